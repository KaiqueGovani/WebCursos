000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CURSLIB-COB.                                                 
000300 AUTHOR. MARIA SANTANA.                                                   
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.              
000500 DATE-WRITTEN. 15/03/1995.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - PROCESSAMENTO NOTURNO WEBCURSOS.                 
000800*****************************************************************         
000900*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                         
001000*    SISTEMA          : WEBCURSOS - PROCESSAMENTO DE MATRICULAS           
001100*    ANALISTA         : MARIA SANTANA                                     
001200*    PROGRAMADOR(A)   : MARIA SANTANA                                     
001300*    FINALIDADE       : SEGUNDO PASSO DO PROCESSAMENTO NOTURNO            
001400*                       WEBCURSOS. RECARREGA O CADASTRO DE                
001500*                       ALUNOS, O CATALOGO DE CURSOS E O REGISTRO         
001600*                       DE MATRICULAS JA ATUALIZADO PELO MATRPROC         
001700*                       E IMPRIME, POR ALUNO, A RELACAO DE CURSOS         
001800*                       LIBERADOS (REGRA DE 3 CURSOS POR                  
001900*                       CONCLUSAO APROVADA), FECHANDO O RELATORIO         
002000*                       GERAL COM A SECAO DE TOTAIS DE CONTROLE.          
002100*    OBSERVACAO       : LE NA ABERTURA O ARQUIVO WCCTLPAS GRAVADO         
002200*                       PELO MATRPROC NO PASSO ANTERIOR; RODAR            
002300*                       SEMPRE DEPOIS DELE NO MESMO JOB.                  
002400*-----------------------------------------------------------------        
002500*    HISTORICO DE ALTERACOES                                              
002600*-----------------------------------------------------------------        
002700*    VRS   DATA          INIC   CHAMADO   DESCRICAO                       
002800*    1.0   15/03/1995    MS     000159    IMPLANTACAO INICIAL DA LISTAGEM 
002900*                                         DE CURSOS LIBERADOS POR ALUNO   
003000*                                         (REGRA DE 3 CURSOS POR CONCLUSAO
003100*                                         APROVADA) - TOTAIS DE CONTROLE  
003200*                                         AINDA CALCULADOS LOCALMENTE     
003300*                                         NESTE PROGRAMA                  
003400*    1.1   24/09/1996    MS     000201    PASSA A LER O ARQUIVO WCCTLPAS  
003500*                                         GRAVADO PELO MATRPROC NO PASSO  
003600*                                         ANTERIOR E IMPRIMIR A SECAO DE  
003700*                                         TOTAIS DE CONTROLE A PARTIR     
003800*                                         DELE, EM VEZ DE CONTADORES      
003900*                                         PROPRIOS                        
004000*    1.2   17/02/1997    MS     000219    PASSOU A EMITIR UM GRUPO POR    
004100*                                         ALUNO MESMO QUANDO APROVADOS = 0
004200*    1.3   05/11/1997    EC     000234    AJUSTE NA EXCLUSAO DE CANDIDATOS
004300*                                         - PASSA A CONSIDERAR QUALQUER   
004400*                                         STATUS DE MATRICULA             
004500*    1.4   09/09/1998    JR     000260    REVISAO GERAL PARA O ANO 2000 - 
004600*                                         SEM CAMPOS DE DATA COM 2 DIGITOS
004700*                                         NESTE PROGRAMA                  
004800*    1.5   22/01/1999    JR     000266    CONFIRMADO OK NO TESTE DE VIRADA
004900*                                         DE SECULO                       
005000*    1.6   03/07/2000    MS     000288    CALCULO DE DIAS E SEMANAS DA    
005100*                                         CARGA HORARIA NA LINHA DE       
005200*                                         DETALHE DOS LIBERADOS           
005300*    1.7   14/02/2001    EC     000301    GRAVACAO DO TOTAL GERAL DE VAGAS
005400*                                         LIBERADAS COMO ULTIMA LINHA     
005500*    1.8   10/09/2001    EC     000320    PADRONIZACAO DO FLUXO DO  000320
005600*                                         PROGRAMA CONFORME NORMA   000320
005700*                                         DE PROGRAMACAO DO DEPTO-  000320
005800*                                         LACOS E DESVIOS PASSAM A  000320
005900*                                         GO TO; PERFORM SO FICA    000320
006000*                                         NAS ROTINAS DE BUSCA/     000320
006100*                                         GRAVACAO REPETIDAS E NO   000320
006200*                                         SORT DE CURSOS            000320
006300*    1.9   15/11/2001    EC     000327    REVISAO GERAL DO FLUXO -  000327
006400*                                         PERFORM DEIXA DE SER      000327
006500*                                         USADO EM QUALQUER PONTO   000327
006600*                                         DO PROGRAMA. BUSCAS,      000327
006700*                                         CALCULOS E GRAVACOES      000327
006800*                                         REPETIDAS PASSAM A SER    000327
006900*                                         FEITAS EM LINHA, POR GO   000327
007000*                                         TO, EM CADA PONTO DE USO  000327
007100*    2.0   22/11/2001    EC     000331    CARGA DO CATALOGO DE      000331
007200*                                         CURSOS PASSA A DESCARTAR  000331
007300*                                         SILENCIOSAMENTE           000331
007400*                                         REGISTROS COM CARGA       000331
007500*                                         HORARIA FORA DA FAIXA     000331
007600*                                         1-1000 (MESMA REGRA DO    000331
007700*                                         MATRPROC) E O RELATORIO   000331
007800*                                         DE TOTAIS PASSA A EXIBIR  000331
007900*                                         O TOTAL DE CARGAS         000331
008000*                                         REJEITADAS VINDO DO       000331
008100*                                         WCCTLPAS                  000331
008200*****************************************************************         
008300                                                                          
008400 ENVIRONMENT DIVISION.                                                    
008500 CONFIGURATION SECTION.                                                   
008600 SOURCE-COMPUTER. IBM-PC.                                                 
008700 OBJECT-COMPUTER. IBM-PC.                                                 
008800 SPECIAL-NAMES.                                                           
008900     C01 IS TOP-OF-FORM                                                   
009000     CLASS CLASSE-NUMERICA   IS "0" THRU "9"                              
009100     CLASS CLASSE-ALFA       IS "A" THRU "Z" "a" THRU "z"                 
009200     CLASS CLASSE-LOCAL-MAIL IS "A" THRU "Z" "a" THRU "z"                 
009300                                "0" THRU "9" "+" "_" "." "-".             
009400                                                                          
009500 INPUT-OUTPUT SECTION.                                                    
009600 FILE-CONTROL.                                                            
009700                                                                          
009800     SELECT ARQ-ALUNOS ASSIGN TO "ALUNOS"                                 
009900                 ORGANIZATION LINE SEQUENTIAL                             
010000                 FILE STATUS IS ST-ALUNOS.                                
010100                                                                          
010200     SELECT ARQ-CURSOS ASSIGN TO "CURSOS"                                 
010300                 ORGANIZATION LINE SEQUENTIAL                             
010400                 FILE STATUS IS ST-CURSOS.                                
010500                                                                          
010600     SELECT ARQ-MATOUT ASSIGN TO "MATRICULASOUT"                          
010700                 ORGANIZATION LINE SEQUENTIAL                             
010800                 FILE STATUS IS ST-MATOUT.                                
010900                                                                          
011000     SELECT ARQ-RELAT ASSIGN TO "RELATORIO"                               
011100                 ORGANIZATION LINE SEQUENTIAL                             
011200                 FILE STATUS IS ST-RELAT.                                 
011300                                                                          
011400     SELECT ARQ-CTLPAS ASSIGN TO "WCCTLPAS"                               
011500                 ORGANIZATION LINE SEQUENTIAL                             
011600                 FILE STATUS IS ST-CTLPAS.                                
011700                                                                          
011800     SELECT SORTCUR ASSIGN TO DISK.                                       
011900                                                                          
012000 DATA DIVISION.                                                           
012100 FILE SECTION.                                                            
012200                                                                          
012300 FD  ARQ-ALUNOS                                                           
012400     LABEL RECORD STANDARD                                                
012500     VALUE OF FILE-ID 'ALUNOS.DAT'                                        
012600     RECORD CONTAINS 116 CHARACTERS.                                      
012700 01  REG-ALUNOS.                                                          
012800     05  ALU-ID                  PIC X(08).                               
012900     05  ALU-NOME                PIC X(40).                               
013000     05  ALU-EMAIL               PIC X(40).                               
013100     05  ALU-MATR                PIC X(20).                               
013200     05  ALU-DT-CRIACAO          PIC 9(08).                               
013300     05  ALU-DT-CRIACAO-R REDEFINES ALU-DT-CRIACAO.                       
013400         10  ALU-ANO-CRIACAO     PIC 9(04).                               
013500         10  ALU-MES-CRIACAO     PIC 9(02).                               
013600         10  ALU-DIA-CRIACAO     PIC 9(02).                               
013700                                                                          
013800 FD  ARQ-CURSOS                                                           
013900     LABEL RECORD STANDARD                                                
014000     VALUE OF FILE-ID 'CURSOS.DAT'                                        
014100     RECORD CONTAINS 134 CHARACTERS.                                      
014200 01  REG-CURSOS.                                                          
014300     05  CUR-CODIGO              PIC X(10).                               
014400     05  CUR-NOME                PIC X(30).                               
014500     05  CUR-DESCR               PIC X(60).                               
014600     05  CUR-CARGA               PIC 9(04).                               
014700     05  CUR-PREREQ OCCURS 3 TIMES                                        
014800                                 PIC X(10).                               
014900                                                                          
015000 FD  ARQ-MATOUT                                                           
015100     LABEL RECORD STANDARD                                                
015200     VALUE OF FILE-ID 'MATROUT.DAT'                                       
015300     RECORD CONTAINS 44 CHARACTERS.                                       
015400 01  REG-MATOUT2.                                                         
015500     05  MT2-ID                  PIC 9(06).                               
015600     05  MT2-ALU-ID              PIC X(08).                               
015700     05  MT2-CUR-CODIGO          PIC X(10).                               
015800     05  MT2-STATUS              PIC X(01).                               
015900     05  MT2-NOTA                PIC 9(02)V9(01).                         
016000     05  MT2-DT-MATR             PIC 9(08).                               
016100     05  MT2-DT-CONCL            PIC 9(08).                               
016200     05  MT2-DT-CONCL-R REDEFINES MT2-DT-CONCL.                           
016300         10  MT2-CONCL-ANO       PIC 9(04).                               
016400         10  MT2-CONCL-MES       PIC 9(02).                               
016500         10  MT2-CONCL-DIA       PIC 9(02).                               
016600                                                                          
016700 FD  ARQ-RELAT                                                            
016800     LABEL RECORD OMITTED                                                 
016900     VALUE OF FILE-ID 'RELATOR.DAT'                                       
017000     RECORD CONTAINS 132 CHARACTERS.                                      
017100 01  REG-RELAT                   PIC X(132).                              
017200                                                                          
017300 FD  ARQ-CTLPAS                                                           
017400     LABEL RECORD OMITTED                                                 
017500     VALUE OF FILE-ID 'WCCTLPAS.DAT'                                      
017600     RECORD CONTAINS 96 CHARACTERS.                                       
017700 01  REG-CTLPAS.                                                          
017800     05  CT-TRANS-LIDAS          PIC 9(06).                               
017900     05  CT-MATR-EFETUADAS       PIC 9(06).                               
018000     05  CT-CONCL-EFETUADAS      PIC 9(06).                               
018100     05  CT-REJ-ALUNAOENC        PIC 9(06).                               
018200     05  CT-REJ-CURNAOENC        PIC 9(06).                               
018300     05  CT-REJ-JAMATRIC         PIC 9(06).                               
018400     05  CT-REJ-NOTAFORA         PIC 9(06).                               
018500     05  CT-REJ-MATNAOENC        PIC 9(06).                               
018600     05  CT-REJ-CURJACONC        PIC 9(06).                               
018700     05  CT-REJ-CARGAFORA        PIC 9(06).                               
018800     05  CT-CONCL-APROVADAS      PIC 9(06).                               
018900     05  CT-CONCL-NAOAPROVADAS   PIC 9(06).                               
019000     05  CT-ALU-CARREGADOS       PIC 9(06).                               
019100     05  CT-ALU-REJEITADOS       PIC 9(06).                               
019200     05  CT-DATA-EXECUCAO        PIC 9(08).                               
019300     05  CT-DATA-EXEC-R  REDEFINES CT-DATA-EXECUCAO.                      
019400         10  CT-EXEC-ANO         PIC 9(04).                               
019500         10  CT-EXEC-MES         PIC 9(02).                               
019600         10  CT-EXEC-DIA         PIC 9(02).                               
019700     05  FILLER                  PIC X(04) VALUE SPACES.                  
019800                                                                          
019900 SD  SORTCUR.                                                             
020000 01  REG-SORTCUR.                                                         
020100     05  SC-NOME                 PIC X(30).                               
020200     05  SC-CODIGO               PIC X(10).                               
020300     05  SC-DESCR                PIC X(60).                               
020400     05  SC-CARGA                PIC 9(04).                               
020500                                                                          
020600 WORKING-STORAGE SECTION.                                                 
020700                                                                          
020800 01  WS-STATUS-ARQUIVOS.                                                  
020900     05  ST-ALUNOS               PIC X(02) VALUE SPACES.                  
021000     05  ST-CURSOS               PIC X(02) VALUE SPACES.                  
021100     05  ST-MATOUT               PIC X(02) VALUE SPACES.                  
021200     05  ST-RELAT                PIC X(02) VALUE SPACES.                  
021300     05  ST-CTLPAS               PIC X(02) VALUE SPACES.                  
021400     05  FILLER                  PIC X(20) VALUE SPACES.                  
021500                                                                          
021600 01  WS-SWITCHES.                                                         
021700     05  WS-FIM-CURSOS           PIC X(01) VALUE 'N'.                     
021800         88  FIM-CURSOS                    VALUE 'S'.                     
021900     05  WS-FIM-ALUNOS           PIC X(01) VALUE 'N'.                     
022000         88  FIM-ALUNOS                    VALUE 'S'.                     
022100     05  WS-FIM-MATOUT           PIC X(01) VALUE 'N'.                     
022200         88  FIM-MATOUT                    VALUE 'S'.                     
022300     05  WS-FIM-SORT             PIC X(01) VALUE 'N'.                     
022400         88  FIM-SORT                      VALUE 'S'.                     
022500     05  WS-ALUNO-OK             PIC X(01) VALUE 'S'.                     
022600         88  ALUNO-VALIDO                  VALUE 'S'.                     
022700     05  WS-EMAIL-VALIDO         PIC X(01) VALUE 'S'.                     
022800         88  EMAIL-OK                      VALUE 'S'.                     
022900     05  FILLER                  PIC X(20) VALUE SPACES.                  
023000                                                                          
023100 77  WS-QTD-CURSOS               PIC 9(04) COMP.                          
023200 77  WS-QTD-CUR-ORD              PIC 9(04) COMP.                          
023300 77  WS-QTD-ALUNOS               PIC 9(04) COMP.                          
023400 77  WS-QTD-MATRIC               PIC 9(04) COMP.                          
023500 77  IX-TC                       PIC 9(04) COMP.                          
023600 77  IX-ORD                      PIC 9(04) COMP.                          
023700 77  IX-TA                       PIC 9(04) COMP.                          
023800 77  IX-TM                       PIC 9(04) COMP.                          
023900 77  WS-ACHOU-MAT                PIC 9(04) COMP.                          
024000 77  WS-POS                      PIC 9(03) COMP.                          
024100 77  WS-TAM-TRIM                 PIC 9(03) COMP.                          
024200 77  WS-POS-ARROBA               PIC 9(03) COMP.                          
024300 77  WS-QTD-ARROBA               PIC 9(03) COMP.                          
024400 77  WS-TAM-LOCAL                PIC 9(03) COMP.                          
024500 77  WS-TAM-DOMINIO              PIC 9(03) COMP.                          
024600 77  WS-TAM-TLD                  PIC 9(03) COMP.                          
024700 77  WS-POS-PONTO                PIC 9(03) COMP.                          
024800                                                                          
024900 77  WS-CONT-APROVADOS           PIC 9(04) COMP.                          
025000 77  WS-LIMITE                   PIC 9(04) COMP.                          
025100 77  WS-CONT-LIBERADOS           PIC 9(04) COMP.                          
025200 77  WS-TOTAL-GERAL-LIBERADOS    PIC 9(06) COMP.                          
025300 77  WS-HORAS-DIAS               PIC 9(04) COMP.                          
025400 77  WS-HORAS-SEMANAS            PIC 9(04) COMP.                          
025500                                                                          
025600 01  WS-CAMPO-TRIM               PIC X(60) VALUE SPACES.                  
025700                                                                          
025800 01  WS-EMAIL-AREA.                                                       
025900     05  WS-EMAIL-TESTE          PIC X(40) VALUE SPACES.                  
026000     05  WS-EMAIL-LOCAL          PIC X(40) VALUE SPACES.                  
026100     05  WS-EMAIL-DOMINIO        PIC X(40) VALUE SPACES.                  
026200     05  WS-EMAIL-TLD            PIC X(40) VALUE SPACES.                  
026300     05  FILLER                  PIC X(10) VALUE SPACES.                  
026400                                                                          
026500 01  WS-MOTIVO                   PIC X(30) VALUE SPACES.                  
026600                                                                          
026700*-----------------------------------------------------------------        
026800*    TABELAS EM MEMORIA                                                   
026900*-----------------------------------------------------------------        
027000 01  TB-CURSOS.                                                           
027100     05  TB-CUR OCCURS 300 TIMES INDEXED BY IX-CUR.                       
027200         10  TC-CODIGO           PIC X(10).                               
027300         10  TC-NOME             PIC X(30).                               
027400         10  TC-DESCR            PIC X(60).                               
027500         10  TC-CARGA            PIC 9(04).                               
027600                                                                          
027700 01  TB-CURSOS-ORDENADOS.                                                 
027800     05  TB-CUR-ORD OCCURS 300 TIMES INDEXED BY IX-CO.                    
027900         10  TO-CODIGO           PIC X(10).                               
028000         10  TO-NOME             PIC X(30).                               
028100         10  TO-DESCR            PIC X(60).                               
028200         10  TO-CARGA            PIC 9(04).                               
028300                                                                          
028400 01  TB-ALUNOS.                                                           
028500     05  TB-ALU OCCURS 500 TIMES INDEXED BY IX-ALU.                       
028600         10  TA-ID               PIC X(08).                               
028700         10  TA-NOME             PIC X(40).                               
028800         10  TA-MATR             PIC X(20).                               
028900                                                                          
029000 01  TB-MATRICULAS.                                                       
029100     05  TB-MAT OCCURS 4000 TIMES INDEXED BY IX-MAT.                      
029200         10  TM-ID               PIC 9(06).                               
029300         10  TM-ALU-ID           PIC X(08).                               
029400         10  TM-CUR-CODIGO       PIC X(10).                               
029500         10  TM-STATUS           PIC X(01).                               
029600         10  TM-NOTA             PIC 9(02)V9(01).                         
029700                                                                          
029800*-----------------------------------------------------------------        
029900*    LINHAS DE IMPRESSAO DO RELATORIO                                     
030000*-----------------------------------------------------------------        
030100 01  LINHA-GRUPO.                                                         
030200     05  FILLER                  PIC X(06) VALUE 'ALUNO '.                
030300     05  GRP-ID                  PIC X(08) VALUE SPACES.                  
030400     05  FILLER                  PIC X(01) VALUE SPACE.                   
030500     05  GRP-NOME                PIC X(40) VALUE SPACES.                  
030600     05  FILLER                  PIC X(11) VALUE ' APROVADOS:'.           
030700     05  GRP-APROVADOS           PIC ZZ9   VALUE ZERO.                    
030800     05  FILLER                  PIC X(08) VALUE ' LIMITE:'.              
030900     05  GRP-LIMITE              PIC ZZ9   VALUE ZERO.                    
031000     05  FILLER                  PIC X(52) VALUE SPACES.                  
031100                                                                          
031200 01  LINHA-DETALHE-LIB.                                                   
031300     05  FILLER                  PIC X(02) VALUE SPACES.                  
031400     05  DET-CODIGO              PIC X(10) VALUE SPACES.                  
031500     05  FILLER                  PIC X(01) VALUE SPACE.                   
031600     05  DET-NOME                PIC X(30) VALUE SPACES.                  
031700     05  FILLER                  PIC X(01) VALUE SPACE.                   
031800     05  DET-HORAS               PIC ZZZ9  VALUE ZERO.                    
031900     05  FILLER                  PIC X(01) VALUE 'H'.                     
032000     05  FILLER                  PIC X(01) VALUE SPACE.                   
032100     05  DET-DIAS                PIC ZZ9   VALUE ZERO.                    
032200     05  FILLER                  PIC X(01) VALUE 'D'.                     
032300     05  FILLER                  PIC X(01) VALUE SPACE.                   
032400     05  DET-SEMANAS             PIC ZZ9   VALUE ZERO.                    
032500     05  FILLER                  PIC X(01) VALUE 'S'.                     
032600     05  FILLER                  PIC X(73) VALUE SPACES.                  
032700                                                                          
032800 01  LINHA-TRAILER-LIB.                                                   
032900     05  FILLER                  PIC X(02) VALUE SPACES.                  
033000     05  FILLER                  PIC X(11) VALUE 'LIBERADOS: '.           
033100     05  TRL-QTDE                PIC ZZ9   VALUE ZERO.                    
033200     05  FILLER                  PIC X(116) VALUE SPACES.                 
033300                                                                          
033400 01  LINHA-BRANCO                PIC X(132) VALUE SPACES.                 
033500                                                                          
033600 01  LINHA-TOTAIS-ROTULO.                                                 
033700     05  TOT-ROTULO              PIC X(50) VALUE SPACES.                  
033800     05  TOT-VALOR               PIC ZZZ,ZZ9 VALUE ZERO.                  
033900     05  FILLER                  PIC X(75) VALUE SPACES.                  
034000                                                                          
034100 01  LINHA-SECAO.                                                         
034200     05  FILLER                  PIC X(35) VALUE SPACES.                  
034300     05  SEC-TITULO              PIC X(62) VALUE SPACES.                  
034400     05  FILLER                  PIC X(35) VALUE SPACES.                  
034500                                                                          
034600 PROCEDURE DIVISION.                                                      
034700                                                                          
034800*-----------------------------------------------------------------        
034900*    FUNCAO    : ABRE OS CINCO ARQUIVOS                                   
035000*                DO SEGUNDO PASSO -                                       
035100*                CADASTRO DE ALUNOS,                                      
035200*                CATALOGO DE CURSOS,                                      
035300*                MATRICULAS JA                                            
035400*                ATUALIZADAS PELO                                         
035500*                MATRPROC, O ARQUIVO DE                                   
035600*                TOTAIS DE CONTROLE                                       
035700*                (WCCTLPAS) E O                                           
035800*                RELATORIO GERAL.                                         
035900*    ENTRADA   : NENHUMA - PARAGRAFO DE                                   
036000*                INICIALIZACAO.                                           
036100*    SAIDA     : ARQUIVOS ABERTOS OU                                      
036200*                STOP RUN SE ALGUM                                        
036300*                FILE-STATUS VIER                                         
036400*                DIFERENTE DE '00'.                                       
036500*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
036600*                POR GO TO, CONFORME                                      
036700*                NORMA DE PROGRAMACAO                                     
036800*                DO DEPTO (TICKET                                         
036900*                000327).                                                 
037000*-----------------------------------------------------------------        
037100 0100-ABRE-ARQUIVOS.                                                      
037200     OPEN INPUT  ARQ-ALUNOS.                                              
037300     OPEN INPUT  ARQ-CURSOS.                                              
037400     OPEN INPUT  ARQ-MATOUT.                                              
037500     OPEN INPUT  ARQ-CTLPAS.                                              
037600     OPEN EXTEND ARQ-RELAT.                                               
037700     IF ST-ALUNOS NOT = '00' OR ST-CURSOS NOT = '00'                      
037800        OR ST-MATOUT NOT = '00' OR ST-CTLPAS NOT = '00'                   
037900        OR ST-RELAT NOT = '00'                                            
038000        DISPLAY 'CURSLIB - FALHA NA ABERTURA DE ARQUIVOS'                 
038100        STOP RUN.                                                         
038200                                                                          
038300*-----------------------------------------------------------------        
038400*    FUNCAO    : LE O REGISTRO UNICO DE                                   
038500*                TOTAIS DE CONTROLE                                       
038600*                GRAVADO PELO MATRPROC                                    
038700*                NO PASSO ANTERIOR DO                                     
038800*                MESMO JOB.                                               
038900*    ENTRADA   : ARQ-CTLPAS ABERTO EM                                     
039000*                0100.                                                    
039100*    SAIDA     : REG-CTLPAS CARREGADO,                                    
039200*                OU ZERADO SE O ARQUIVO                                   
039300*                VIER VAZIO (JOB RODADO                                   
039400*                FORA DE ORDEM).                                          
039500*    OBSERVACAO: TICKET 000201 - ANTES                                    
039600*                DESTE PASSO OS TOTAIS                                    
039700*                ERAM CALCULADOS                                          
039800*                LOCALMENTE, EM                                           
039900*                DUPLICIDADE COM O                                        
040000*                MATRPROC.                                                
040100*-----------------------------------------------------------------        
040200 0150-LE-CTLPAS.                                                          
040300     READ ARQ-CTLPAS                                                      
040400         AT END                                                           
040500             MOVE ZEROS TO REG-CTLPAS.                                    
040600                                                                          
040700*    1.8  10/09/2001  EC  000320                                          
040800*    CARGA DE CURSOS/ALUNOS/MATRICULAS E MONTAGEM DO RELATORIO DE         
040900*    LIBERADOS PASSAM A GO TO (NORMA DO DEPTO).                           
041000*-----------------------------------------------------------------        
041100*    FUNCAO    : RECARREGA O CATALOGO                                     
041200*                DE CURSOS PARA A                                         
041300*                TABELA EM MEMORIA TB-                                    
041400*                CURSOS, NA MESMA REGRA                                   
041500*                JA APLICADA PELO                                         
041600*                MATRPROC.                                                
041700*    ENTRADA   : ARQ-CURSOS ABERTO EM                                     
041800*                0100.                                                    
041900*    SAIDA     : TB-CURSOS PREENCHIDA;                                    
042000*                CURSOS COM CARGA                                         
042100*                HORARIA FORA DA FAIXA                                    
042200*                1-1000 SAO DESCARTADOS                                   
042300*                SEM GRAVAR LINHA NO                                      
042400*                RELATORIO.                                               
042500*    OBSERVACAO: TICKET 000331 -                                          
042600*                DESCARTE SILENCIOSO                                      
042700*                PORQUE A REJEICAO JA                                     
042800*                FOI IMPRESSA NO PASSO                                    
042900*                ANTERIOR (MATRPROC);                                     
043000*                AQUI SO PRECISAMOS DA                                    
043100*                TABELA LIMPA.                                            
043200*-----------------------------------------------------------------        
043300 0200-CARREGA-CURSOS.                                                     
043400     READ ARQ-CURSOS                                                      
043500         AT END                                                           
043600             GO TO 0250-ORDENA-CURSOS.                                    
043700     IF CUR-CARGA < 1 OR CUR-CARGA > 1000                                 
043800        GO TO 0200-CARREGA-CURSOS.                                        
043900     ADD 1 TO WS-QTD-CURSOS.                                              
044000     SET IX-CUR TO WS-QTD-CURSOS.                                         
044100     MOVE CUR-CODIGO TO TC-CODIGO (IX-CUR).                               
044200     MOVE CUR-NOME   TO TC-NOME   (IX-CUR).                               
044300     MOVE CUR-DESCR  TO TC-DESCR  (IX-CUR).                               
044400     MOVE CUR-CARGA  TO TC-CARGA  (IX-CUR).                               
044500     GO TO 0200-CARREGA-CURSOS.                                           
044600                                                                          
044700*-----------------------------------------------------------------        
044800*    FUNCAO    : ORDENA A TABELA DE                                       
044900*                CURSOS POR NOME, NA                                      
045000*                MESMA ORDEM USADA PELO                                   
045100*                MATRPROC PARA A LISTA                                    
045200*                DE LIBERADOS.                                            
045300*    ENTRADA   : TB-CURSOS JA                                             
045400*                CARREGADA.                                               
045500*    SAIDA     : SORTCUR CLASSIFICADO E                                   
045600*                TB-CURSOS RECARREGADA                                    
045700*                NA NOVA ORDEM.                                           
045800*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
045900*                POR GO TO, CONFORME                                      
046000*                NORMA DE PROGRAMACAO                                     
046100*                DO DEPTO (TICKET                                         
046200*                000327).                                                 
046300*-----------------------------------------------------------------        
046400 0250-ORDENA-CURSOS.                                                      
046500     MOVE ZERO TO WS-QTD-CUR-ORD.                                         
046600     SORT SORTCUR ASCENDING KEY SC-NOME                                   
046700         INPUT PROCEDURE  0260-LIBERA-CURSOS THRU 0260-EXIT               
046800         OUTPUT PROCEDURE 0270-RECOLHE-CURSOS THRU 0270-EXIT.             
046900     GO TO 0300-CARREGA-ALUNOS.                                           
047000                                                                          
047100*-----------------------------------------------------------------        
047200*    FUNCAO    : PROCEDIMENTO DE                                          
047300*                ENTRADA DO SORT -                                        
047400*                LIBERA CADA ELEMENTO                                     
047500*                DE TB-CURSOS PARA A                                      
047600*                ORDENACAO.                                               
047700*    ENTRADA   : TB-CURSOS.                                               
047800*    SAIDA     : REGISTROS RELEASE PARA                                   
047900*                SORTCUR.                                                 
048000*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
048100*                POR GO TO, CONFORME                                      
048200*                NORMA DE PROGRAMACAO                                     
048300*                DO DEPTO (TICKET                                         
048400*                000327).                                                 
048500*-----------------------------------------------------------------        
048600 0260-LIBERA-CURSOS.                                                      
048700     SET IX-CUR TO 1.                                                     
048800*-----------------------------------------------------------------        
048900*    FUNCAO    : MOVE UM ELEMENTO DA                                      
049000*                TABELA PARA A AREA DE                                    
049100*                ORDENACAO E FAZ O                                        
049200*                RELEASE.                                                 
049300*    ENTRADA   : IX-CUR.                                                  
049400*    SAIDA     : REG-SORTCUR LIBERADO                                     
049500*                PARA O SORT.                                             
049600*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
049700*                POR GO TO, CONFORME                                      
049800*                NORMA DE PROGRAMACAO                                     
049900*                DO DEPTO (TICKET                                         
050000*                000327).                                                 
050100*-----------------------------------------------------------------        
050200 0261-LIBERA-UM-CURSO.                                                    
050300     IF IX-CUR > WS-QTD-CURSOS                                            
050400        GO TO 0260-EXIT.                                                  
050500     MOVE TC-CODIGO (IX-CUR) TO SC-CODIGO.                                
050600     MOVE TC-NOME   (IX-CUR) TO SC-NOME.                                  
050700     MOVE TC-DESCR  (IX-CUR) TO SC-DESCR.                                 
050800     MOVE TC-CARGA  (IX-CUR) TO SC-CARGA.                                 
050900     RELEASE REG-SORTCUR.                                                 
051000     SET IX-CUR UP BY 1.                                                  
051100     GO TO 0261-LIBERA-UM-CURSO.                                          
051200*-----------------------------------------------------------------        
051300*    FUNCAO    : PONTO DE SAIDA DO                                        
051400*                PERFORM ... THRU DO                                      
051500*                PROCEDIMENTO DE                                          
051600*                ENTRADA DO SORT.                                         
051700*    ENTRADA   : -                                                        
051800*    SAIDA     : -                                                        
051900*    OBSERVACAO: PARAGRAFO SEM LOGICA                                     
052000*                PROPRIA - SO MARCA O                                     
052100*                LIMITE DO INTERVALO                                      
052200*                USADO PELO SORT.                                         
052300*-----------------------------------------------------------------        
052400 0260-EXIT.                                                               
052500     EXIT.                                                                
052600                                                                          
052700*-----------------------------------------------------------------        
052800*    FUNCAO    : PROCEDIMENTO DE SAIDA                                    
052900*                DO SORT - RECARREGA                                      
053000*                TB-CURSOS NA ORDEM                                       
053100*                ALFABETICA DEVOLVIDA                                     
053200*                PELO SORT.                                               
053300*    ENTRADA   : SORTCUR ORDENADO.                                        
053400*    SAIDA     : TB-CURSOS REESCRITA EM                                   
053500*                ORDEM ALFABETICA.                                        
053600*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
053700*                POR GO TO, CONFORME                                      
053800*                NORMA DE PROGRAMACAO                                     
053900*                DO DEPTO (TICKET                                         
054000*                000327).                                                 
054100*-----------------------------------------------------------------        
054200 0270-RECOLHE-CURSOS.                                                     
054300     MOVE 'N' TO WS-FIM-SORT.                                             
054400*-----------------------------------------------------------------        
054500*    FUNCAO    : RETORNA UM REGISTRO                                      
054600*                ORDENADO DO SORT PARA                                    
054700*                A TABELA.                                                
054800*    ENTRADA   : REG-SORTCUR.                                             
054900*    SAIDA     : ELEMENTO DE TB-CURSOS                                    
055000*                PREENCHIDO NA NOVA                                       
055100*                ORDEM.                                                   
055200*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
055300*                POR GO TO, CONFORME                                      
055400*                NORMA DE PROGRAMACAO                                     
055500*                DO DEPTO (TICKET                                         
055600*                000327).                                                 
055700*-----------------------------------------------------------------        
055800 0271-RETORNA-UM-CURSO.                                                   
055900     IF FIM-SORT                                                          
056000        GO TO 0270-EXIT.                                                  
056100     RETURN SORTCUR                                                       
056200         AT END                                                           
056300             SET FIM-SORT TO TRUE                                         
056400         NOT AT END                                                       
056500             ADD 1 TO WS-QTD-CUR-ORD                                      
056600             SET IX-CO TO WS-QTD-CUR-ORD                                  
056700             MOVE SC-CODIGO TO TO-CODIGO (IX-CO)                          
056800             MOVE SC-NOME   TO TO-NOME   (IX-CO)                          
056900             MOVE SC-DESCR  TO TO-DESCR  (IX-CO)                          
057000             MOVE SC-CARGA  TO TO-CARGA  (IX-CO).                         
057100     GO TO 0271-RETORNA-UM-CURSO.                                         
057200*-----------------------------------------------------------------        
057300*    FUNCAO    : PONTO DE SAIDA DO                                        
057400*                PERFORM ... THRU DO                                      
057500*                PROCEDIMENTO DE SAIDA                                    
057600*                DO SORT.                                                 
057700*    ENTRADA   : -                                                        
057800*    SAIDA     : -                                                        
057900*    OBSERVACAO: PARAGRAFO SEM LOGICA                                     
058000*                PROPRIA - SO MARCA O                                     
058100*                LIMITE DO INTERVALO                                      
058200*                USADO PELO SORT.                                         
058300*-----------------------------------------------------------------        
058400 0270-EXIT.                                                               
058500     EXIT.                                                                
058600                                                                          
058700                                                                          
058800*----------------------------------------------------------------         
058900*    RECARGA SILENCIOSA DO CADASTRO DE ALUNOS - MESMAS REGRAS DO          
059000*    MATRPROC, SEM GRAVAR LINHA NO RELATORIO (JA FOI IMPRESSA NO          
059100*    PASSO ANTERIOR DO JOB).                                              
059200*----------------------------------------------------------------         
059300*-----------------------------------------------------------------        
059400*    FUNCAO    : RECARREGA O CADASTRO                                     
059500*                DE ALUNOS PARA A                                         
059600*                TABELA EM MEMORIA TB-                                    
059700*                ALUNOS, REPETINDO AS                                     
059800*                MESMAS VALIDACOES JA                                     
059900*                FEITAS PELO MATRPROC.                                    
060000*    ENTRADA   : ARQ-ALUNOS ABERTO EM                                     
060100*                0100.                                                    
060200*    SAIDA     : TB-ALUNOS PREENCHIDA;                                    
060300*                ALUNOS INVALIDOS SAO                                     
060400*                DESCARTADOS SEM GRAVAR                                   
060500*                LINHA NO RELATORIO.                                      
060600*    OBSERVACAO: RECARGA SILENCIOSA - A                                   
060700*                REJEICAO JA FOI                                          
060800*                IMPRESSA NO PASSO                                        
060900*                ANTERIOR DO JOB                                          
061000*                (MATRPROC).                                              
061100*-----------------------------------------------------------------        
061200 0300-CARREGA-ALUNOS.                                                     
061300     READ ARQ-ALUNOS                                                      
061400         AT END                                                           
061500             GO TO 0400-CARREGA-MATRICULAS.                               
061600     MOVE 'S' TO WS-ALUNO-OK.                                             
061700     GO TO 0320-VALIDA-EMAIL.                                             
061800*-----------------------------------------------------------------        
061900*    FUNCAO    : DECIDE SE O ALUNO                                        
062000*                CORRENTE E ACEITO NA                                     
062100*                TABELA OU DESCARTADO                                     
062200*                SILENCIOSAMENTE.                                         
062300*    ENTRADA   : WS-ALUNO-OK VINDO DA                                     
062400*                CADEIA DE VALIDACAO.                                     
062500*    SAIDA     : TB-ALUNOS ATUALIZADA                                     
062600*                SE VALIDO, OU GO TO DE                                   
062700*                VOLTA A LEITURA SEM                                      
062800*                GRAVAR NADA NO                                           
062900*                RELATORIO.                                               
063000*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
063100*                POR GO TO, CONFORME                                      
063200*                NORMA DE PROGRAMACAO                                     
063300*                DO DEPTO (TICKET                                         
063400*                000327).                                                 
063500*-----------------------------------------------------------------        
063600 0300-CONTINUA.                                                           
063700     IF NOT ALUNO-VALIDO                                                  
063800        GO TO 0300-CARREGA-ALUNOS.                                        
063900     ADD 1 TO WS-QTD-ALUNOS.                                              
064000     SET IX-ALU TO WS-QTD-ALUNOS.                                         
064100     MOVE ALU-ID   TO TA-ID   (IX-ALU).                                   
064200     MOVE ALU-NOME TO TA-NOME (IX-ALU).                                   
064300     MOVE ALU-MATR TO TA-MATR (IX-ALU).                                   
064400     GO TO 0300-CARREGA-ALUNOS.                                           
064500                                                                          
064600*-----------------------------------------------------------------        
064700*    FUNCAO    : REPETE A CADEIA DE                                       
064800*                VALIDACAO DE E-MAIL DO                                   
064900*                MATRPROC, PARA MANTER                                    
065000*                A MESMA TABELA DE                                        
065100*                ALUNOS NOS DOIS PASSOS                                   
065200*                DO JOB.                                                  
065300*    ENTRADA   : ALU-EMAIL.                                               
065400*    SAIDA     : WS-EMAIL-VALIDO 'S' OU                                   
065500*                'N' AO FINAL DA                                          
065600*                CADEIA.                                                  
065700*    OBSERVACAO: CADEIA IDENTICA A DO                                     
065800*                MATRPROC (0320 A 0328)                                   
065900*                - QUALQUER AJUSTE NA                                     
066000*                REGRA PRECISA SER                                        
066100*                FEITO NOS DOIS                                           
066200*                PROGRAMAS.                                               
066300*-----------------------------------------------------------------        
066400 0320-VALIDA-EMAIL.                                                       
066500     MOVE 'S' TO WS-EMAIL-VALIDO.                                         
066600     MOVE SPACES TO WS-EMAIL-TESTE                                        
066700                     WS-EMAIL-LOCAL                                       
066800                     WS-EMAIL-DOMINIO                                     
066900                     WS-EMAIL-TLD.                                        
067000     MOVE ALU-EMAIL TO WS-EMAIL-TESTE.                                    
067100     MOVE ZERO TO WS-QTD-ARROBA WS-POS-ARROBA WS-POS-PONTO.               
067200     MOVE 1 TO WS-POS.                                                    
067300*-----------------------------------------------------------------        
067400*    FUNCAO    : CONTA AS OCORRENCIAS                                     
067500*                DE '@' NO E-MAIL,                                        
067600*                CARACTER A CARACTER.                                     
067700*    ENTRADA   : ALU-EMAIL / WS-POS.                                      
067800*    SAIDA     : WS-QTD-ARROBA COM A                                      
067900*                CONTAGEM FINAL.                                          
068000*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
068100*                POR GO TO, CONFORME                                      
068200*                NORMA DE PROGRAMACAO                                     
068300*                DO DEPTO (TICKET                                         
068400*                000327).                                                 
068500*-----------------------------------------------------------------        
068600 0321-CONTA-ARROBA.                                                       
068700     IF WS-POS > 40                                                       
068800        GO TO 0320-CHECA-ARROBA.                                          
068900     IF WS-EMAIL-TESTE (WS-POS:1) = '@'                                   
069000        ADD 1 TO WS-QTD-ARROBA                                            
069100        IF WS-QTD-ARROBA = 1                                              
069200           MOVE WS-POS TO WS-POS-ARROBA.                                  
069300     ADD 1 TO WS-POS.                                                     
069400     GO TO 0321-CONTA-ARROBA.                                             
069500*-----------------------------------------------------------------        
069600*    FUNCAO    : REJEITA O E-MAIL SE A                                    
069700*                QUANTIDADE DE '@' FOR                                    
069800*                DIFERENTE DE UM.                                         
069900*    ENTRADA   : WS-QTD-ARROBA.                                           
070000*    SAIDA     : WS-EMAIL-VALIDO                                          
070100*                ATUALIZADO.                                              
070200*    OBSERVACAO: PARAGRAFO DE                                             
070300*                CONVERGENCIA DA CADEIA                                   
070400*                DE VALIDACAO, ACIONADO                                   
070500*                POR GO TO.                                               
070600*-----------------------------------------------------------------        
070700 0320-CHECA-ARROBA.                                                       
070800     IF WS-QTD-ARROBA NOT = 1                                             
070900        MOVE 'N' TO WS-EMAIL-VALIDO                                       
071000        GO TO 0310-CHECA-EMAIL.                                           
071100     MOVE WS-EMAIL-TESTE (1:WS-POS-ARROBA - 1)                            
071200                                  TO WS-EMAIL-LOCAL.                      
071300     MOVE WS-POS-ARROBA - 1  TO WS-TAM-LOCAL.                             
071400     MOVE WS-EMAIL-TESTE (WS-POS-ARROBA + 1:                              
071500                          40 - WS-POS-ARROBA)                             
071600                                  TO WS-EMAIL-DOMINIO.                    
071700     IF WS-TAM-LOCAL = 0                                                  
071800        MOVE 'N' TO WS-EMAIL-VALIDO                                       
071900        GO TO 0310-CHECA-EMAIL.                                           
072000     MOVE 1 TO WS-POS.                                                    
072100*-----------------------------------------------------------------        
072200*    FUNCAO    : VERIFICA SE A PARTE                                      
072300*                ANTES DO '@' NAO ESTA                                    
072400*                EM BRANCO.                                               
072500*    ENTRADA   : WS-EMAIL-LOCAL.                                          
072600*    SAIDA     : WS-EMAIL-VALIDO                                          
072700*                ATUALIZADO SE A PARTE                                    
072800*                LOCAL VIER VAZIA.                                        
072900*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
073000*                POR GO TO, CONFORME                                      
073100*                NORMA DE PROGRAMACAO                                     
073200*                DO DEPTO (TICKET                                         
073300*                000327).                                                 
073400*-----------------------------------------------------------------        
073500 0322-VALIDA-LOCAL.                                                       
073600     IF WS-POS > WS-TAM-LOCAL                                             
073700        GO TO 0323-VALIDA-DOMINIO.                                        
073800     IF WS-EMAIL-LOCAL (WS-POS:1) NOT = SPACE                             
073900        AND WS-EMAIL-LOCAL (WS-POS:1) NOT CLASSE-LOCAL-MAIL               
074000        MOVE 'N' TO WS-EMAIL-VALIDO.                                      
074100     ADD 1 TO WS-POS.                                                     
074200     GO TO 0322-VALIDA-LOCAL.                                             
074300*-----------------------------------------------------------------        
074400*    FUNCAO    : COORDENA A VALIDACAO                                     
074500*                DO DOMINIO DO E-MAIL.                                    
074600*    ENTRADA   : WS-EMAIL-DOMINIO.                                        
074700*    SAIDA     : GO TO EM CADEIA ATE                                      
074800*                0310-CHECA-EMAIL.                                        
074900*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
075000*                POR GO TO, CONFORME                                      
075100*                NORMA DE PROGRAMACAO                                     
075200*                DO DEPTO (TICKET                                         
075300*                000327).                                                 
075400*-----------------------------------------------------------------        
075500 0323-VALIDA-DOMINIO.                                                     
075600     MOVE ZERO TO WS-TAM-DOMINIO WS-POS-PONTO.                            
075700     MOVE 1 TO WS-POS.                                                    
075800*-----------------------------------------------------------------        
075900*    FUNCAO    : MEDE O TAMANHO REAL DO                                   
076000*                DOMINIO, DESCARTANDO                                     
076100*                BRANCOS A DIREITA.                                       
076200*    ENTRADA   : WS-EMAIL-DOMINIO.                                        
076300*    SAIDA     : WS-LEN COM O TAMANHO                                     
076400*                SEM BRANCOS.                                             
076500*    OBSERVACAO: MESMO IDIOMA DE                                          
076600*                MEDICAO USADO NO                                         
076700*                MATRPROC PORQUE O                                        
076800*                COMPILADOR NAO TEM                                       
076900*                FUNCTION TRIM.                                           
077000*-----------------------------------------------------------------        
077100 0325-MEDE-DOMINIO.                                                       
077200     IF WS-POS > 40                                                       
077300        GO TO 0323-CHECA-TAMANHO.                                         
077400     IF WS-EMAIL-DOMINIO (WS-POS:1) NOT = SPACE                           
077500        MOVE WS-POS TO WS-TAM-DOMINIO.                                    
077600     ADD 1 TO WS-POS.                                                     
077700     GO TO 0325-MEDE-DOMINIO.                                             
077800*-----------------------------------------------------------------        
077900*    FUNCAO    : REJEITA O DOMINIO SE                                     
078000*                TIVER MENOS DE TRES                                      
078100*                CARACTERES UTEIS.                                        
078200*    ENTRADA   : WS-LEN.                                                  
078300*    SAIDA     : WS-EMAIL-VALIDO                                          
078400*                ATUALIZADO.                                              
078500*    OBSERVACAO: PARAGRAFO DE                                             
078600*                CONVERGENCIA DA CADEIA                                   
078700*                DE VALIDACAO, ACIONADO                                   
078800*                POR GO TO.                                               
078900*-----------------------------------------------------------------        
079000 0323-CHECA-TAMANHO.                                                      
079100     IF WS-TAM-DOMINIO = 0                                                
079200        MOVE 'N' TO WS-EMAIL-VALIDO                                       
079300        GO TO 0310-CHECA-EMAIL.                                           
079400     MOVE 1 TO WS-POS.                                                    
079500*-----------------------------------------------------------------        
079600*    FUNCAO    : PROCURA A ULTIMA                                         
079700*                OCORRENCIA DE '.' NO                                     
079800*                DOMINIO.                                                 
079900*    ENTRADA   : WS-EMAIL-DOMINIO / WS-                                   
080000*                LEN.                                                     
080100*    SAIDA     : WS-POS-PONTO COM A                                       
080200*                POSICAO ENCONTRADA.                                      
080300*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
080400*                POR GO TO, CONFORME                                      
080500*                NORMA DE PROGRAMACAO                                     
080600*                DO DEPTO (TICKET                                         
080700*                000327).                                                 
080800*-----------------------------------------------------------------        
080900 0326-LOCALIZA-PONTO.                                                     
081000     IF WS-POS > WS-TAM-DOMINIO                                           
081100        GO TO 0323-CHECA-PONTO.                                           
081200     IF WS-EMAIL-DOMINIO (WS-POS:1) = '.'                                 
081300        MOVE WS-POS TO WS-POS-PONTO.                                      
081400     ADD 1 TO WS-POS.                                                     
081500     GO TO 0326-LOCALIZA-PONTO.                                           
081600*-----------------------------------------------------------------        
081700*    FUNCAO    : REJEITA O DOMINIO SE                                     
081800*                NAO HOUVER PONTO OU SE                                   
081900*                ELE FOR O ULTIMO                                         
082000*                CARACTER.                                                
082100*    ENTRADA   : WS-POS-PONTO / WS-LEN.                                   
082200*    SAIDA     : WS-EMAIL-VALIDO                                          
082300*                ATUALIZADO.                                              
082400*    OBSERVACAO: PARAGRAFO DE                                             
082500*                CONVERGENCIA DA CADEIA                                   
082600*                DE VALIDACAO, ACIONADO                                   
082700*                POR GO TO.                                               
082800*-----------------------------------------------------------------        
082900 0323-CHECA-PONTO.                                                        
083000     IF WS-POS-PONTO = 0 OR WS-POS-PONTO = WS-TAM-DOMINIO                 
083100        MOVE 'N' TO WS-EMAIL-VALIDO                                       
083200        GO TO 0310-CHECA-EMAIL.                                           
083300     MOVE WS-EMAIL-DOMINIO (WS-POS-PONTO + 1:                             
083400              WS-TAM-DOMINIO - WS-POS-PONTO) TO WS-EMAIL-TLD.             
083500     MOVE WS-TAM-DOMINIO - WS-POS-PONTO TO WS-TAM-TLD.                    
083600     IF WS-TAM-TLD < 2                                                    
083700        MOVE 'N' TO WS-EMAIL-VALIDO                                       
083800        GO TO 0310-CHECA-EMAIL.                                           
083900     MOVE 1 TO WS-POS.                                                    
084000*-----------------------------------------------------------------        
084100*    FUNCAO    : PERCORRE O DOMINIO                                       
084200*                VALIDANDO A CLASSE DE                                    
084300*                CADA CARACTER.                                           
084400*    ENTRADA   : WS-EMAIL-DOMINIO / WS-                                   
084500*                LEN.                                                     
084600*    SAIDA     : WS-EMAIL-VALIDO                                          
084700*                ATUALIZADO SE ALGUM                                      
084800*                CARACTER FORA DA                                         
084900*                CLASSE FOR ENCONTRADO.                                   
085000*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
085100*                POR GO TO, CONFORME                                      
085200*                NORMA DE PROGRAMACAO                                     
085300*                DO DEPTO (TICKET                                         
085400*                000327).                                                 
085500*-----------------------------------------------------------------        
085600 0327-TESTA-CHAR-DOMINIO.                                                 
085700     IF WS-POS > WS-TAM-DOMINIO                                           
085800        GO TO 0328-PREP-TLD.                                              
085900     IF WS-EMAIL-DOMINIO (WS-POS:1) NOT = SPACE                           
086000        AND WS-EMAIL-DOMINIO (WS-POS:1) NOT = '.'                         
086100        AND WS-EMAIL-DOMINIO (WS-POS:1) NOT CLASSE-ALFA                   
086200        AND WS-EMAIL-DOMINIO (WS-POS:1) NOT CLASSE-NUMERICA               
086300        AND WS-EMAIL-DOMINIO (WS-POS:1) NOT = '-'                         
086400        MOVE 'N' TO WS-EMAIL-VALIDO.                                      
086500     ADD 1 TO WS-POS.                                                     
086600     GO TO 0327-TESTA-CHAR-DOMINIO.                                       
086700*-----------------------------------------------------------------        
086800*    FUNCAO    : SEPARA O TLD PARA A                                      
086900*                VALIDACAO FINAL.                                         
087000*    ENTRADA   : WS-POS-PONTO / WS-LEN.                                   
087100*    SAIDA     : WS-EMAIL-TLD                                             
087200*                PREENCHIDO.                                              
087300*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
087400*                POR GO TO, CONFORME                                      
087500*                NORMA DE PROGRAMACAO                                     
087600*                DO DEPTO (TICKET                                         
087700*                000327).                                                 
087800*-----------------------------------------------------------------        
087900 0328-PREP-TLD.                                                           
088000     MOVE 1 TO WS-POS.                                                    
088100*-----------------------------------------------------------------        
088200*    FUNCAO    : VALIDA QUE O TLD TEM                                     
088300*                SOMENTE LETRAS E PELO                                    
088400*                MENOS DOIS CARACTERES.                                   
088500*    ENTRADA   : WS-EMAIL-TLD.                                            
088600*    SAIDA     : WS-EMAIL-VALIDO                                          
088700*                ATUALIZADO.                                              
088800*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
088900*                POR GO TO, CONFORME                                      
089000*                NORMA DE PROGRAMACAO                                     
089100*                DO DEPTO (TICKET                                         
089200*                000327).                                                 
089300*-----------------------------------------------------------------        
089400 0328-TESTA-CHAR-TLD.                                                     
089500     IF WS-POS > WS-TAM-TLD                                               
089600        GO TO 0310-CHECA-EMAIL.                                           
089700     IF WS-EMAIL-TLD (WS-POS:1) NOT CLASSE-ALFA                           
089800        MOVE 'N' TO WS-EMAIL-VALIDO.                                      
089900     ADD 1 TO WS-POS.                                                     
090000     GO TO 0328-TESTA-CHAR-TLD.                                           
090100                                                                          
090200*-----------------------------------------------------------------        
090300*    FUNCAO    : CONVERGENCIA DA CADEIA                                   
090400*                DE VALIDACAO DE                                          
090500*                E-MAIL.                                                  
090600*    ENTRADA   : WS-EMAIL-VALIDO.                                         
090700*    SAIDA     : GO TO 0330-VALIDA-MATR                                   
090800*                OU GO TO 0300-CONTINUA                                   
090900*                REJEITANDO O ALUNO.                                      
091000*    OBSERVACAO: PARAGRAFO DE                                             
091100*                CONVERGENCIA DA CADEIA                                   
091200*                DE VALIDACAO, ACIONADO                                   
091300*                POR GO TO.                                               
091400*-----------------------------------------------------------------        
091500 0310-CHECA-EMAIL.                                                        
091600     IF NOT EMAIL-OK                                                      
091700        MOVE 'N' TO WS-ALUNO-OK                                           
091800        GO TO 0300-CONTINUA.                                              
091900     GO TO 0330-VALIDA-MATR.                                              
092000                                                                          
092100*-----------------------------------------------------------------        
092200*    FUNCAO    : VALIDA O NUMERO DE                                       
092300*                MATRICULA DO ALUNO,                                      
092400*                REPETINDO A REGRA DO                                     
092500*                MATRPROC.                                                
092600*    ENTRADA   : ALU-MATR.                                                
092700*    SAIDA     : WS-MATR-VALIDA 'S' OU                                    
092800*                'N'.                                                     
092900*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
093000*                POR GO TO, CONFORME                                      
093100*                NORMA DE PROGRAMACAO                                     
093200*                DO DEPTO (TICKET                                         
093300*                000327).                                                 
093400*-----------------------------------------------------------------        
093500 0330-VALIDA-MATR.                                                        
093600     MOVE ALU-MATR TO WS-CAMPO-TRIM (1:20).                               
093700     MOVE SPACES TO WS-CAMPO-TRIM (21:40).                                
093800     MOVE 60 TO WS-TAM-TRIM.                                              
093900*-----------------------------------------------------------------        
094000*    FUNCAO    : MEDE O TAMANHO UTIL DO                                   
094100*                NUMERO DE MATRICULA.                                     
094200*    ENTRADA   : ALU-MATR.                                                
094300*    SAIDA     : WS-LEN COM O TAMANHO                                     
094400*                REAL.                                                    
094500*    OBSERVACAO: MEDIDA FEITA CARACTER                                    
094600*                A CARACTER PORQUE O                                      
094700*                COMPILADOR NAO TEM                                       
094800*                FUNCTION TRIM.                                           
094900*-----------------------------------------------------------------        
095000 0330-MEDE-MATR.                                                          
095100     IF WS-TAM-TRIM = 0                                                   
095200        GO TO 0330-CHECA-MATR.                                            
095300     IF WS-CAMPO-TRIM (WS-TAM-TRIM:1) NOT = SPACE                         
095400        GO TO 0330-CHECA-MATR.                                            
095500     SUBTRACT 1 FROM WS-TAM-TRIM.                                         
095600     GO TO 0330-MEDE-MATR.                                                
095700*-----------------------------------------------------------------        
095800*    FUNCAO    : REJEITA A MATRICULA SE                                   
095900*                O TAMANHO UTIL FOR                                       
096000*                MENOR QUE O MINIMO                                       
096100*                EXIGIDO.                                                 
096200*    ENTRADA   : WS-LEN.                                                  
096300*    SAIDA     : WS-MATR-VALIDA                                           
096400*                ATUALIZADO.                                              
096500*    OBSERVACAO: PARAGRAFO DE                                             
096600*                CONVERGENCIA DA CADEIA                                   
096700*                DE VALIDACAO, ACIONADO                                   
096800*                POR GO TO.                                               
096900*-----------------------------------------------------------------        
097000 0330-CHECA-MATR.                                                         
097100     IF WS-TAM-TRIM < 5 OR WS-TAM-TRIM > 20                               
097200        MOVE 'N' TO WS-ALUNO-OK                                           
097300        GO TO 0300-CONTINUA.                                              
097400     GO TO 0340-VERIFICA-DUPLICADO.                                       
097500                                                                          
097600*-----------------------------------------------------------------        
097700*    FUNCAO    : PROCURA SE O ALUNO                                       
097800*                CORRENTE JA FOI                                          
097900*                CARREGADO ANTES NESTA                                    
098000*                MESMA RECARGA.                                           
098100*    ENTRADA   : TB-ALUNOS.                                               
098200*    SAIDA     : WS-ALUNO-OK ATUALIZADO                                   
098300*                SE FOR ENCONTRADA                                        
098400*                REPETICAO.                                               
098500*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
098600*                POR GO TO, CONFORME                                      
098700*                NORMA DE PROGRAMACAO                                     
098800*                DO DEPTO (TICKET                                         
098900*                000327).                                                 
099000*-----------------------------------------------------------------        
099100 0340-VERIFICA-DUPLICADO.                                                 
099200     MOVE ZERO TO WS-ACHOU-MAT.                                           
099300     IF WS-QTD-ALUNOS = 0                                                 
099400        GO TO 0340-CHECA.                                                 
099500     SET IX-ALU TO 1.                                                     
099600*-----------------------------------------------------------------        
099700*    FUNCAO    : COMPARA A MATRICULA DO                                   
099800*                ALUNO CORRENTE COM UM                                    
099900*                ELEMENTO JA CARREGADO.                                   
100000*    ENTRADA   : IX-ALU.                                                  
100100*    SAIDA     : GO TO DE ACORDO COM O                                    
100200*                RESULTADO DA                                             
100300*                COMPARACAO.                                              
100400*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
100500*                POR GO TO, CONFORME                                      
100600*                NORMA DE PROGRAMACAO                                     
100700*                DO DEPTO (TICKET                                         
100800*                000327).                                                 
100900*-----------------------------------------------------------------        
101000 0341-COMPARA-ALUNO.                                                      
101100     IF IX-ALU > WS-QTD-ALUNOS                                            
101200        GO TO 0340-CHECA.                                                 
101300     IF TA-ID (IX-ALU) = ALU-ID                                           
101400        MOVE 1 TO WS-ACHOU-MAT                                            
101500        GO TO 0340-CHECA.                                                 
101600     IF TA-MATR (IX-ALU) = ALU-MATR                                       
101700        MOVE 1 TO WS-ACHOU-MAT                                            
101800        GO TO 0340-CHECA.                                                 
101900     SET IX-ALU UP BY 1.                                                  
102000     GO TO 0341-COMPARA-ALUNO.                                            
102100*-----------------------------------------------------------------        
102200*    FUNCAO    : FECHA O LACO DE                                          
102300*                PROCURA POR                                              
102400*                DUPLICIDADE.                                             
102500*    ENTRADA   : IX-ALU / WS-QTD-                                         
102600*                ALUNOS.                                                  
102700*    SAIDA     : GO TO DE VOLTA AO LACO                                   
102800*                OU SEGUE ADIANTE.                                        
102900*    OBSERVACAO: PARAGRAFO DE                                             
103000*                CONVERGENCIA DA CADEIA                                   
103100*                DE VALIDACAO, ACIONADO                                   
103200*                POR GO TO.                                               
103300*-----------------------------------------------------------------        
103400 0340-CHECA.                                                              
103500     IF WS-ACHOU-MAT NOT = 0                                              
103600        MOVE 'N' TO WS-ALUNO-OK.                                          
103700     GO TO 0300-CONTINUA.                                                 
103800                                                                          
103900*-----------------------------------------------------------------        
104000*    FUNCAO    : LE O ARQUIVO DE                                          
104100*                MATRICULAS JA                                            
104200*                ATUALIZADO PELO                                          
104300*                MATRPROC (ARQ-MATOUT                                     
104400*                DO PASSO ANTERIOR)                                       
104500*                PARA A TABELA EM                                         
104600*                MEMORIA TB-MATRICULAS.                                   
104700*    ENTRADA   : ARQ-MATOUT ABERTO EM                                     
104800*                0100.                                                    
104900*    SAIDA     : TB-MATRICULAS                                            
105000*                PREENCHIDA E WS-QTD-                                     
105100*                MATRICULAS ATUALIZADA.                                   
105200*    OBSERVACAO: ESTE PROGRAMA SO LE                                      
105300*                ESTE ARQUIVO - QUEM O                                    
105400*                ATUALIZA E O MATRPROC,                                   
105500*                NO PASSO ANTERIOR DO                                     
105600*                JOB.                                                     
105700*-----------------------------------------------------------------        
105800 0400-CARREGA-MATRICULAS.                                                 
105900     READ ARQ-MATOUT                                                      
106000         AT END                                                           
106100             GO TO 0500-SECAO-LIBERADOS.                                  
106200     ADD 1 TO WS-QTD-MATRIC.                                              
106300     SET IX-MAT TO WS-QTD-MATRIC.                                         
106400     MOVE MT2-ID         TO TM-ID         (IX-MAT).                       
106500     MOVE MT2-ALU-ID     TO TM-ALU-ID     (IX-MAT).                       
106600     MOVE MT2-CUR-CODIGO TO TM-CUR-CODIGO (IX-MAT).                       
106700     MOVE MT2-STATUS     TO TM-STATUS     (IX-MAT).                       
106800     MOVE MT2-NOTA       TO TM-NOTA       (IX-MAT).                       
106900     GO TO 0400-CARREGA-MATRICULAS.                                       
107000                                                                          
107100*-----------------------------------------------------------------        
107200*    FUNCAO    : IMPRIME O TITULO DA                                      
107300*                SECAO DE CURSOS                                          
107400*                LIBERADOS NO RELATORIO                                   
107500*                GERAL, ANTES DE                                          
107600*                PERCORRER OS ALUNOS.                                     
107700*    ENTRADA   : -                                                        
107800*    SAIDA     : TITULO DA SECAO                                          
107900*                GRAVADO EM ARQ-RELAT.                                    
108000*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
108100*                POR GO TO, CONFORME                                      
108200*                NORMA DE PROGRAMACAO                                     
108300*                DO DEPTO (TICKET                                         
108400*                000327).                                                 
108500*-----------------------------------------------------------------        
108600 0500-SECAO-LIBERADOS.                                                    
108700     MOVE SPACES TO LINHA-SECAO.                                          
108800     MOVE 'RELACAO DE CURSOS LIBERADOS POR ALUNO'                         
108900                                 TO SEC-TITULO.                           
109000     WRITE REG-RELAT FROM LINHA-BRANCO.                                   
109100     WRITE REG-RELAT FROM LINHA-SECAO.                                    
109200     WRITE REG-RELAT FROM LINHA-BRANCO.                                   
109300                                                                          
109400*----------------------------------------------------------------         
109500*    UM GRUPO POR ALUNO, NA ORDEM DO CADASTRO (MASTER ORDER)              
109600*----------------------------------------------------------------         
109700*-----------------------------------------------------------------        
109800*    FUNCAO    : LACO PRINCIPAL DESTE                                     
109900*                PASSO - PERCORRE TODOS                                   
110000*                OS ALUNOS DA TABELA                                      
110100*                IMPRIMINDO, PARA CADA                                    
110200*                UM, OS CURSOS AINDA                                      
110300*                DISPONIVEIS.                                             
110400*    ENTRADA   : TB-ALUNOS / WS-QTD-                                      
110500*                ALUNOS.                                                  
110600*    SAIDA     : UM GRUPO DE LINHAS POR                                   
110700*                ALUNO GRAVADO EM ARQ-                                    
110800*                RELAT.                                                   
110900*    OBSERVACAO: TICKET 000320 - LACO                                     
111000*                PASSOU A SER                                             
111100*                CONTROLADO                                               
111200*                INTEIRAMENTE POR GO                                      
111300*                TO, SEM PERFORM.                                         
111400*-----------------------------------------------------------------        
111500 0600-IMPRIME-LIBERADOS.                                                  
111600     MOVE ZERO TO WS-TOTAL-GERAL-LIBERADOS.                               
111700     IF WS-QTD-ALUNOS = 0                                                 
111800        GO TO 0800-IMPRIME-TOTAIS.                                        
111900     SET IX-ALU TO 1.                                                     
112000*-----------------------------------------------------------------        
112100*    FUNCAO    : COORDENA A IMPRESSAO                                     
112200*                DO GRUPO DE UM ALUNO -                                   
112300*                CONTA CURSOS                                             
112400*                APROVADOS, VARRE OS                                      
112500*                CURSOS DISPONIVEIS E                                     
112600*                FECHA O GRUPO.                                           
112700*    ENTRADA   : IX-ALU APONTANDO PARA                                    
112800*                O ALUNO CORRENTE.                                        
112900*    SAIDA     : GRUPO COMPLETO DO                                        
113000*                ALUNO GRAVADO EM ARQ-                                    
113100*                RELAT.                                                   
113200*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
113300*                POR GO TO, CONFORME                                      
113400*                NORMA DE PROGRAMACAO                                     
113500*                DO DEPTO (TICKET                                         
113600*                000327).                                                 
113700*-----------------------------------------------------------------        
113800 0610-PROCESSA-ALUNO.                                                     
113900     IF IX-ALU > WS-QTD-ALUNOS                                            
114000        GO TO 0800-IMPRIME-TOTAIS.                                        
114100     MOVE ZERO TO WS-CONT-APROVADOS.                                      
114200     IF WS-QTD-MATRIC = 0                                                 
114300        GO TO 0610-FIM-CONTA.                                             
114400     SET IX-MAT TO 1.                                                     
114500*-----------------------------------------------------------------        
114600*    FUNCAO    : CONTA QUANTOS CURSOS O                                   
114700*                ALUNO JA CONCLUIU COM                                    
114800*                APROVACAO, PARA A                                        
114900*                REGRA DE 3 CURSOS POR                                    
115000*                LIBERACAO.                                               
115100*    ENTRADA   : TB-MATRICULAS DO                                         
115200*                ALUNO.                                                   
115300*    SAIDA     : WS-QTD-APROVADOS                                         
115400*                ATUALIZADO.                                              
115500*    OBSERVACAO: REGRA DE NEGOCIO DO                                      
115600*                CLIENTE WEBCURSOS: A                                     
115700*                CADA 3 CONCLUSOES                                        
115800*                APROVADAS, LIBERA-SE                                     
115900*                UM CURSO NOVO.                                           
116000*-----------------------------------------------------------------        
116100 0610-CONTA-APROVADOS.                                                    
116200     IF IX-MAT > WS-QTD-MATRIC                                            
116300        GO TO 0610-FIM-CONTA.                                             
116400     IF TM-ALU-ID (IX-MAT) = TA-ID (IX-ALU)                               
116500        AND TM-STATUS (IX-MAT) = 'C'                                      
116600        AND TM-NOTA (IX-MAT) >= 7.0                                       
116700        ADD 1 TO WS-CONT-APROVADOS.                                       
116800     SET IX-MAT UP BY 1.                                                  
116900     GO TO 0610-CONTA-APROVADOS.                                          
117000*-----------------------------------------------------------------        
117100*    FUNCAO    : FECHA A CONTAGEM DE                                      
117200*                APROVADOS E CALCULA                                      
117300*                QUANTOS CURSOS O ALUNO                                   
117400*                TEM DIREITO A VER COMO                                   
117500*                LIBERADOS.                                               
117600*    ENTRADA   : WS-QTD-APROVADOS.                                        
117700*    SAIDA     : WS-QTD-LIBERADOS = WS-                                   
117800*                QTD-APROVADOS / 3                                        
117900*                (DIVISAO INTEIRA).                                       
118000*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
118100*                POR GO TO, CONFORME                                      
118200*                NORMA DE PROGRAMACAO                                     
118300*                DO DEPTO (TICKET                                         
118400*                000327).                                                 
118500*-----------------------------------------------------------------        
118600 0610-FIM-CONTA.                                                          
118700     COMPUTE WS-LIMITE = WS-CONT-APROVADOS * 3.                           
118800     MOVE SPACES TO LINHA-GRUPO.                                          
118900     MOVE TA-ID   (IX-ALU) TO GRP-ID.                                     
119000     MOVE TA-NOME (IX-ALU) TO GRP-NOME.                                   
119100     MOVE WS-CONT-APROVADOS TO GRP-APROVADOS.                             
119200     MOVE WS-LIMITE         TO GRP-LIMITE.                                
119300     WRITE REG-RELAT FROM LINHA-GRUPO.                                    
119400     MOVE ZERO TO WS-CONT-LIBERADOS.                                      
119500     IF WS-LIMITE = 0 OR WS-QTD-CUR-ORD = 0                               
119600        GO TO 0610-FECHA-GRUPO.                                           
119700     SET IX-CO TO 1.                                                      
119800*-----------------------------------------------------------------        
119900*    FUNCAO    : VARRE A TABELA DE                                        
120000*                CURSOS ORDENADA                                          
120100*                PROCURANDO, PARA O                                       
120200*                ALUNO CORRENTE, OS                                       
120300*                CURSOS AINDA NAO                                         
120400*                CURSADOS, ATE                                            
120500*                COMPLETAR A COTA DE                                      
120600*                LIBERADOS.                                               
120700*    ENTRADA   : TB-CURSOS ORDENADA /                                     
120800*                WS-QTD-LIBERADOS.                                        
120900*    SAIDA     : LINHA DE CURSO                                           
121000*                LIBERADO GRAVADA A                                       
121100*                CADA CANDIDATO                                           
121200*                ENCONTRADO.                                              
121300*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
121400*                POR GO TO, CONFORME                                      
121500*                NORMA DE PROGRAMACAO                                     
121600*                DO DEPTO (TICKET                                         
121700*                000327).                                                 
121800*-----------------------------------------------------------------        
121900 0611-VARRE-CURSOS-ORD.                                                   
122000     IF IX-CO > WS-QTD-CUR-ORD                                            
122100        GO TO 0610-FECHA-GRUPO.                                           
122200     IF WS-CONT-LIBERADOS >= WS-LIMITE                                    
122300        GO TO 0610-FECHA-GRUPO.                                           
122400     MOVE ZERO TO WS-ACHOU-MAT.                                           
122500     IF WS-QTD-MATRIC = 0                                                 
122600        GO TO 0611-CHECA-CANDIDATO.                                       
122700     SET IX-MAT TO 1.                                                     
122800*-----------------------------------------------------------------        
122900*    FUNCAO    : TESTA SE O CURSO                                         
123000*                CORRENTE DA VARREDURA                                    
123100*                JA FOI CURSADO PELO                                      
123200*                ALUNO.                                                   
123300*    ENTRADA   : IX-CUR-ORD / TB-                                         
123400*                MATRICULAS DO ALUNO.                                     
123500*    SAIDA     : WS-JA-TEM = 'S' OU                                       
123600*                'N'.                                                     
123700*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
123800*                POR GO TO, CONFORME                                      
123900*                NORMA DE PROGRAMACAO                                     
124000*                DO DEPTO (TICKET                                         
124100*                000327).                                                 
124200*-----------------------------------------------------------------        
124300 0611-BUSCA-CURSO-ALU.                                                    
124400     IF IX-MAT > WS-QTD-MATRIC                                            
124500        GO TO 0611-CHECA-CANDIDATO.                                       
124600     IF WS-ACHOU-MAT NOT = 0                                              
124700        GO TO 0611-CHECA-CANDIDATO.                                       
124800     IF TM-ALU-ID (IX-MAT) = TA-ID (IX-ALU)                               
124900        AND TM-CUR-CODIGO (IX-MAT) = TO-CODIGO (IX-CO)                    
125000        MOVE IX-MAT TO WS-ACHOU-MAT.                                      
125100     SET IX-MAT UP BY 1.                                                  
125200     GO TO 0611-BUSCA-CURSO-ALU.                                          
125300*-----------------------------------------------------------------        
125400*    FUNCAO    : SE O CURSO AINDA NAO                                     
125500*                FOI CURSADO, GRAVA A                                     
125600*                LINHA DE CURSO                                           
125700*                LIBERADO E CONTA MAIS                                    
125800*                UM NO TOTAL GERAL.                                       
125900*    ENTRADA   : WS-JA-TEM / TC-NOME DO                                   
126000*                CURSO.                                                   
126100*    SAIDA     : LINHA GRAVADA EM ARQ-                                    
126200*                RELAT E WS-TOTAL-                                        
126300*                GERAL-LIBERADOS                                          
126400*                INCREMENTADO.                                            
126500*    OBSERVACAO: PARAGRAFO DE                                             
126600*                CONVERGENCIA DA CADEIA                                   
126700*                DE VALIDACAO, ACIONADO                                   
126800*                POR GO TO.                                               
126900*-----------------------------------------------------------------        
127000 0611-CHECA-CANDIDATO.                                                    
127100     IF WS-ACHOU-MAT NOT = 0                                              
127200        GO TO 0611-PROX-CURSO.                                            
127300*----------------------------------------------------------------         
127400*    DIAS = TETO(HORAS / 8)   SEMANAS = TETO(HORAS / 40)                  
127500*----------------------------------------------------------------         
127600     DIVIDE TO-CARGA (IX-CO) BY 8                                         
127700            GIVING WS-HORAS-DIAS                                          
127800            REMAINDER WS-POS.                                             
127900     IF WS-POS NOT = 0                                                    
128000        ADD 1 TO WS-HORAS-DIAS.                                           
128100     DIVIDE TO-CARGA (IX-CO) BY 40                                        
128200            GIVING WS-HORAS-SEMANAS                                       
128300            REMAINDER WS-POS.                                             
128400     IF WS-POS NOT = 0                                                    
128500        ADD 1 TO WS-HORAS-SEMANAS.                                        
128600     MOVE SPACES TO LINHA-DETALHE-LIB.                                    
128700     MOVE TO-CODIGO (IX-CO)  TO DET-CODIGO.                               
128800     MOVE TO-NOME   (IX-CO)  TO DET-NOME.                                 
128900     MOVE TO-CARGA  (IX-CO)  TO DET-HORAS.                                
129000     MOVE WS-HORAS-DIAS      TO DET-DIAS.                                 
129100     MOVE WS-HORAS-SEMANAS   TO DET-SEMANAS.                              
129200     WRITE REG-RELAT FROM LINHA-DETALHE-LIB.                              
129300     ADD 1 TO WS-CONT-LIBERADOS.                                          
129400*-----------------------------------------------------------------        
129500*    FUNCAO    : AVANCA PARA O PROXIMO                                    
129600*                CURSO DA TABELA                                          
129700*                ORDENADA OU ENCERRA A                                    
129800*                VARREDURA QUANDO A                                       
129900*                COTA DO ALUNO FOR                                        
130000*                ATINGIDA.                                                
130100*    ENTRADA   : IX-CUR-ORD / WS-QTD-                                     
130200*                LIBERADOS.                                               
130300*    SAIDA     : GO TO DE VOLTA A                                         
130400*                VARREDURA OU SEGUE                                       
130500*                PARA O FECHAMENTO DO                                     
130600*                GRUPO.                                                   
130700*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
130800*                POR GO TO, CONFORME                                      
130900*                NORMA DE PROGRAMACAO                                     
131000*                DO DEPTO (TICKET                                         
131100*                000327).                                                 
131200*-----------------------------------------------------------------        
131300 0611-PROX-CURSO.                                                         
131400     SET IX-CO UP BY 1.                                                   
131500     GO TO 0611-VARRE-CURSOS-ORD.                                         
131600*-----------------------------------------------------------------        
131700*    FUNCAO    : GRAVA A LINHA EM                                         
131800*                BRANCO QUE SEPARA O                                      
131900*                GRUPO DESTE ALUNO DO                                     
132000*                PROXIMO E AVANCA O                                       
132100*                INDICE DA TABELA DE                                      
132200*                ALUNOS.                                                  
132300*    ENTRADA   : IX-ALU.                                                  
132400*    SAIDA     : LINHA EM BRANCO                                          
132500*                GRAVADA; GO TO DE                                        
132600*                VOLTA AO LACO                                            
132700*                PRINCIPAL OU PARA O                                      
132800*                FECHAMENTO DO                                            
132900*                RELATORIO.                                               
133000*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
133100*                POR GO TO, CONFORME                                      
133200*                NORMA DE PROGRAMACAO                                     
133300*                DO DEPTO (TICKET                                         
133400*                000327).                                                 
133500*-----------------------------------------------------------------        
133600 0610-FECHA-GRUPO.                                                        
133700     MOVE SPACES TO LINHA-TRAILER-LIB.                                    
133800     MOVE WS-CONT-LIBERADOS TO TRL-QTDE.                                  
133900     WRITE REG-RELAT FROM LINHA-TRAILER-LIB.                              
134000     ADD WS-CONT-LIBERADOS TO WS-TOTAL-GERAL-LIBERADOS.                   
134100     SET IX-ALU UP BY 1.                                                  
134200     GO TO 0610-PROCESSA-ALUNO.                                           
134300                                                                          
134400*----------------------------------------------------------------         
134500*    SECAO DE TOTAIS DE CONTROLE - FECHA O RELATORIO                      
134600*----------------------------------------------------------------         
134700*-----------------------------------------------------------------        
134800*    FUNCAO    : IMPRIME A SECAO FINAL                                    
134900*                DE TOTAIS DE CONTROLE                                    
135000*                DO RELATORIO GERAL, A                                    
135100*                PARTIR DOS CONTADORES                                    
135200*                LIDOS DE WCCTLPAS.DAT                                    
135300*                (GRAVADOS PELO                                           
135400*                MATRPROC) E DO TOTAL                                     
135500*                GERAL CALCULADO NESTE                                    
135600*                PASSO.                                                   
135700*    ENTRADA   : REG-CTLPAS LIDO EM                                       
135800*                0150 / WS-TOTAL-GERAL-                                   
135900*                LIBERADOS.                                               
136000*    SAIDA     : UMA LINHA ROTULO+VALOR                                   
136100*                POR CONTADOR, GRAVADA                                    
136200*                EM ARQ-RELAT.                                            
136300*    OBSERVACAO: TICKET 000331 - PASSOU                                   
136400*                A IMPRIMIR TAMBEM O                                      
136500*                TOTAL DE CURSOS                                          
136600*                REJEITADOS POR CARGA                                     
136700*                HORARIA INVALIDA,                                        
136800*                VINDO DO MATRPROC.                                       
136900*-----------------------------------------------------------------        
137000 0800-IMPRIME-TOTAIS.                                                     
137100     MOVE SPACES TO LINHA-SECAO.                                          
137200     MOVE 'TOTAIS DE CONTROLE DO PROCESSAMENTO'                           
137300                                 TO SEC-TITULO.                           
137400     WRITE REG-RELAT FROM LINHA-BRANCO.                                   
137500     WRITE REG-RELAT FROM LINHA-SECAO.                                    
137600     WRITE REG-RELAT FROM LINHA-BRANCO.                                   
137700                                                                          
137800     MOVE 'TRANSACOES LIDAS.......................'                       
137900                                 TO TOT-ROTULO                            
138000     MOVE CT-TRANS-LIDAS         TO TOT-VALOR                             
138100     WRITE REG-RELAT FROM LINHA-TOTAIS-ROTULO.                            
138200                                                                          
138300     MOVE 'MATRICULAS EFETUADAS...................'                       
138400                                 TO TOT-ROTULO                            
138500     MOVE CT-MATR-EFETUADAS      TO TOT-VALOR                             
138600     WRITE REG-RELAT FROM LINHA-TOTAIS-ROTULO.                            
138700                                                                          
138800     MOVE 'CONCLUSOES EFETUADAS...................'                       
138900                                 TO TOT-ROTULO                            
139000     MOVE CT-CONCL-EFETUADAS     TO TOT-VALOR                             
139100     WRITE REG-RELAT FROM LINHA-TOTAIS-ROTULO.                            
139200                                                                          
139300     MOVE 'CONCLUSOES APROVADAS...................'                       
139400                                 TO TOT-ROTULO                            
139500     MOVE CT-CONCL-APROVADAS     TO TOT-VALOR                             
139600     WRITE REG-RELAT FROM LINHA-TOTAIS-ROTULO.                            
139700                                                                          
139800     MOVE 'CONCLUSOES NAO APROVADAS...............'                       
139900                                 TO TOT-ROTULO                            
140000     MOVE CT-CONCL-NAOAPROVADAS  TO TOT-VALOR                             
140100     WRITE REG-RELAT FROM LINHA-TOTAIS-ROTULO.                            
140200                                                                          
140300     MOVE 'REJEITADAS - ALUNO NAO ENCONTRADO......'                       
140400                                 TO TOT-ROTULO                            
140500     MOVE CT-REJ-ALUNAOENC       TO TOT-VALOR                             
140600     WRITE REG-RELAT FROM LINHA-TOTAIS-ROTULO.                            
140700                                                                          
140800     MOVE 'REJEITADAS - CURSO NAO ENCONTRADO......'                       
140900                                 TO TOT-ROTULO                            
141000     MOVE CT-REJ-CURNAOENC       TO TOT-VALOR                             
141100     WRITE REG-RELAT FROM LINHA-TOTAIS-ROTULO.                            
141200                                                                          
141300     MOVE 'REJEITADAS - ALUNO JA MATRICULADO......'                       
141400                                 TO TOT-ROTULO                            
141500     MOVE CT-REJ-JAMATRIC        TO TOT-VALOR                             
141600     WRITE REG-RELAT FROM LINHA-TOTAIS-ROTULO.                            
141700                                                                          
141800     MOVE 'REJEITADAS - NOTA FORA DO INTERVALO....'                       
141900                                 TO TOT-ROTULO                            
142000     MOVE CT-REJ-NOTAFORA        TO TOT-VALOR                             
142100     WRITE REG-RELAT FROM LINHA-TOTAIS-ROTULO.                            
142200                                                                          
142300     MOVE 'REJEITADAS - MATRICULA NAO ENCONTRADA..'                       
142400                                 TO TOT-ROTULO                            
142500     MOVE CT-REJ-MATNAOENC       TO TOT-VALOR                             
142600     WRITE REG-RELAT FROM LINHA-TOTAIS-ROTULO.                            
142700                                                                          
142800     MOVE 'REJEITADAS - CURSO JA CONCLUIDO........'                       
142900                                 TO TOT-ROTULO                            
143000     MOVE CT-REJ-CURJACONC       TO TOT-VALOR                             
143100     WRITE REG-RELAT FROM LINHA-TOTAIS-ROTULO.                            
143200                                                                          
143300     MOVE 'REJEITADAS - CARGA HORARIA INVALIDA....'                       
143400                                 TO TOT-ROTULO                            
143500     MOVE CT-REJ-CARGAFORA       TO TOT-VALOR                             
143600     WRITE REG-RELAT FROM LINHA-TOTAIS-ROTULO.                            
143700                                                                          
143800     MOVE 'ALUNOS CARREGADOS NO CADASTRO..........'                       
143900                                 TO TOT-ROTULO                            
144000     MOVE CT-ALU-CARREGADOS      TO TOT-VALOR                             
144100     WRITE REG-RELAT FROM LINHA-TOTAIS-ROTULO.                            
144200                                                                          
144300     MOVE 'ALUNOS REJEITADOS NO CADASTRO..........'                       
144400                                 TO TOT-ROTULO                            
144500     MOVE CT-ALU-REJEITADOS      TO TOT-VALOR                             
144600     WRITE REG-RELAT FROM LINHA-TOTAIS-ROTULO.                            
144700                                                                          
144800     MOVE 'TOTAL GERAL DE VAGAS LIBERADAS.........'                       
144900                                 TO TOT-ROTULO                            
145000     MOVE WS-TOTAL-GERAL-LIBERADOS TO TOT-VALOR                           
145100     WRITE REG-RELAT FROM LINHA-TOTAIS-ROTULO.                            
145200     GO TO 0900-FECHA-ARQUIVOS.                                           
145300                                                                          
145400*-----------------------------------------------------------------        
145500*    FUNCAO    : FECHA TODOS OS                                           
145600*                ARQUIVOS DO PASSO E                                      
145700*                ENCERRA O PROGRAMA.                                      
145800*    ENTRADA   : -                                                        
145900*    SAIDA     : ARQUIVOS FECHADOS,                                       
146000*                STOP RUN.                                                
146100*    OBSERVACAO: PARAGRAFO EXECUTADO                                      
146200*                POR GO TO, CONFORME                                      
146300*                NORMA DE PROGRAMACAO                                     
146400*                DO DEPTO (TICKET                                         
146500*                000327).                                                 
146600*-----------------------------------------------------------------        
146700 0900-FECHA-ARQUIVOS.                                                     
146800     CLOSE ARQ-ALUNOS ARQ-CURSOS ARQ-MATOUT ARQ-CTLPAS ARQ-RELAT.         
146900     STOP RUN.                                                            
