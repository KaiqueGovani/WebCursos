000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. MATRPROC-COB.                                                
000300 AUTHOR. ENZO CARDOSO.                                                    
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.              
000500 DATE-WRITTEN. 14/03/1994.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - PROCESSAMENTO NOTURNO WEBCURSOS.                 
000800*****************************************************************         
000900*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                         
001000*    SISTEMA          : WEBCURSOS - PROCESSAMENTO DE MATRICULAS           
001100*    ANALISTA         : ENZO CARDOSO                                      
001200*    PROGRAMADOR(A)   : ENZO CARDOSO                                      
001300*    FINALIDADE       : LE O ARQUIVO DE TRANSACOES (MATRICULA E           
001400*                       CONCLUSAO DE CURSO) DO CLIENTE WEBCURSOS,         
001500*                       ATUALIZA O CADASTRO DE MATRICULAS, EMITE          
001600*                       AS CARTAS DE PARABENIZACAO E GRAVA O              
001700*                       CABECALHO + SECAO DE ERROS DO RELATORIO           
001800*                       GERAL DE PROCESSAMENTO.                           
001900*    OBSERVACAO       : SUBSTITUI O LANCAMENTO MANUAL DE NOTAS            
002000*                       (ENTNOTAS) POR CARGA EM LOTE, POIS O              
002100*                       CLIENTE WEBCURSOS NAO TEM DIGITADORES.            
002200*-----------------------------------------------------------------        
002300*    HISTORICO DE ALTERACOES                                              
002400*-----------------------------------------------------------------        
002500*    VRS   DATA          INIC   CHAMADO   DESCRICAO                       
002600*    1.0   14/03/1994    EC     000112    IMPLANTACAO DO LOTE DE          
002700*                                         MATRICULAS WEBCURSOS            
002800*    1.1   02/08/1994    EC     000138    INCLUIDA VALIDACAO DE           
002900*                                         E-MAIL NA CARGA DO              
003000*                                         CADASTRO DE ALUNOS              
003100*    1.2   19/01/1995    JR     000151    REJEICAO DE MATRICULA           
003200*                                         DUPLICADA (ALUNO+CURSO)         
003300*    1.3   30/05/1995    JR     000167    GRAVACAO DA CARTA DE            
003400*                                         CONCLUSAO EM ARQUIVO            
003500*                                         SEPARADO (CARTAS.DAT)           
003600*    1.4   11/03/1996    EC     000183    CORRIGIDO CALCULO DO            
003700*                                         PROXIMO NUMERO DE               
003800*                                         SEQUENCIA DE MATRICULA          
003900*    1.5   24/09/1996    MS     000201    PASSOU A GRAVAR OS              
004000*                                         TOTAIS DE CONTROLE NO           
004100*                                         ARQUIVO WCCTLPAS PARA           
004200*                                         O RELATORIO CONTINUAR           
004300*                                         NO CURSLIB                      
004400*    1.6   17/02/1997    MS     000219    TRUNCAGEM DA IMAGEM DO          
004500*                                         REGISTRO REJEITADO NA           
004600*                                         LINHA DO RELATORIO              
004700*    1.7   05/11/1997    EC     000234    AJUSTE NA REGRA DE              
004800*                                         MATRICULA DUPLICADA -           
004900*                                         PASSA A CONSIDERAR              
005000*                                         QUALQUER STATUS                 
005100*    1.8   09/09/1998    JR     000260    REVISAO GERAL PARA O            
005200*                                         ANO 2000 - DATAS DE             
005300*                                         TRANSACAO E CADASTRO            
005400*                                         PASSAM A SER TRATADAS           
005500*                                         COM 4 DIGITOS DE ANO            
005600*    1.9   22/01/1999    JR     000266    CONFIRMADO OK NO TESTE          
005700*                                         DE VIRADA DE SECULO -           
005800*                                         SEM IMPACTO ADICIONAL           
005900*    2.0   03/07/2000    MS     000288    SUGESTAO DE PROXIMO             
006000*                                         CURSO NA CARTA PASSA A          
006100*                                         USAR A LISTA DE CURSOS          
006200*                                         ORDENADA POR NOME               
006300*    2.1   14/02/2001    EC     000301    PEQUENOS AJUSTES DE             
006400*                                         REDACAO NO TEXTO DAS            
006500*                                         CARTAS DE PARABENS              
006600*    2.2   20/06/2001    EC     000315    CARTA DE CONCLUSAO              
006700*                                         PODIA SAIR NO NOME DO           
006800*                                         ULTIMO ALUNO/CURSO              
006900*                                         MATRICULADO EM VEZ DO           
007000*                                         QUE CONCLUIU. PASSA A           
007100*                                         REBUSCAR ALUNO/CURSO            
007200*                                         PELA CHAVE DA TRANSACAO         
007300*    2.3   10/09/2001    EC     000320    PADRONIZACAO DO FLUXO DO        
007400*                                         PROGRAMA CONFORME NORMA         
007500*                                         DE PROGRAMACAO DO DEPTO-        
007600*                                         LACOS E DESVIOS PASSAM A        
007700*                                         GO TO; PERFORM SO FICA          
007800*                                         NAS ROTINAS DE BUSCA/           
007900*                                         GRAVACAO REPETIDAS E            
008000*                                         NO SORT DE CURSOS               
008100*    2.4   15/11/2001    EC     000327    REVISAO GERAL DO FLUXO -        
008200*                                         PERFORM DEIXA DE SER            
008300*                                         USADO EM QUALQUER PONTO         
008400*                                         DO PROGRAMA. BUSCAS E           
008500*                                         GRAVACOES REPETIDAS             
008600*                                         PASSAM A SER FEITAS EM          
008700*                                         LINHA, POR GO TO, EM            
008800*                                         CADA PONTO DE USO               
008900*    2.5   22/11/2001    EC     000331    VALIDACAO DA CARGA HORARIA DO   
009000*                                         CURSO (1 A 1000 HORAS) NA CARGA 
009100*                                         DO CATALOGO - REGISTROS FORA DA 
009200*                                         FAIXA SAO REJEITADOS E CONTADOS 
009300*                                         EM TOTAL PROPRIO NO ARQUIVO     
009400*                                         WCCTLPAS                        
009500*****************************************************************         
009600                                                                          
009700 ENVIRONMENT DIVISION.                                                    
009800 CONFIGURATION SECTION.                                                   
009900 SOURCE-COMPUTER. IBM-PC.                                                 
010000 OBJECT-COMPUTER. IBM-PC.                                                 
010100 SPECIAL-NAMES.                                                           
010200     C01 IS TOP-OF-FORM                                                   
010300     CLASS CLASSE-NUMERICA   IS "0" THRU "9"                              
010400     CLASS CLASSE-ALFA       IS "A" THRU "Z" "a" THRU "z"                 
010500     CLASS CLASSE-LOCAL-MAIL IS "A" THRU "Z" "a" THRU "z"                 
010600                                "0" THRU "9" "+" "_" "." "-".             
010700                                                                          
010800 INPUT-OUTPUT SECTION.                                                    
010900 FILE-CONTROL.                                                            
011000                                                                          
011100     SELECT ARQ-ALUNOS ASSIGN TO "ALUNOS"                                 
011200                 ORGANIZATION LINE SEQUENTIAL                             
011300                 FILE STATUS IS ST-ALUNOS.                                
011400                                                                          
011500     SELECT ARQ-CURSOS ASSIGN TO "CURSOS"                                 
011600                 ORGANIZATION LINE SEQUENTIAL                             
011700                 FILE STATUS IS ST-CURSOS.                                
011800                                                                          
011900     SELECT ARQ-MATIN ASSIGN TO "MATRICULASIN"                            
012000                 ORGANIZATION LINE SEQUENTIAL                             
012100                 FILE STATUS IS ST-MATIN.                                 
012200                                                                          
012300     SELECT ARQ-TRANS ASSIGN TO "TRANSACOES"                              
012400                 ORGANIZATION LINE SEQUENTIAL                             
012500                 FILE STATUS IS ST-TRANS.                                 
012600                                                                          
012700     SELECT ARQ-MATOUT ASSIGN TO "MATRICULASOUT"                          
012800                 ORGANIZATION LINE SEQUENTIAL                             
012900                 FILE STATUS IS ST-MATOUT.                                
013000                                                                          
013100     SELECT ARQ-CARTAS ASSIGN TO "CARTAS"                                 
013200                 ORGANIZATION LINE SEQUENTIAL                             
013300                 FILE STATUS IS ST-CARTAS.                                
013400                                                                          
013500     SELECT ARQ-RELAT ASSIGN TO "RELATORIO"                               
013600                 ORGANIZATION LINE SEQUENTIAL                             
013700                 FILE STATUS IS ST-RELAT.                                 
013800                                                                          
013900     SELECT ARQ-CTLPAS ASSIGN TO "WCCTLPAS"                               
014000                 ORGANIZATION LINE SEQUENTIAL                             
014100                 FILE STATUS IS ST-CTLPAS.                                
014200                                                                          
014300     SELECT SORTCUR ASSIGN TO DISK.                                       
014400                                                                          
014500 DATA DIVISION.                                                           
014600 FILE SECTION.                                                            
014700                                                                          
014800 FD  ARQ-ALUNOS                                                           
014900     LABEL RECORD STANDARD                                                
015000     VALUE OF FILE-ID 'ALUNOS.DAT'                                        
015100     RECORD CONTAINS 116 CHARACTERS.                                      
015200 01  REG-ALUNOS.                                                          
015300     05  ALU-ID                  PIC X(08).                               
015400     05  ALU-NOME                PIC X(40).                               
015500     05  ALU-EMAIL               PIC X(40).                               
015600     05  ALU-MATR                PIC X(20).                               
015700     05  ALU-DT-CRIACAO          PIC 9(08).                               
015800     05  ALU-DT-CRIACAO-R REDEFINES ALU-DT-CRIACAO.                       
015900         10  ALU-ANO-CRIACAO     PIC 9(04).                               
016000         10  ALU-MES-CRIACAO     PIC 9(02).                               
016100         10  ALU-DIA-CRIACAO     PIC 9(02).                               
016200                                                                          
016300 FD  ARQ-CURSOS                                                           
016400     LABEL RECORD STANDARD                                                
016500     VALUE OF FILE-ID 'CURSOS.DAT'                                        
016600     RECORD CONTAINS 134 CHARACTERS.                                      
016700 01  REG-CURSOS.                                                          
016800     05  CUR-CODIGO              PIC X(10).                               
016900     05  CUR-NOME                PIC X(30).                               
017000     05  CUR-DESCR               PIC X(60).                               
017100     05  CUR-CARGA               PIC 9(04).                               
017200     05  CUR-PREREQ OCCURS 3 TIMES                                        
017300                                 PIC X(10).                               
017400                                                                          
017500 FD  ARQ-MATIN                                                            
017600     LABEL RECORD STANDARD                                                
017700     VALUE OF FILE-ID 'MATRIN.DAT'                                        
017800     RECORD CONTAINS 44 CHARACTERS.                                       
017900 01  REG-MATIN.                                                           
018000     05  MTE-ID                  PIC 9(06).                               
018100     05  MTE-ALU-ID              PIC X(08).                               
018200     05  MTE-CUR-CODIGO          PIC X(10).                               
018300     05  MTE-STATUS              PIC X(01).                               
018400     05  MTE-NOTA                PIC 9(02)V9(01).                         
018500     05  MTE-DT-MATR             PIC 9(08).                               
018600     05  MTE-DT-CONCL            PIC 9(08).                               
018700                                                                          
018800 FD  ARQ-TRANS                                                            
018900     LABEL RECORD STANDARD                                                
019000     VALUE OF FILE-ID 'TRANSACOES.DAT'                                    
019100     RECORD CONTAINS 30 CHARACTERS.                                       
019200 01  REG-TRANSACOES.                                                      
019300     05  TRN-TIPO                PIC X(01).                               
019400     05  TRN-ALU-ID              PIC X(08).                               
019500     05  TRN-CUR-CODIGO          PIC X(10).                               
019600     05  TRN-NOTA                PIC 9(02)V9(01).                         
019700     05  TRN-DATA                PIC 9(08).                               
019800     05  TRN-DATA-R REDEFINES TRN-DATA.                                   
019900         10  TRN-ANO             PIC 9(04).                               
020000         10  TRN-MES             PIC 9(02).                               
020100         10  TRN-DIA             PIC 9(02).                               
020200                                                                          
020300 FD  ARQ-MATOUT                                                           
020400     LABEL RECORD STANDARD                                                
020500     VALUE OF FILE-ID 'MATROUT.DAT'                                       
020600     RECORD CONTAINS 44 CHARACTERS.                                       
020700 01  REG-MATOUT.                                                          
020800     05  MTS-ID                  PIC 9(06).                               
020900     05  MTS-ALU-ID              PIC X(08).                               
021000     05  MTS-CUR-CODIGO          PIC X(10).                               
021100     05  MTS-STATUS              PIC X(01).                               
021200     05  MTS-NOTA                PIC 9(02)V9(01).                         
021300     05  MTS-DT-MATR             PIC 9(08).                               
021400     05  MTS-DT-CONCL            PIC 9(08).                               
021500                                                                          
021600 FD  ARQ-CARTAS                                                           
021700     LABEL RECORD OMITTED                                                 
021800     VALUE OF FILE-ID 'CARTAS.DAT'                                        
021900     RECORD CONTAINS 100 CHARACTERS.                                      
022000 01  REG-CARTAS                  PIC X(100).                              
022100                                                                          
022200 FD  ARQ-RELAT                                                            
022300     LABEL RECORD OMITTED                                                 
022400     VALUE OF FILE-ID 'RELATOR.DAT'                                       
022500     RECORD CONTAINS 132 CHARACTERS.                                      
022600 01  REG-RELAT                   PIC X(132).                              
022700                                                                          
022800 FD  ARQ-CTLPAS                                                           
022900     LABEL RECORD OMITTED                                                 
023000     VALUE OF FILE-ID 'WCCTLPAS.DAT'                                      
023100     RECORD CONTAINS 96 CHARACTERS.                                       
023200 01  REG-CTLPAS.                                                          
023300     05  CT-TRANS-LIDAS          PIC 9(06).                               
023400     05  CT-MATR-EFETUADAS       PIC 9(06).                               
023500     05  CT-CONCL-EFETUADAS      PIC 9(06).                               
023600     05  CT-REJ-ALUNAOENC        PIC 9(06).                               
023700     05  CT-REJ-CURNAOENC        PIC 9(06).                               
023800     05  CT-REJ-JAMATRIC         PIC 9(06).                               
023900     05  CT-REJ-NOTAFORA         PIC 9(06).                               
024000     05  CT-REJ-MATNAOENC        PIC 9(06).                               
024100     05  CT-REJ-CURJACONC        PIC 9(06).                               
024200     05  CT-REJ-CARGAFORA        PIC 9(06).                               
024300     05  CT-CONCL-APROVADAS      PIC 9(06).                               
024400     05  CT-CONCL-NAOAPROVADAS   PIC 9(06).                               
024500     05  CT-ALU-CARREGADOS       PIC 9(06).                               
024600     05  CT-ALU-REJEITADOS       PIC 9(06).                               
024700     05  CT-DATA-EXECUCAO        PIC 9(08).                               
024800     05  FILLER                  PIC X(04) VALUE SPACES.                  
024900                                                                          
025000 SD  SORTCUR.                                                             
025100 01  REG-SORTCUR.                                                         
025200     05  SC-NOME                 PIC X(30).                               
025300     05  SC-CODIGO               PIC X(10).                               
025400     05  SC-DESCR                PIC X(60).                               
025500     05  SC-CARGA                PIC 9(04).                               
025600     05  SC-PREREQ OCCURS 3 TIMES                                         
025700                                 PIC X(10).                               
025800                                                                          
025900 WORKING-STORAGE SECTION.                                                 
026000                                                                          
026100 01  WS-STATUS-ARQUIVOS.                                                  
026200     05  ST-ALUNOS               PIC X(02) VALUE SPACES.                  
026300     05  ST-CURSOS               PIC X(02) VALUE SPACES.                  
026400     05  ST-MATIN                PIC X(02) VALUE SPACES.                  
026500     05  ST-TRANS                PIC X(02) VALUE SPACES.                  
026600     05  ST-MATOUT               PIC X(02) VALUE SPACES.                  
026700     05  ST-CARTAS               PIC X(02) VALUE SPACES.                  
026800     05  ST-RELAT                PIC X(02) VALUE SPACES.                  
026900     05  ST-CTLPAS               PIC X(02) VALUE SPACES.                  
027000     05  FILLER                  PIC X(16) VALUE SPACES.                  
027100                                                                          
027200 01  WS-SWITCHES.                                                         
027300     05  WS-FIM-CURSOS           PIC X(01) VALUE 'N'.                     
027400         88  FIM-CURSOS                    VALUE 'S'.                     
027500     05  WS-FIM-ALUNOS           PIC X(01) VALUE 'N'.                     
027600         88  FIM-ALUNOS                    VALUE 'S'.                     
027700     05  WS-FIM-MATIN            PIC X(01) VALUE 'N'.                     
027800         88  FIM-MATIN                     VALUE 'S'.                     
027900     05  WS-FIM-TRANS            PIC X(01) VALUE 'N'.                     
028000         88  FIM-TRANS                     VALUE 'S'.                     
028100     05  WS-FIM-SORT             PIC X(01) VALUE 'N'.                     
028200         88  FIM-SORT                      VALUE 'S'.                     
028300     05  WS-ALUNO-OK             PIC X(01) VALUE 'S'.                     
028400         88  ALUNO-VALIDO                  VALUE 'S'.                     
028500     05  WS-DISP-ACHADO          PIC X(01) VALUE 'N'.                     
028600         88  DISPONIVEL-ACHADO             VALUE 'S'.                     
028700     05  FILLER                  PIC X(20) VALUE SPACES.                  
028800                                                                          
028900 77  WS-QTD-CURSOS               PIC 9(04) COMP.                          
029000 77  WS-QTD-CUR-ORD              PIC 9(04) COMP.                          
029100 77  WS-QTD-ALUNOS               PIC 9(04) COMP.                          
029200 77  WS-QTD-MATRIC               PIC 9(04) COMP.                          
029300 77  IX-TC                       PIC 9(04) COMP.                          
029400 77  IX-TA                       PIC 9(04) COMP.                          
029500 77  IX-TM                       PIC 9(04) COMP.                          
029600 77  IX-HI                       PIC 9(04) COMP.                          
029700 77  WS-PROX-SEQ                 PIC 9(06) COMP.                          
029800 77  WS-ACHOU-ALU                PIC 9(04) COMP.                          
029900 77  WS-ACHOU-CUR                PIC 9(04) COMP.                          
030000 77  WS-ACHOU-MAT                PIC 9(04) COMP.                          
030100 77  WS-TAM-TRIM                 PIC 9(03) COMP.                          
030200 77  WS-POS                      PIC 9(03) COMP.                          
030300 77  WS-LEN-CARTA                PIC 9(03) COMP.                          
030400                                                                          
030500 77  WS-CONT-TRANS-LIDAS         PIC 9(06) COMP.                          
030600 77  WS-CONT-MATR-EFETUADAS      PIC 9(06) COMP.                          
030700 77  WS-CONT-CONCL-EFETUADAS     PIC 9(06) COMP.                          
030800 77  WS-CONT-REJ-ALUNAOENC       PIC 9(06) COMP.                          
030900 77  WS-CONT-REJ-CURNAOENC       PIC 9(06) COMP.                          
031000 77  WS-CONT-REJ-JAMATRIC        PIC 9(06) COMP.                          
031100 77  WS-CONT-REJ-NOTAFORA        PIC 9(06) COMP.                          
031200 77  WS-CONT-REJ-MATNAOENC       PIC 9(06) COMP.                          
031300 77  WS-CONT-REJ-CURJACONC       PIC 9(06) COMP.                          
031400 77  WS-CONT-REJ-CARGAFORA       PIC 9(06) COMP.                          
031500 77  WS-CONT-CONCL-APROVADAS     PIC 9(06) COMP.                          
031600 77  WS-CONT-CONCL-NAOAPROVADAS  PIC 9(06) COMP.                          
031700 77  WS-CONT-ALU-CARREGADOS      PIC 9(06) COMP.                          
031800 77  WS-CONT-ALU-REJEITADOS      PIC 9(06) COMP.                          
031900                                                                          
032000 01  WS-DATA-EXECUCAO            PIC 9(08) VALUE ZEROS.                   
032100 01  WS-DATA-EXECUCAO-R REDEFINES WS-DATA-EXECUCAO.                       
032200     05  WS-EXEC-ANO             PIC 9(04).                               
032300     05  WS-EXEC-MES             PIC 9(02).                               
032400     05  WS-EXEC-DIA             PIC 9(02).                               
032500                                                                          
032600 01  WS-MOTIVO                   PIC X(30) VALUE SPACES.                  
032700                                                                          
032800*-----------------------------------------------------------------        
032900*    TABELAS EM MEMORIA (CATALOGO, ALUNOS E MATRICULAS)                   
033000*-----------------------------------------------------------------        
033100 01  TB-CURSOS.                                                           
033200     05  TB-CUR OCCURS 300 TIMES INDEXED BY IX-CUR.                       
033300         10  TC-CODIGO           PIC X(10).                               
033400         10  TC-NOME             PIC X(30).                               
033500         10  TC-DESCR            PIC X(60).                               
033600         10  TC-CARGA            PIC 9(04).                               
033700         10  TC-PREREQ OCCURS 3 TIMES                                     
033800                                 PIC X(10).                               
033900                                                                          
034000 01  TB-CURSOS-ORDENADOS.                                                 
034100     05  TB-CUR-ORD OCCURS 300 TIMES INDEXED BY IX-ORD.                   
034200         10  TO-CODIGO           PIC X(10).                               
034300         10  TO-NOME             PIC X(30).                               
034400         10  TO-DESCR            PIC X(60).                               
034500         10  TO-CARGA            PIC 9(04).                               
034600                                                                          
034700 01  TB-ALUNOS.                                                           
034800     05  TB-ALU OCCURS 500 TIMES INDEXED BY IX-ALU.                       
034900         10  TA-ID               PIC X(08).                               
035000         10  TA-NOME             PIC X(40).                               
035100         10  TA-EMAIL            PIC X(40).                               
035200         10  TA-MATR             PIC X(20).                               
035300         10  TA-DT-CRIACAO       PIC 9(08).                               
035400                                                                          
035500 01  TB-MATRICULAS.                                                       
035600     05  TB-MAT OCCURS 4000 TIMES INDEXED BY IX-MAT.                      
035700         10  TM-ID               PIC 9(06).                               
035800         10  TM-ALU-ID           PIC X(08).                               
035900         10  TM-CUR-CODIGO       PIC X(10).                               
036000         10  TM-STATUS           PIC X(01).                               
036100         10  TM-NOTA             PIC 9(02)V9(01).                         
036200         10  TM-DT-MATR          PIC 9(08).                               
036300         10  TM-DT-CONCL         PIC 9(08).                               
036400                                                                          
036500 01  WS-HISTORICO.                                                        
036600     05  WS-HIST OCCURS 3 TIMES INDEXED BY IX-HIS.                        
036700         10  WH-CUR-CODIGO       PIC X(10) VALUE SPACES.                  
036800         10  WH-DT-CONCL         PIC 9(08) VALUE ZEROS.                   
036900         10  WH-SEQ              PIC 9(06) VALUE ZEROS.                   
037000         10  WH-USADO            PIC X(01) VALUE 'N'.                     
037100                                                                          
037200*-----------------------------------------------------------------        
037300*    AREAS DE VALIDACAO DE E-MAIL E DE MATRICULA (VO)                     
037400*-----------------------------------------------------------------        
037500 01  WS-EMAIL-AREA.                                                       
037600     05  WS-EMAIL-TESTE          PIC X(40) VALUE SPACES.                  
037700     05  WS-EMAIL-LOCAL          PIC X(40) VALUE SPACES.                  
037800     05  WS-EMAIL-DOMINIO        PIC X(40) VALUE SPACES.                  
037900     05  WS-EMAIL-TLD            PIC X(40) VALUE SPACES.                  
038000     05  WS-POS-ARROBA           PIC 9(03) COMP VALUE ZERO.               
038100     05  WS-POS-PONTO            PIC 9(03) COMP VALUE ZERO.               
038200     05  WS-QTD-ARROBA           PIC 9(03) COMP VALUE ZERO.               
038300     05  WS-TAM-LOCAL            PIC 9(03) COMP VALUE ZERO.               
038400     05  WS-TAM-DOMINIO          PIC 9(03) COMP VALUE ZERO.               
038500     05  WS-TAM-TLD              PIC 9(03) COMP VALUE ZERO.               
038600     05  WS-EMAIL-VALIDO         PIC X(01) VALUE 'S'.                     
038700         88  EMAIL-OK                      VALUE 'S'.                     
038800     05  FILLER                  PIC X(10) VALUE SPACES.                  
038900                                                                          
039000 01  WS-CAMPO-TRIM               PIC X(60) VALUE SPACES.                  
039100                                                                          
039200*-----------------------------------------------------------------        
039300*    AREA DA CARTA DE PARABENIZACAO                                       
039400*-----------------------------------------------------------------        
039500 01  WS-CARTA-DADOS.                                                      
039600     05  WS-CARTA-NOME-ALU       PIC X(40) VALUE SPACES.                  
039700     05  WS-CARTA-EMAIL-ALU      PIC X(40) VALUE SPACES.                  
039800     05  WS-CARTA-NOME-CUR       PIC X(30) VALUE SPACES.                  
039900     05  WS-CARTA-NOTA           PIC 9(02)V9(01) VALUE ZERO.              
040000     05  WS-CARTA-NOTA-ED        PIC Z9.9.                                
040100     05  WS-CARTA-DISP-NOME      PIC X(30) VALUE SPACES.                  
040200     05  WS-CARTA-DISP-DESCR     PIC X(60) VALUE SPACES.                  
040300     05  WS-CARTA-DISP-HORAS     PIC 9(04) VALUE ZERO.                    
040400     05  WS-CARTA-DISP-HORAS-ED  PIC ZZZ9.                                
040500     05  WS-NOTA-TXT             PIC X(04) VALUE SPACES.                  
040600     05  FILLER                  PIC X(05) VALUE SPACES.                  
040700                                                                          
040800 77  WS-TAM-NOTA                 PIC 9(02) COMP.                          
040900                                                                          
041000 01  WS-LINHA-CARTA               PIC X(200) VALUE SPACES.                
041100 01  WS-LINHA-SEP                 PIC X(100) VALUE ALL '='.               
041200                                                                          
041300*-----------------------------------------------------------------        
041400*    LINHAS DE IMPRESSAO DO RELATORIO                                     
041500*-----------------------------------------------------------------        
041600 01  LINHA-CABE1.                                                         
041700     05  FILLER                  PIC X(38) VALUE                          
041800         'FESP - WEBCURSOS'.                                              
041900     05  FILLER                  PIC X(46) VALUE                          
042000         'PROCESSAMENTO DE MATRICULAS - MATRPROC'.                        
042100     05  FILLER                  PIC X(08) VALUE 'DATA '.                 
042200     05  CABE1-DATA              PIC 99/99/9999.                          
042300     05  FILLER                  PIC X(30) VALUE SPACES.                  
042400                                                                          
042500 01  LINHA-CABE2.                                                         
042600     05  FILLER                  PIC X(35) VALUE SPACES.                  
042700     05  FILLER                  PIC X(62) VALUE                          
042800         'RELACAO DE REGISTROS REJEITADOS'.                               
042900     05  FILLER                  PIC X(35) VALUE SPACES.                  
043000                                                                          
043100 01  LINHA-REJEITADO.                                                     
043200     05  REJ-PREFIXO             PIC X(10) VALUE 'REJEITADO '.            
043300     05  REJ-IMAGEM              PIC X(70) VALUE SPACES.                  
043400     05  REJ-ROTULO              PIC X(09) VALUE ' MOTIVO: '.             
043500     05  REJ-MOTIVO              PIC X(39) VALUE SPACES.                  
043600     05  FILLER                  PIC X(04) VALUE SPACES.                  
043700                                                                          
043800 01  LINHA-BRANCO                 PIC X(132) VALUE SPACES.                
043900                                                                          
044000 PROCEDURE DIVISION.                                                      
044100                                                                          
044200*-----------------------------------------------------------------        
044300*    FUNCAO    : ABRE OS SETE ARQUIVOS DO PASSO -                         
044400*                CADASTRO DE ALUNOS, CATALOGO DE                          
044500*                CURSOS, MATRICULAS DE ENTRADA E DE                       
044600*                SAIDA, TRANSACOES DO DIA, CARTAS DE                      
044700*                PARABENIZACAO E O RELATORIO GERAL DO                     
044800*                PROCESSAMENTO.                                           
044900*    ENTRADA   : NENHUMA - PARAGRAFO DE INICIALIZACAO,                    
045000*                EXECUTADO UMA UNICA VEZ.                                 
045100*    SAIDA     : ARQUIVOS ABERTOS OU STOP RUN SE                          
045200*                QUALQUER FILE-STATUS VIER DIFERENTE DE                   
045300*                '00'.                                                    
045400*    OBSERVACAO: A VERIFICACAO E FEITA EM BLOCO PARA                      
045500*                NAO PRECISAR DE UM TESTE SEPARADO POR                    
045600*                ARQUIVO.                                                 
045700*-----------------------------------------------------------------        
045800 0100-ABRE-ARQUIVOS.                                                      
045900     OPEN INPUT  ARQ-ALUNOS.                                              
046000     OPEN INPUT  ARQ-CURSOS.                                              
046100     OPEN INPUT  ARQ-MATIN.                                               
046200     OPEN INPUT  ARQ-TRANS.                                               
046300     OPEN OUTPUT ARQ-MATOUT.                                              
046400     OPEN OUTPUT ARQ-CARTAS.                                              
046500     OPEN OUTPUT ARQ-RELAT.                                               
046600     OPEN OUTPUT ARQ-CTLPAS.                                              
046700     IF ST-ALUNOS NOT = '00' OR ST-CURSOS NOT = '00'                      
046800        OR ST-MATIN NOT = '00' OR ST-TRANS NOT = '00'                     
046900        OR ST-MATOUT NOT = '00' OR ST-CARTAS NOT = '00'                   
047000        OR ST-RELAT NOT = '00' OR ST-CTLPAS NOT = '00'                    
047100        DISPLAY 'MATRPROC - FALHA NA ABERTURA DE ARQUIVOS'                
047200        STOP RUN.                                                         
047300                                                                          
047400*-----------------------------------------------------------------        
047500*    FUNCAO    : FAZ A LEITURA DE ABERTURA (READ                          
047600*                ANTECIPADO) DO ARQUIVO DE TRANSACOES,                    
047700*                PARA QUE O LACO PRINCIPAL JA COMECE                      
047800*                COM UM REGISTRO EM MEMORIA.                              
047900*    ENTRADA   : ARQ-TRANS ABERTO EM 0100.                                
048000*    SAIDA     : REG-TRANSACOES CARREGADO OU WS-FIM-                      
048100*                TRANS LIGADO SE O ARQUIVO JA VIER                        
048200*                VAZIO.                                                   
048300*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
048400*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
048500*                (TICKET 000327).                                         
048600*-----------------------------------------------------------------        
048700 0110-LE-PRIMEIRA-TRANS.                                                  
048800     MOVE ZEROS TO WS-DATA-EXECUCAO.                                      
048900     READ ARQ-TRANS                                                       
049000         AT END                                                           
049100             SET FIM-TRANS TO TRUE.                                       
049200     IF NOT FIM-TRANS                                                     
049300        MOVE TRN-DATA TO WS-DATA-EXECUCAO.                                
049400                                                                          
049500*-----------------------------------------------------------------        
049600*    FUNCAO    : MONTA E GRAVA AS DUAS PRIMEIRAS LINHAS                   
049700*                DO RELATORIO GERAL (TITULO DO SISTEMA                    
049800*                E DATA DE EXECUCAO) MAIS UMA LINHA EM                    
049900*                BRANCO DE SEPARACAO.                                     
050000*    ENTRADA   : WS-EXEC-DIA, WS-EXEC-MES, WS-EXEC-ANO                    
050100*                JA CALCULADOS NA WORKING-STORAGE.                        
050200*    SAIDA     : TRES LINHAS GRAVADAS EM ARQ-RELAT.                       
050300*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
050400*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
050500*                (TICKET 000327).                                         
050600*-----------------------------------------------------------------        
050700 0120-IMPRIME-CABECALHO.                                                  
050800     MOVE SPACES TO LINHA-CABE1.                                          
050900     MOVE 'FESP - WEBCURSOS' TO LINHA-CABE1 (1:38).                       
051000     MOVE 'PROCESSAMENTO DE MATRICULAS - MATRPROC'                        
051100                                 TO LINHA-CABE1 (39:46).                  
051200     MOVE 'DATA ' TO LINHA-CABE1 (85:8).                                  
051300     MOVE WS-EXEC-DIA  TO CABE1-DATA (1:2).                               
051400     MOVE '/' TO LINHA-CABE1 (95:1).                                      
051500     MOVE WS-EXEC-MES  TO CABE1-DATA (4:2).                               
051600     MOVE '/' TO LINHA-CABE1 (98:1).                                      
051700     MOVE WS-EXEC-ANO  TO CABE1-DATA (7:4).                               
051800     WRITE REG-RELAT FROM LINHA-CABE1.                                    
051900     WRITE REG-RELAT FROM LINHA-CABE2.                                    
052000     WRITE REG-RELAT FROM LINHA-BRANCO.                                   
052100                                                                          
052200*    2.3  10/09/2001  EC  000320                                          
052300*    CARGA DE CURSOS PASSA A CAIR EM 0250 (SORT) POR GO TO DIRETO         
052400*    NO FIM DE ARQUIVO - NAO HA MAIS PARAGRAFO GUARDA-CHUVA CHAMA         
052500*    TUDO POR PERFORM.                                                    
052600*-----------------------------------------------------------------        
052700*    FUNCAO    : LE O CATALOGO DE CURSOS (ARQ-CURSOS)                     
052800*                POR INTEIRO PARA A TABELA EM MEMORIA                     
052900*                TB-CURSOS, QUE E USADA MAIS TARDE PARA                   
053000*                VALIDAR MATRICULAS E MONTAR A CARTA DE                   
053100*                PARABENS.                                                
053200*    ENTRADA   : ARQ-CURSOS ABERTO EM 0100.                               
053300*    SAIDA     : TB-CURSOS PREENCHIDA E WS-QTD-CURSOS                     
053400*                ATUALIZADA; REGISTROS COM CARGA                          
053500*                HORARIA FORA DA FAIXA VALIDA SAO                         
053600*                DESVIADOS PARA 0200-REJEITA-CURSO.                       
053700*    OBSERVACAO: TICKET 000331 - ANTES DESTA REVISAO A                    
053800*                CARGA HORARIA ERA COPIADA PARA A                         
053900*                TABELA SEM QUALQUER CRITICA.                             
054000*-----------------------------------------------------------------        
054100 0200-CARREGA-CURSOS.                                                     
054200     READ ARQ-CURSOS                                                      
054300         AT END                                                           
054400             GO TO 0250-ORDENA-CURSOS.                                    
054500     IF CUR-CARGA < 1 OR CUR-CARGA > 1000                                 
054600        GO TO 0200-REJEITA-CURSO.                                         
054700     ADD 1 TO WS-QTD-CURSOS.                                              
054800     SET IX-CUR TO WS-QTD-CURSOS.                                         
054900     MOVE CUR-CODIGO TO TC-CODIGO (IX-CUR).                               
055000     MOVE CUR-NOME   TO TC-NOME   (IX-CUR).                               
055100     MOVE CUR-DESCR  TO TC-DESCR  (IX-CUR).                               
055200     MOVE CUR-CARGA  TO TC-CARGA  (IX-CUR).                               
055300     MOVE CUR-PREREQ (1) TO TC-PREREQ (IX-CUR 1).                         
055400     MOVE CUR-PREREQ (2) TO TC-PREREQ (IX-CUR 2).                         
055500     MOVE CUR-PREREQ (3) TO TC-PREREQ (IX-CUR 3).                         
055600     GO TO 0200-CARREGA-CURSOS.                                           
055700                                                                          
055800*-----------------------------------------------------------------        
055900*    FUNCAO    : TRATA O CURSO CUJA CARGA HORARIA (CUR-                   
056000*                CARGA) VEIO FORA DA FAIXA DE 1 A 1000                    
056100*                HORAS - REGRA DE VALIDACAO DE CADASTRO                   
056200*                EXIGIDA PELO CLIENTE WEBCURSOS.                          
056300*    ENTRADA   : REG-CURSOS COM A IMAGEM DO REGISTRO                      
056400*                REJEITADO.                                               
056500*    SAIDA     : LINHA REJEITADO GRAVADA NA SECAO DE                      
056600*                ERROS DO RELATORIO E WS-CONT-REJ-                        
056700*                CARGAFORA INCREMENTADO PARA O TOTAL DE                   
056800*                CONTROLE.                                                
056900*    OBSERVACAO: SEGUE O MESMO PADRAO JA USADO PARA                       
057000*                ALUNO REJEITADO EM 0300-CONTINUA.                        
057100*-----------------------------------------------------------------        
057200 0200-REJEITA-CURSO.                                                      
057300     MOVE SPACES TO REJ-IMAGEM.                                           
057400     MOVE CUR-CODIGO TO REJ-IMAGEM (1:10).                                
057500     MOVE CUR-NOME   TO REJ-IMAGEM (11:30).                               
057600     MOVE 'CARGA HORARIA FORA DA FAIXA (1-1000)' TO REJ-MOTIVO.           
057700     WRITE REG-RELAT FROM LINHA-REJEITADO.                                
057800     ADD 1 TO WS-CONT-REJ-CARGAFORA.                                      
057900     GO TO 0200-CARREGA-CURSOS.                                           
058000                                                                          
058100*-----------------------------------------------------------------        
058200*    FUNCAO    : ORDENA A TABELA DE CURSOS LIBERADOS                      
058300*                POR ORDEM ALFABETICA DE NOME, PARA QUE                   
058400*                A CARTA DE PARABENIZACAO SUGIRA SEMPRE                   
058500*                O PROXIMO CURSO NA MESMA SEQUENCIA                       
058600*                VISUAL.                                                  
058700*    ENTRADA   : TB-CURSOS JA CARREGADA EM 0200.                          
058800*    SAIDA     : SORTCUR CLASSIFICADO E TB-CURSOS                         
058900*                RECARREGADA NA NOVA ORDEM (WS-QTD-CUR-                   
059000*                ORD).                                                    
059100*    OBSERVACAO: TICKET 000288 - ANTES A SUGESTAO DE                      
059200*                CURSO SAIA NA ORDEM DE CADASTRO.                         
059300*-----------------------------------------------------------------        
059400 0250-ORDENA-CURSOS.                                                      
059500     MOVE ZERO TO WS-QTD-CUR-ORD.                                         
059600     SORT SORTCUR ASCENDING KEY SC-NOME                                   
059700         INPUT PROCEDURE  0260-LIBERA-CURSOS THRU 0260-EXIT               
059800         OUTPUT PROCEDURE 0270-RECOLHE-CURSOS THRU 0270-EXIT.             
059900     GO TO 0300-CARREGA-ALUNOS.                                           
060000                                                                          
060100*    2.4  15/11/2001  EC  000327                                          
060200*    SORT PASSA A LIBERAR/RECOLHER OS REGISTROS POR GO TO, NO             
060300*    MESMO ESTILO DO RELNOT (LACO PROPRIO DENTRO DA INPUT/OUTPUT          
060400*    PROCEDURE) - PERFORM DEIXA DE APARECER TAMBEM AQUI.                  
060500*-----------------------------------------------------------------        
060600*    FUNCAO    : PROCEDIMENTO DE ENTRADA DO SORT -                        
060700*                PERCORRE TB-CURSOS E LIBERA CADA                         
060800*                REGISTRO PARA O SORT.                                    
060900*    ENTRADA   : TB-CURSOS / WS-QTD-CURSOS.                               
061000*    SAIDA     : REGISTROS RELEASE PARA SORTCUR.                          
061100*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
061200*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
061300*                (TICKET 000327).                                         
061400*-----------------------------------------------------------------        
061500 0260-LIBERA-CURSOS.                                                      
061600     SET IX-CUR TO 1.                                                     
061700*-----------------------------------------------------------------        
061800*    FUNCAO    : MOVE UM ELEMENTO DA TABELA PARA A AREA                   
061900*                DE ORDENACAO E FAZ O RELEASE.                            
062000*    ENTRADA   : IX-CUR APONTANDO PARA O ELEMENTO                         
062100*                CORRENTE.                                                
062200*    SAIDA     : REG-SORTCUR LIBERADO PARA O SORT.                        
062300*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
062400*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
062500*                (TICKET 000327).                                         
062600*-----------------------------------------------------------------        
062700 0261-LIBERA-UM-CURSO.                                                    
062800     IF IX-CUR > WS-QTD-CURSOS                                            
062900        GO TO 0260-EXIT.                                                  
063000     MOVE TC-CODIGO (IX-CUR) TO SC-CODIGO.                                
063100     MOVE TC-NOME   (IX-CUR) TO SC-NOME.                                  
063200     MOVE TC-DESCR  (IX-CUR) TO SC-DESCR.                                 
063300     MOVE TC-CARGA  (IX-CUR) TO SC-CARGA.                                 
063400     MOVE TC-PREREQ (IX-CUR 1) TO SC-PREREQ (1).                          
063500     MOVE TC-PREREQ (IX-CUR 2) TO SC-PREREQ (2).                          
063600     MOVE TC-PREREQ (IX-CUR 3) TO SC-PREREQ (3).                          
063700     RELEASE REG-SORTCUR.                                                 
063800     SET IX-CUR UP BY 1.                                                  
063900     GO TO 0261-LIBERA-UM-CURSO.                                          
064000*-----------------------------------------------------------------        
064100*    FUNCAO    : PONTO DE SAIDA DO PERFORM ... THRU DO                    
064200*                PROCEDIMENTO DE ENTRADA DO SORT.                         
064300*    ENTRADA   : -                                                        
064400*    SAIDA     : -                                                        
064500*    OBSERVACAO: PARAGRAFO-ALVO DE PERFORM ... THRU -                     
064600*                NAO CONTEM LOGICA PROPRIA, SO MARCA O                    
064700*                LIMITE DO INTERVALO USADO PELO SORT.                     
064800*-----------------------------------------------------------------        
064900 0260-EXIT.                                                               
065000     EXIT.                                                                
065100                                                                          
065200*-----------------------------------------------------------------        
065300*    FUNCAO    : PROCEDIMENTO DE SAIDA DO SORT - RECEBE                   
065400*                OS REGISTROS JA ORDENADOS E RECARREGA                    
065500*                A TABELA TB-CURSOS NA NOVA ORDEM.                        
065600*    ENTRADA   : SORTCUR ORDENADO PELO SORT.                              
065700*    SAIDA     : TB-CURSOS REESCRITA EM ORDEM                             
065800*                ALFABETICA E WS-QTD-CUR-ORD                              
065900*                ATUALIZADA.                                              
066000*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
066100*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
066200*                (TICKET 000327).                                         
066300*-----------------------------------------------------------------        
066400 0270-RECOLHE-CURSOS.                                                     
066500     MOVE 'N' TO WS-FIM-SORT.                                             
066600*-----------------------------------------------------------------        
066700*    FUNCAO    : RETORNA UM REGISTRO ORDENADO DO SORT E                   
066800*                O COPIA DE VOLTA PARA A TABELA.                          
066900*    ENTRADA   : REG-SORTCUR DEVOLVIDO PELO SORT.                         
067000*    SAIDA     : ELEMENTO DA TABELA TB-CURSOS                             
067100*                PREENCHIDO NA NOVA ORDEM.                                
067200*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
067300*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
067400*                (TICKET 000327).                                         
067500*-----------------------------------------------------------------        
067600 0271-RETORNA-UM-CURSO.                                                   
067700     RETURN SORTCUR                                                       
067800         AT END                                                           
067900             GO TO 0270-EXIT.                                             
068000     ADD 1 TO WS-QTD-CUR-ORD.                                             
068100     SET IX-ORD TO WS-QTD-CUR-ORD.                                        
068200     MOVE SC-CODIGO TO TO-CODIGO (IX-ORD).                                
068300     MOVE SC-NOME   TO TO-NOME   (IX-ORD).                                
068400     MOVE SC-DESCR  TO TO-DESCR  (IX-ORD).                                
068500     MOVE SC-CARGA  TO TO-CARGA  (IX-ORD).                                
068600     GO TO 0271-RETORNA-UM-CURSO.                                         
068700*-----------------------------------------------------------------        
068800*    FUNCAO    : PONTO DE SAIDA DO PERFORM ... THRU DO                    
068900*                PROCEDIMENTO DE SAIDA DO SORT.                           
069000*    ENTRADA   : -                                                        
069100*    SAIDA     : -                                                        
069200*    OBSERVACAO: PARAGRAFO-ALVO DE PERFORM ... THRU -                     
069300*                NAO CONTEM LOGICA PROPRIA, SO MARCA O                    
069400*                LIMITE DO INTERVALO USADO PELO SORT.                     
069500*-----------------------------------------------------------------        
069600 0270-EXIT.                                                               
069700     EXIT.                                                                
069800                                                                          
069900*    2.3  10/09/2001  EC  000320                                          
070000*    CARGA DE ALUNOS E VALIDACAO PASSAM A FLUIR POR GO TO (NORMA          
070100*    DEPTO).                                                              
070200*-----------------------------------------------------------------        
070300*    FUNCAO    : LE O CADASTRO DE ALUNOS (ARQ-ALUNOS) E                   
070400*                VALIDA CADA REGISTRO ANTES DE ACEITA-                    
070500*                LO NA TABELA EM MEMORIA TB-ALUNOS.                       
070600*    ENTRADA   : ARQ-ALUNOS ABERTO EM 0100.                               
070700*    SAIDA     : DESVIA PARA 0320-VALIDA-EMAIL A CADA                     
070800*                LEITURA; O RESULTADO DA VALIDACAO                        
070900*                VOLTA POR GO TO EM 0300-CONTINUA.                        
071000*    OBSERVACAO: A VALIDACAO DE E-MAIL E MATRICULA E                      
071100*                FEITA NO MESMO FLUXO, NAO EM                             
071200*                PARAGRAFOS SEPARADOS POR ALUNO.                          
071300*-----------------------------------------------------------------        
071400 0300-CARREGA-ALUNOS.                                                     
071500     READ ARQ-ALUNOS                                                      
071600         AT END                                                           
071700             GO TO 0400-CARREGA-MATRICULAS.                               
071800     MOVE 'S' TO WS-ALUNO-OK.                                             
071900     MOVE SPACES TO WS-MOTIVO.                                            
072000     GO TO 0320-VALIDA-EMAIL.                                             
072100*-----------------------------------------------------------------        
072200*    FUNCAO    : DECIDE, APOS A VOLTA DA CADEIA DE                        
072300*                VALIDACAO, SE O ALUNO E ACEITO OU                        
072400*                REJEITADO.                                               
072500*    ENTRADA   : WS-ALUNO-OK / WS-MOTIVO PREENCHIDOS                      
072600*                PELA CADEIA DE VALIDACAO.                                
072700*    SAIDA     : SE VALIDO, SEGUE PARA 0300-ACEITA-                       
072800*                ALUNO; SENAO GRAVA LINHA REJEITADO E                     
072900*                CONTA EM WS-CONT-ALU-REJEITADOS.                         
073000*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
073100*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
073200*                (TICKET 000327).                                         
073300*-----------------------------------------------------------------        
073400 0300-CONTINUA.                                                           
073500     IF ALUNO-VALIDO                                                      
073600        GO TO 0300-ACEITA-ALUNO.                                          
073700     MOVE REG-ALUNOS (1:70) TO REJ-IMAGEM.                                
073800     MOVE WS-MOTIVO  TO REJ-MOTIVO.                                       
073900     WRITE REG-RELAT FROM LINHA-REJEITADO.                                
074000     ADD 1 TO WS-CONT-ALU-REJEITADOS.                                     
074100     GO TO 0300-CARREGA-ALUNOS.                                           
074200*-----------------------------------------------------------------        
074300*    FUNCAO    : COPIA OS DADOS DO ALUNO VALIDADO PARA                    
074400*                A TABELA TB-ALUNOS.                                      
074500*    ENTRADA   : REG-ALUNOS JA VALIDADO.                                  
074600*    SAIDA     : TB-ALUNOS ATUALIZADA, WS-QTD-ALUNOS E                    
074700*                WS-CONT-ALU-CARREGADOS INCREMENTADOS.                    
074800*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
074900*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
075000*                (TICKET 000327).                                         
075100*-----------------------------------------------------------------        
075200 0300-ACEITA-ALUNO.                                                       
075300     ADD 1 TO WS-QTD-ALUNOS.                                              
075400     SET IX-ALU TO WS-QTD-ALUNOS.                                         
075500     MOVE ALU-ID     TO TA-ID     (IX-ALU).                               
075600     MOVE ALU-NOME   TO TA-NOME   (IX-ALU).                               
075700     MOVE ALU-EMAIL  TO TA-EMAIL  (IX-ALU).                               
075800     MOVE ALU-MATR   TO TA-MATR   (IX-ALU).                               
075900     MOVE ALU-DT-CRIACAO TO TA-DT-CRIACAO (IX-ALU).                       
076000     ADD 1 TO WS-CONT-ALU-CARREGADOS.                                     
076100     GO TO 0300-CARREGA-ALUNOS.                                           
076200                                                                          
076300*-----------------------------------------------------------------        
076400*    FUNCAO    : INICIO DA CADEIA DE VALIDACAO DE                         
076500*                E-MAIL DO ALUNO - EXIGE UM UNICO '@',                    
076600*                PARTE LOCAL NAO VAZIA E DOMINIO COM                      
076700*                PELO MENOS UM PONTO E TLD VALIDO.                        
076800*    ENTRADA   : ALU-EMAIL DO REGISTRO LIDO.                              
076900*    SAIDA     : WS-EMAIL-VALIDO 'S' OU 'N' AO FINAL DA                   
077000*                CADEIA (0320 A 0328).                                    
077100*    OBSERVACAO: REGRA INCLUIDA NO TICKET 000138, A                       
077200*                PEDIDO DO PROPRIO CLIENTE WEBCURSOS.                     
077300*-----------------------------------------------------------------        
077400 0320-VALIDA-EMAIL.                                                       
077500     MOVE 'S' TO WS-EMAIL-VALIDO.                                         
077600     MOVE SPACES TO WS-EMAIL-TESTE                                        
077700                     WS-EMAIL-LOCAL                                       
077800                     WS-EMAIL-DOMINIO                                     
077900                     WS-EMAIL-TLD.                                        
078000     MOVE ALU-EMAIL TO WS-EMAIL-TESTE.                                    
078100     MOVE ZERO TO WS-QTD-ARROBA WS-POS-ARROBA WS-POS-PONTO.               
078200     MOVE 1 TO WS-POS.                                                    
078300*-----------------------------------------------------------------        
078400*    FUNCAO    : CONTA QUANTAS VEZES O CARACTERE '@'                      
078500*                APARECE NO E-MAIL, CARACTER A                            
078600*                CARACTER, POR GO TO.                                     
078700*    ENTRADA   : ALU-EMAIL / WS-POS.                                      
078800*    SAIDA     : WS-QTD-ARROBA COM A CONTAGEM FINAL.                      
078900*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
079000*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
079100*                (TICKET 000327).                                         
079200*-----------------------------------------------------------------        
079300 0321-CONTA-ARROBA.                                                       
079400     IF WS-POS > 40                                                       
079500        GO TO 0320-CHECA-ARROBA.                                          
079600     IF WS-EMAIL-TESTE (WS-POS:1) = '@'                                   
079700        ADD 1 TO WS-QTD-ARROBA                                            
079800        IF WS-QTD-ARROBA = 1                                              
079900           MOVE WS-POS TO WS-POS-ARROBA.                                  
080000     ADD 1 TO WS-POS.                                                     
080100     GO TO 0321-CONTA-ARROBA.                                             
080200*-----------------------------------------------------------------        
080300*    FUNCAO    : REJEITA O E-MAIL SE A QUANTIDADE DE                      
080400*                '@' FOR DIFERENTE DE UM.                                 
080500*    ENTRADA   : WS-QTD-ARROBA.                                           
080600*    SAIDA     : WS-EMAIL-VALIDO = 'N' E WS-MOTIVO                        
080700*                PREENCHIDO QUANDO A REGRA FALHA.                         
080800*    OBSERVACAO: PARAGRAFO DE CRITICA - SO TESTA E                        
080900*                DESVIA, NAO ALTERA DADOS DO CADASTRO.                    
081000*-----------------------------------------------------------------        
081100 0320-CHECA-ARROBA.                                                       
081200     IF WS-QTD-ARROBA NOT = 1                                             
081300        MOVE 'N' TO WS-EMAIL-VALIDO                                       
081400        GO TO 0310-CHECA-EMAIL.                                           
081500     MOVE WS-EMAIL-TESTE (1:WS-POS-ARROBA - 1)                            
081600                                  TO WS-EMAIL-LOCAL.                      
081700     MOVE WS-POS-ARROBA - 1  TO WS-TAM-LOCAL.                             
081800     MOVE WS-EMAIL-TESTE (WS-POS-ARROBA + 1:                              
081900                          40 - WS-POS-ARROBA)                             
082000                                  TO WS-EMAIL-DOMINIO.                    
082100     IF WS-TAM-LOCAL = 0                                                  
082200        MOVE 'N' TO WS-EMAIL-VALIDO                                       
082300        GO TO 0310-CHECA-EMAIL.                                           
082400     MOVE 1 TO WS-POS.                                                    
082500*-----------------------------------------------------------------        
082600*    FUNCAO    : VERIFICA SE A PARTE ANTES DO '@'                         
082700*                (PARTE LOCAL) NAO ESTA EM BRANCO.                        
082800*    ENTRADA   : WS-EMAIL-LOCAL JA SEPARADA.                              
082900*    SAIDA     : WS-EMAIL-VALIDO ATUALIZADO SE A PARTE                    
083000*                LOCAL VIER VAZIA.                                        
083100*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
083200*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
083300*                (TICKET 000327).                                         
083400*-----------------------------------------------------------------        
083500 0322-VALIDA-LOCAL.                                                       
083600     IF WS-POS > WS-TAM-LOCAL                                             
083700        GO TO 0323-VALIDA-DOMINIO.                                        
083800     IF WS-EMAIL-LOCAL (WS-POS:1) NOT = SPACE                             
083900        AND WS-EMAIL-LOCAL (WS-POS:1) NOT CLASSE-LOCAL-MAIL               
084000        MOVE 'N' TO WS-EMAIL-VALIDO.                                      
084100     ADD 1 TO WS-POS.                                                     
084200     GO TO 0322-VALIDA-LOCAL.                                             
084300*-----------------------------------------------------------------        
084400*    FUNCAO    : COORDENA A VALIDACAO DO DOMINIO DO                       
084500*                E-MAIL (TAMANHO, PONTO E TLD).                           
084600*    ENTRADA   : WS-EMAIL-DOMINIO JA SEPARADA.                            
084700*    SAIDA     : GO TO EM CADEIA ATE 0310-CHECA-EMAIL.                    
084800*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
084900*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
085000*                (TICKET 000327).                                         
085100*-----------------------------------------------------------------        
085200 0323-VALIDA-DOMINIO.                                                     
085300     MOVE ZERO TO WS-TAM-DOMINIO WS-POS-PONTO.                            
085400     MOVE 1 TO WS-POS.                                                    
085500*-----------------------------------------------------------------        
085600*    FUNCAO    : MEDE O TAMANHO REAL DO DOMINIO,                          
085700*                DESCARTANDO OS BRANCOS A DIREITA,                        
085800*                PERCORRENDO A STRING DE TRAS PARA                        
085900*                FRENTE POR GO TO.                                        
086000*    ENTRADA   : WS-EMAIL-DOMINIO.                                        
086100*    SAIDA     : WS-LEN CARREGADO COM O TAMANHO SEM                       
086200*                BRANCOS.                                                 
086300*    OBSERVACAO: MESMO IDIOMA DE MEDICAO USADO NAS                        
086400*                ROTINAS DE CARTA (0561 A 0565).                          
086500*-----------------------------------------------------------------        
086600 0325-MEDE-DOMINIO.                                                       
086700     IF WS-POS > 40                                                       
086800        GO TO 0323-CHECA-TAMANHO.                                         
086900     IF WS-EMAIL-DOMINIO (WS-POS:1) NOT = SPACE                           
087000        MOVE WS-POS TO WS-TAM-DOMINIO.                                    
087100     ADD 1 TO WS-POS.                                                     
087200     GO TO 0325-MEDE-DOMINIO.                                             
087300*-----------------------------------------------------------------        
087400*    FUNCAO    : REJEITA O DOMINIO SE ELE TIVER MENOS                     
087500*                DE TRES CARACTERES UTEIS.                                
087600*    ENTRADA   : WS-LEN CALCULADO EM 0325.                                
087700*    SAIDA     : WS-EMAIL-VALIDO ATUALIZADO.                              
087800*    OBSERVACAO: PARAGRAFO DE CRITICA - SO TESTA E                        
087900*                DESVIA, NAO ALTERA DADOS DO CADASTRO.                    
088000*-----------------------------------------------------------------        
088100 0323-CHECA-TAMANHO.                                                      
088200     IF WS-TAM-DOMINIO = 0                                                
088300        MOVE 'N' TO WS-EMAIL-VALIDO                                       
088400        GO TO 0310-CHECA-EMAIL.                                           
088500     MOVE 1 TO WS-POS.                                                    
088600*-----------------------------------------------------------------        
088700*    FUNCAO    : PROCURA A ULTIMA OCORRENCIA DE '.' NO                    
088800*                DOMINIO, PARA SEPARAR O TLD.                             
088900*    ENTRADA   : WS-EMAIL-DOMINIO / WS-LEN.                               
089000*    SAIDA     : WS-POS-PONTO COM A POSICAO DO ULTIMO                     
089100*                PONTO ENCONTRADO (ZERO SE NAO HOUVER).                   
089200*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
089300*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
089400*                (TICKET 000327).                                         
089500*-----------------------------------------------------------------        
089600 0326-LOCALIZA-PONTO.                                                     
089700     IF WS-POS > WS-TAM-DOMINIO                                           
089800        GO TO 0323-CHECA-PONTO.                                           
089900     IF WS-EMAIL-DOMINIO (WS-POS:1) = '.'                                 
090000        MOVE WS-POS TO WS-POS-PONTO.                                      
090100     ADD 1 TO WS-POS.                                                     
090200     GO TO 0326-LOCALIZA-PONTO.                                           
090300*-----------------------------------------------------------------        
090400*    FUNCAO    : REJEITA O DOMINIO SE NAO FOR                             
090500*                ENCONTRADO PONTO OU SE ELE FOR O                         
090600*                ULTIMO CARACTERE.                                        
090700*    ENTRADA   : WS-POS-PONTO / WS-LEN.                                   
090800*    SAIDA     : WS-EMAIL-VALIDO ATUALIZADO.                              
090900*    OBSERVACAO: PARAGRAFO DE CRITICA - SO TESTA E                        
091000*                DESVIA, NAO ALTERA DADOS DO CADASTRO.                    
091100*-----------------------------------------------------------------        
091200 0323-CHECA-PONTO.                                                        
091300     IF WS-POS-PONTO = 0 OR WS-POS-PONTO = WS-TAM-DOMINIO                 
091400        MOVE 'N' TO WS-EMAIL-VALIDO                                       
091500        GO TO 0310-CHECA-EMAIL.                                           
091600     MOVE WS-EMAIL-DOMINIO (WS-POS-PONTO + 1:                             
091700               WS-TAM-DOMINIO - WS-POS-PONTO) TO WS-EMAIL-TLD.            
091800     MOVE WS-TAM-DOMINIO - WS-POS-PONTO TO WS-TAM-TLD.                    
091900     IF WS-TAM-TLD < 2                                                    
092000        MOVE 'N' TO WS-EMAIL-VALIDO                                       
092100        GO TO 0310-CHECA-EMAIL.                                           
092200     MOVE 1 TO WS-POS.                                                    
092300*-----------------------------------------------------------------        
092400*    FUNCAO    : PERCORRE O DOMINIO CARACTERE A                           
092500*                CARACTERE VALIDANDO A CLASSE (LETRA,                     
092600*                DIGITO, PONTO OU HIFEN).                                 
092700*    ENTRADA   : WS-EMAIL-DOMINIO / WS-LEN.                               
092800*    SAIDA     : WS-EMAIL-VALIDO ATUALIZADO SE ALGUM                      
092900*                CARACTERE FORA DA CLASSE FOR                             
093000*                ENCONTRADO.                                              
093100*    OBSERVACAO: USA AS CLASSES CLASSE-ALFA E CLASSE-                     
093200*                NUMERICA DECLARADAS EM SPECIAL-NAMES.                    
093300*-----------------------------------------------------------------        
093400 0327-TESTA-CHAR-DOMINIO.                                                 
093500     IF WS-POS > WS-TAM-DOMINIO                                           
093600        GO TO 0328-PREP-TLD.                                              
093700     IF WS-EMAIL-DOMINIO (WS-POS:1) NOT = SPACE                           
093800        AND WS-EMAIL-DOMINIO (WS-POS:1) NOT = '.'                         
093900        AND WS-EMAIL-DOMINIO (WS-POS:1) NOT CLASSE-ALFA                   
094000        AND WS-EMAIL-DOMINIO (WS-POS:1) NOT CLASSE-NUMERICA               
094100        AND WS-EMAIL-DOMINIO (WS-POS:1) NOT = '-'                         
094200        MOVE 'N' TO WS-EMAIL-VALIDO.                                      
094300     ADD 1 TO WS-POS.                                                     
094400     GO TO 0327-TESTA-CHAR-DOMINIO.                                       
094500*-----------------------------------------------------------------        
094600*    FUNCAO    : SEPARA O TLD (TEXTO APOS O ULTIMO                        
094700*                PONTO) PARA A VALIDACAO FINAL.                           
094800*    ENTRADA   : WS-POS-PONTO / WS-LEN.                                   
094900*    SAIDA     : WS-EMAIL-TLD PREENCHIDO.                                 
095000*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
095100*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
095200*                (TICKET 000327).                                         
095300*-----------------------------------------------------------------        
095400 0328-PREP-TLD.                                                           
095500     MOVE 1 TO WS-POS.                                                    
095600*-----------------------------------------------------------------        
095700*    FUNCAO    : VALIDA QUE O TLD TEM SOMENTE LETRAS E                    
095800*                PELO MENOS DOIS CARACTERES.                              
095900*    ENTRADA   : WS-EMAIL-TLD.                                            
096000*    SAIDA     : WS-EMAIL-VALIDO ATUALIZADO.                              
096100*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
096200*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
096300*                (TICKET 000327).                                         
096400*-----------------------------------------------------------------        
096500 0328-TESTA-CHAR-TLD.                                                     
096600     IF WS-POS > WS-TAM-TLD                                               
096700        GO TO 0310-CHECA-EMAIL.                                           
096800     IF WS-EMAIL-TLD (WS-POS:1) NOT CLASSE-ALFA                           
096900        MOVE 'N' TO WS-EMAIL-VALIDO.                                      
097000     ADD 1 TO WS-POS.                                                     
097100     GO TO 0328-TESTA-CHAR-TLD.                                           
097200                                                                          
097300*-----------------------------------------------------------------        
097400*    FUNCAO    : PONTO DE CONVERGENCIA DA CADEIA DE                       
097500*                VALIDACAO DE E-MAIL - DECIDE SE SEGUE                    
097600*                PARA A VALIDACAO DE MATRICULA OU VOLTA                   
097700*                REJEITANDO O ALUNO.                                      
097800*    ENTRADA   : WS-EMAIL-VALIDO.                                         
097900*    SAIDA     : GO TO 0330-VALIDA-MATR OU GO TO                          
098000*                0300-CONTINUA COM WS-MOTIVO                              
098100*                PREENCHIDO.                                              
098200*    OBSERVACAO: PARAGRAFO DE CRITICA - SO TESTA E                        
098300*                DESVIA, NAO ALTERA DADOS DO CADASTRO.                    
098400*-----------------------------------------------------------------        
098500 0310-CHECA-EMAIL.                                                        
098600     IF NOT EMAIL-OK                                                      
098700        MOVE 'N' TO WS-ALUNO-OK                                           
098800        MOVE 'EMAIL INVALIDO' TO WS-MOTIVO                                
098900        GO TO 0300-CONTINUA.                                              
099000     GO TO 0330-VALIDA-MATR.                                              
099100                                                                          
099200*    2.4  15/11/2001  EC  000327                                          
099300*    MEDIDA DA MATRICULA TRIMADA PASSA A SER FEITA NO PROPRIO             
099400*    PARAGRAFO (LACO WS-TAM-TRIM PROPRIO) - DEIXA DE CHAMAR A             
099500*    ROTINA COMUM POR PERFORM.                                            
099600*-----------------------------------------------------------------        
099700*    FUNCAO    : VALIDA O NUMERO DE MATRICULA DO ALUNO                    
099800*                - NAO PODE VIR EM BRANCO NEM COM                         
099900*                TAMANHO MENOR QUE O MINIMO EXIGIDO                       
100000*                PELO CADASTRO.                                           
100100*    ENTRADA   : ALU-MATR.                                                
100200*    SAIDA     : WS-MATR-VALIDA 'S' OU 'N'.                               
100300*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
100400*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
100500*                (TICKET 000327).                                         
100600*-----------------------------------------------------------------        
100700 0330-VALIDA-MATR.                                                        
100800     MOVE ALU-MATR TO WS-CAMPO-TRIM (1:20).                               
100900     MOVE SPACES TO WS-CAMPO-TRIM (21:40).                                
101000     MOVE 60 TO WS-TAM-TRIM.                                              
101100*-----------------------------------------------------------------        
101200*    FUNCAO    : MEDE O TAMANHO UTIL DO NUMERO DE                         
101300*                MATRICULA, DESCARTANDO BRANCOS A                         
101400*                DIREITA.                                                 
101500*    ENTRADA   : ALU-MATR.                                                
101600*    SAIDA     : WS-LEN COM O TAMANHO REAL.                               
101700*    OBSERVACAO: IDIOMA REPETIDO EM TODA A ROTINA DE                      
101800*                CARTAS PORQUE O COMPILADOR DA EPOCA                      
101900*                NAO OFERECE FUNCTION TRIM.                               
102000*-----------------------------------------------------------------        
102100 0331-MEDE-MATR.                                                          
102200     IF WS-TAM-TRIM = 0                                                   
102300        GO TO 0332-CHECA-MATR.                                            
102400     IF WS-CAMPO-TRIM (WS-TAM-TRIM:1) NOT = SPACE                         
102500        GO TO 0332-CHECA-MATR.                                            
102600     SUBTRACT 1 FROM WS-TAM-TRIM.                                         
102700     GO TO 0331-MEDE-MATR.                                                
102800*-----------------------------------------------------------------        
102900*    FUNCAO    : REJEITA A MATRICULA SE O TAMANHO UTIL                    
103000*                FOR MENOR QUE O MINIMO.                                  
103100*    ENTRADA   : WS-LEN.                                                  
103200*    SAIDA     : WS-MATR-VALIDA E WS-MOTIVO                               
103300*                ATUALIZADOS.                                             
103400*    OBSERVACAO: PARAGRAFO DE CRITICA - SO TESTA E                        
103500*                DESVIA, NAO ALTERA DADOS DO CADASTRO.                    
103600*-----------------------------------------------------------------        
103700 0332-CHECA-MATR.                                                         
103800     IF WS-TAM-TRIM < 5 OR WS-TAM-TRIM > 20                               
103900        MOVE 'N' TO WS-ALUNO-OK                                           
104000        MOVE 'MATRICULA INVALIDA' TO WS-MOTIVO                            
104100        GO TO 0300-CONTINUA.                                              
104200     GO TO 0340-VERIFICA-DUPLICADO.                                       
104300                                                                          
104400*-----------------------------------------------------------------        
104500*    FUNCAO    : PROCURA, NA TABELA JA CARREGADA, SE O                    
104600*                ALUNO CORRENTE JA FOI CADASTRADO ANTES                   
104700*                NO MESMO ARQUIVO (MATRICULA REPETIDA                     
104800*                NO CADASTRO).                                            
104900*    ENTRADA   : TB-ALUNOS / WS-QTD-ALUNOS.                               
105000*    SAIDA     : WS-ALUNO-OK ATUALIZADO SE FOR                            
105100*                ENCONTRADA REPETICAO.                                    
105200*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
105300*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
105400*                (TICKET 000327).                                         
105500*-----------------------------------------------------------------        
105600 0340-VERIFICA-DUPLICADO.                                                 
105700     MOVE ZERO TO WS-ACHOU-ALU.                                           
105800     IF WS-QTD-ALUNOS = 0                                                 
105900        GO TO 0340-CHECA.                                                 
106000     SET IX-ALU TO 1.                                                     
106100*-----------------------------------------------------------------        
106200*    FUNCAO    : COMPARA A MATRICULA DO ALUNO CORRENTE                    
106300*                COM UM ELEMENTO JA CARREGADO NA                          
106400*                TABELA.                                                  
106500*    ENTRADA   : IX-ALU APONTANDO PARA O ELEMENTO A                       
106600*                COMPARAR.                                                
106700*    SAIDA     : GO TO DE ACORDO COM O RESULTADO DA                       
106800*                COMPARACAO.                                              
106900*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
107000*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
107100*                (TICKET 000327).                                         
107200*-----------------------------------------------------------------        
107300 0341-COMPARA-ALUNO.                                                      
107400     IF IX-ALU > WS-QTD-ALUNOS                                            
107500        GO TO 0340-CHECA.                                                 
107600     IF TA-ID (IX-ALU) = ALU-ID                                           
107700        MOVE 1 TO WS-ACHOU-ALU                                            
107800        GO TO 0340-CHECA.                                                 
107900     IF TA-MATR (IX-ALU) = ALU-MATR                                       
108000        MOVE 2 TO WS-ACHOU-ALU                                            
108100        GO TO 0340-CHECA.                                                 
108200     SET IX-ALU UP BY 1.                                                  
108300     GO TO 0341-COMPARA-ALUNO.                                            
108400*-----------------------------------------------------------------        
108500*    FUNCAO    : FECHA O LACO DE PROCURA POR                              
108600*                DUPLICIDADE, AVANCANDO O INDICE OU                       
108700*                ENCERRANDO A BUSCA.                                      
108800*    ENTRADA   : IX-ALU / WS-QTD-ALUNOS.                                  
108900*    SAIDA     : GO TO DE VOLTA AO LACO OU SEGUE                          
109000*                ADIANTE CONFORME O CASO.                                 
109100*    OBSERVACAO: PARAGRAFO DE CRITICA - SO TESTA E                        
109200*                DESVIA, NAO ALTERA DADOS DO CADASTRO.                    
109300*-----------------------------------------------------------------        
109400 0340-CHECA.                                                              
109500     IF WS-ACHOU-ALU = 1                                                  
109600        MOVE 'N' TO WS-ALUNO-OK                                           
109700        MOVE 'ALUNO DUPLICADO' TO WS-MOTIVO                               
109800        GO TO 0300-CONTINUA.                                              
109900     IF WS-ACHOU-ALU = 2                                                  
110000        MOVE 'N' TO WS-ALUNO-OK                                           
110100        MOVE 'MATRICULA DUPLICADA' TO WS-MOTIVO.                          
110200     GO TO 0300-CONTINUA.                                                 
110300                                                                          
110400*-----------------------------------------------------------------        
110500*    FUNCAO    : LE O ARQUIVO DE MATRICULAS DE ENTRADA                    
110600*                (SITUACAO ATUAL, GERADO NO PASSO                         
110700*                ANTERIOR) PARA A TABELA EM MEMORIA TB-                   
110800*                MATRICULAS.                                              
110900*    ENTRADA   : ARQ-MATIN ABERTO EM 0100.                                
111000*    SAIDA     : TB-MATRICULAS PREENCHIDA E WS-QTD-                       
111100*                MATRICULAS ATUALIZADA.                                   
111200*    OBSERVACAO: ESTE ARQUIVO E O MESMO QUE SERA                          
111300*                REGRAVADO, JA ATUALIZADO, EM                             
111400*                0700-GRAVA-MATRICULAS.                                   
111500*-----------------------------------------------------------------        
111600 0400-CARREGA-MATRICULAS.                                                 
111700     MOVE ZERO TO WS-PROX-SEQ.                                            
111800 0410-LE-MATRICULA.                                                       
111900     READ ARQ-MATIN                                                       
112000         AT END                                                           
112100             ADD 1 TO WS-PROX-SEQ                                         
112200             GO TO 0500-PROCESSA-TRANS.                                   
112300     ADD 1 TO WS-QTD-MATRIC.                                              
112400     SET IX-MAT TO WS-QTD-MATRIC.                                         
112500     MOVE MTE-ID          TO TM-ID          (IX-MAT).                     
112600     MOVE MTE-ALU-ID      TO TM-ALU-ID      (IX-MAT).                     
112700     MOVE MTE-CUR-CODIGO  TO TM-CUR-CODIGO  (IX-MAT).                     
112800     MOVE MTE-STATUS      TO TM-STATUS      (IX-MAT).                     
112900     MOVE MTE-NOTA        TO TM-NOTA        (IX-MAT).                     
113000     MOVE MTE-DT-MATR     TO TM-DT-MATR     (IX-MAT).                     
113100     MOVE MTE-DT-CONCL    TO TM-DT-CONCL    (IX-MAT).                     
113200     IF MTE-ID >= WS-PROX-SEQ                                             
113300        MOVE MTE-ID TO WS-PROX-SEQ.                                       
113400     GO TO 0410-LE-MATRICULA.                                             
113500                                                                          
113600*    2.3  10/09/2001  EC  000320                                          
113700*    DESPACHO DE TRANSACOES PASSA A GO TO - ANTIGO PARAGRAFO GUAR         
113800*    CHUVA 0000-PRINCIPAL FOI ELIMINADO, O PROGRAMA CAI DIRETO DE         
113900*    FASE EM FASE ATE FECHAR OS ARQUIVOS.                                 
114000*-----------------------------------------------------------------        
114100*    FUNCAO    : LACO PRINCIPAL DO PROGRAMA - PROCESSA                    
114200*                UMA TRANSACAO POR VOLTA (MATRICULA OU                    
114300*                CONCLUSAO) ATE O FIM DO ARQUIVO DE                       
114400*                TRANSACOES.                                              
114500*    ENTRADA   : REG-TRANSACOES CORRENTE.                                 
114600*    SAIDA     : DESVIA PARA 0510 (MATRICULA), 0520                       
114700*                (CONCLUSAO) OU PARA A REJEICAO DE TIPO                   
114800*                INVALIDO.                                                
114900*    OBSERVACAO: TICKET 000320 - LACO PASSOU A SER                        
115000*                CONTROLADO INTEIRAMENTE POR GO TO.                       
115100*-----------------------------------------------------------------        
115200 0500-PROCESSA-TRANS.                                                     
115300     IF FIM-TRANS                                                         
115400        GO TO 0700-GRAVA-MATRICULAS.                                      
115500     ADD 1 TO WS-CONT-TRANS-LIDAS.                                        
115600     IF TRN-TIPO = 'E'                                                    
115700        GO TO 0510-TRATA-MATRICULA.                                       
115800     IF TRN-TIPO = 'F'                                                    
115900        GO TO 0520-TRATA-CONCLUSAO.                                       
116000     MOVE SPACES TO REJ-IMAGEM.                                           
116100     MOVE REG-TRANSACOES TO REJ-IMAGEM (1:30).                            
116200     MOVE 'TIPO DE TRANSACAO INVALIDO' TO REJ-MOTIVO.                     
116300     WRITE REG-RELAT FROM LINHA-REJEITADO.                                
116400*-----------------------------------------------------------------        
116500*    FUNCAO    : LE A PROXIMA TRANSACAO DO ARQUIVO E                      
116600*                VOLTA AO INICIO DO LACO PRINCIPAL.                       
116700*    ENTRADA   : ARQ-TRANS.                                               
116800*    SAIDA     : REG-TRANSACOES ATUALIZADO OU WS-FIM-                     
116900*                TRANS LIGADO NO FIM DE ARQUIVO.                          
117000*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
117100*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
117200*                (TICKET 000327).                                         
117300*-----------------------------------------------------------------        
117400 0530-LE-PROXIMA-TRANS.                                                   
117500     READ ARQ-TRANS                                                       
117600         AT END                                                           
117700             SET FIM-TRANS TO TRUE.                                       
117800     GO TO 0500-PROCESSA-TRANS.                                           
117900                                                                          
118000*    2.4  15/11/2001  EC  000327                                          
118100*    BUSCAS DE ALUNO/CURSO/MATRICULA PASSAM A SER FEITAS EM LINHA,        
118200*    POR GO TO, NO PONTO ONDE SAO USADAS - PERFORM DEIXA DE               
118300*    APARECER NESTE PARAGRAFO (NORMA DO DEPTO - VIDE 000320).             
118400*-----------------------------------------------------------------        
118500*    FUNCAO    : TRATA UMA TRANSACAO DO TIPO MATRICULA                    
118600*                - BUSCA ALUNO E CURSO, CHECA SE JA                       
118700*                EXISTE MATRICULA E GRAVA A NOVA                          
118800*                MATRICULA QUANDO TUDO ESTIVER CORRETO.                   
118900*    ENTRADA   : REG-TRANSACOES COM TT-TIPO = 'M'.                        
119000*    SAIDA     : NOVA LINHA EM TB-MATRICULAS OU                           
119100*                REJEICAO GRAVADA NO RELATORIO.                           
119200*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
119300*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
119400*                (TICKET 000327).                                         
119500*-----------------------------------------------------------------        
119600 0510-TRATA-MATRICULA.                                                    
119700     MOVE ZERO TO WS-ACHOU-ALU WS-ACHOU-CUR WS-ACHOU-MAT.                 
119800     IF WS-QTD-ALUNOS = 0                                                 
119900        GO TO 0510-ALUNO-NAO-ENC.                                         
120000     SET IX-ALU TO 1.                                                     
120100*-----------------------------------------------------------------        
120200*    FUNCAO    : PROCURA O ALUNO DA TRANSACAO NA TABELA                   
120300*                TB-ALUNOS PELA MATRICULA.                                
120400*    ENTRADA   : TT-MATR-ALUNO / TB-ALUNOS.                               
120500*    SAIDA     : IX-ALU POSICIONADO OU WS-ALUNO-ENC =                     
120600*                'N'.                                                     
120700*    OBSERVACAO: PROCURA SEQUENCIAL SIMPLES NA TABELA                     
120800*                EM MEMORIA - VOLUME DE CURSOS E ALUNOS                   
120900*                NAO JUSTIFICA BUSCA BINARIA.                             
121000*-----------------------------------------------------------------        
121100 0510-BUSCA-ALUNO.                                                        
121200     IF IX-ALU > WS-QTD-ALUNOS                                            
121300        GO TO 0510-CHECA-ALUNO.                                           
121400     IF TA-ID (IX-ALU) = TRN-ALU-ID                                       
121500        MOVE IX-ALU TO WS-ACHOU-ALU                                       
121600        GO TO 0510-CHECA-ALUNO.                                           
121700     SET IX-ALU UP BY 1.                                                  
121800     GO TO 0510-BUSCA-ALUNO.                                              
121900*-----------------------------------------------------------------        
122000*    FUNCAO    : DESVIA PARA REJEICAO SE O ALUNO DA                       
122100*                TRANSACAO NAO FOR ENCONTRADO NO                          
122200*                CADASTRO.                                                
122300*    ENTRADA   : WS-ALUNO-ENC.                                            
122400*    SAIDA     : GO TO 0510-ALUNO-NAO-ENC OU SEGUE                        
122500*                ADIANTE.                                                 
122600*    OBSERVACAO: PARAGRAFO DE CRITICA - SO TESTA E                        
122700*                DESVIA, NAO ALTERA DADOS DO CADASTRO.                    
122800*-----------------------------------------------------------------        
122900 0510-CHECA-ALUNO.                                                        
123000     IF WS-ACHOU-ALU = 0                                                  
123100        GO TO 0510-ALUNO-NAO-ENC.                                         
123200     IF WS-QTD-CURSOS = 0                                                 
123300        GO TO 0510-CURSO-NAO-ENC.                                         
123400     SET IX-CUR TO 1.                                                     
123500*-----------------------------------------------------------------        
123600*    FUNCAO    : PROCURA O CURSO DA TRANSACAO NA TABELA                   
123700*                TB-CURSOS PELO CODIGO.                                   
123800*    ENTRADA   : TT-COD-CURSO / TB-CURSOS.                                
123900*    SAIDA     : IX-CUR POSICIONADO OU WS-CURSO-ENC =                     
124000*                'N'.                                                     
124100*    OBSERVACAO: PROCURA SEQUENCIAL SIMPLES NA TABELA                     
124200*                EM MEMORIA - VOLUME DE CURSOS E ALUNOS                   
124300*                NAO JUSTIFICA BUSCA BINARIA.                             
124400*-----------------------------------------------------------------        
124500 0510-BUSCA-CURSO.                                                        
124600     IF IX-CUR > WS-QTD-CURSOS                                            
124700        GO TO 0510-CHECA-CURSO.                                           
124800     IF TC-CODIGO (IX-CUR) = TRN-CUR-CODIGO                               
124900        MOVE IX-CUR TO WS-ACHOU-CUR                                       
125000        GO TO 0510-CHECA-CURSO.                                           
125100     SET IX-CUR UP BY 1.                                                  
125200     GO TO 0510-BUSCA-CURSO.                                              
125300*-----------------------------------------------------------------        
125400*    FUNCAO    : DESVIA PARA REJEICAO SE O CURSO DA                       
125500*                TRANSACAO NAO EXISTIR NO CATALOGO.                       
125600*    ENTRADA   : WS-CURSO-ENC.                                            
125700*    SAIDA     : GO TO 0510-CURSO-NAO-ENC OU SEGUE                        
125800*                ADIANTE.                                                 
125900*    OBSERVACAO: PARAGRAFO DE CRITICA - SO TESTA E                        
126000*                DESVIA, NAO ALTERA DADOS DO CADASTRO.                    
126100*-----------------------------------------------------------------        
126200 0510-CHECA-CURSO.                                                        
126300     IF WS-ACHOU-CUR = 0                                                  
126400        GO TO 0510-CURSO-NAO-ENC.                                         
126500     IF WS-QTD-MATRIC = 0                                                 
126600        GO TO 0515-GRAVA-NOVA-MATRICULA.                                  
126700     SET IX-MAT TO 1.                                                     
126800*-----------------------------------------------------------------        
126900*    FUNCAO    : PROCURA, NA TABELA TB-MATRICULAS, SE                     
127000*                JA EXISTE MATRICULA DESTE ALUNO NESTE                    
127100*                CURSO.                                                   
127200*    ENTRADA   : TT-MATR-ALUNO / TT-COD-CURSO / TB-                       
127300*                MATRICULAS.                                              
127400*    SAIDA     : WS-MATRIC-ENC = 'S' SE JA EXISTIR.                       
127500*    OBSERVACAO: PROCURA SEQUENCIAL SIMPLES NA TABELA                     
127600*                EM MEMORIA - VOLUME DE CURSOS E ALUNOS                   
127700*                NAO JUSTIFICA BUSCA BINARIA.                             
127800*-----------------------------------------------------------------        
127900 0510-BUSCA-MATRICULA.                                                    
128000     IF IX-MAT > WS-QTD-MATRIC                                            
128100        GO TO 0510-CHECA-MATRICULA.                                       
128200     IF TM-ALU-ID (IX-MAT) = TRN-ALU-ID                                   
128300        AND TM-CUR-CODIGO (IX-MAT) = TRN-CUR-CODIGO                       
128400        MOVE IX-MAT TO WS-ACHOU-MAT                                       
128500        GO TO 0510-CHECA-MATRICULA.                                       
128600     SET IX-MAT UP BY 1.                                                  
128700     GO TO 0510-BUSCA-MATRICULA.                                          
128800*-----------------------------------------------------------------        
128900*    FUNCAO    : DESVIA PARA REJEICAO SE A MATRICULA JA                   
129000*                EXISTIR (REGRA DE NAO DUPLICAR                           
129100*                MATRICULA).                                              
129200*    ENTRADA   : WS-MATRIC-ENC.                                           
129300*    SAIDA     : GO TO 0510-JA-MATRICULADO OU SEGUE                       
129400*                PARA A GRAVACAO.                                         
129500*    OBSERVACAO: TICKET 000234 - PASSOU A CONSIDERAR                      
129600*                QUALQUER STATUS DE MATRICULA, NAO SO                     
129700*                AS ATIVAS.                                               
129800*-----------------------------------------------------------------        
129900 0510-CHECA-MATRICULA.                                                    
130000     IF WS-ACHOU-MAT NOT = 0                                              
130100        GO TO 0510-JA-MATRICULADO.                                        
130200*-----------------------------------------------------------------        
130300*    FUNCAO    : INCLUI UMA NOVA LINHA NA TABELA TB-                      
130400*                MATRICULAS COM STATUS DE MATRICULADO E                   
130500*                DATA DA TRANSACAO.                                       
130600*    ENTRADA   : TT-MATR-ALUNO / TT-COD-CURSO / TT-                       
130700*                DATA.                                                    
130800*    SAIDA     : TB-MATRICULAS E WS-QTD-MATRICULAS                        
130900*                ATUALIZADAS; WS-CONT-MATR-EFETUADAS                      
131000*                INCREMENTADO.                                            
131100*    OBSERVACAO: PARAGRAFO SO GRAVA - A MONTAGEM DO                       
131200*                TEXTO OU DADO JA FOI FEITA NO                            
131300*                PARAGRAFO ANTERIOR.                                      
131400*-----------------------------------------------------------------        
131500 0515-GRAVA-NOVA-MATRICULA.                                               
131600     ADD 1 TO WS-QTD-MATRIC.                                              
131700     SET IX-MAT TO WS-QTD-MATRIC.                                         
131800     MOVE WS-PROX-SEQ    TO TM-ID (IX-MAT).                               
131900     ADD 1 TO WS-PROX-SEQ.                                                
132000     MOVE TRN-ALU-ID     TO TM-ALU-ID     (IX-MAT).                       
132100     MOVE TRN-CUR-CODIGO TO TM-CUR-CODIGO (IX-MAT).                       
132200     MOVE 'M'            TO TM-STATUS     (IX-MAT).                       
132300     MOVE ZERO           TO TM-NOTA       (IX-MAT).                       
132400     MOVE TRN-DATA       TO TM-DT-MATR    (IX-MAT).                       
132500     MOVE ZERO           TO TM-DT-CONCL   (IX-MAT).                       
132600     ADD 1 TO WS-CONT-MATR-EFETUADAS.                                     
132700     GO TO 0530-LE-PROXIMA-TRANS.                                         
132800*-----------------------------------------------------------------        
132900*    FUNCAO    : GRAVA A REJEICAO DE TRANSACAO DE                         
133000*                MATRICULA POR ALUNO NAO ENCONTRADO.                      
133100*    ENTRADA   : REG-TRANSACOES.                                          
133200*    SAIDA     : LINHA REJEITADO NO RELATORIO E WS-                       
133300*                CONT-REJ-ALUNAOENC INCREMENTADO.                         
133400*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
133500*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
133600*                (TICKET 000327).                                         
133700*-----------------------------------------------------------------        
133800 0510-ALUNO-NAO-ENC.                                                      
133900     MOVE 'ALUNO NAO ENCONTRADO' TO WS-MOTIVO.                            
134000     ADD 1 TO WS-CONT-REJ-ALUNAOENC.                                      
134100     GO TO 0590-GRAVA-REJEITADO-TRANS.                                    
134200*-----------------------------------------------------------------        
134300*    FUNCAO    : GRAVA A REJEICAO DE TRANSACAO DE                         
134400*                MATRICULA POR CURSO NAO ENCONTRADO.                      
134500*    ENTRADA   : REG-TRANSACOES.                                          
134600*    SAIDA     : LINHA REJEITADO NO RELATORIO E WS-                       
134700*                CONT-REJ-CURNAOENC INCREMENTADO.                         
134800*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
134900*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
135000*                (TICKET 000327).                                         
135100*-----------------------------------------------------------------        
135200 0510-CURSO-NAO-ENC.                                                      
135300     MOVE 'CURSO NAO ENCONTRADO' TO WS-MOTIVO.                            
135400     ADD 1 TO WS-CONT-REJ-CURNAOENC.                                      
135500     GO TO 0590-GRAVA-REJEITADO-TRANS.                                    
135600*-----------------------------------------------------------------        
135700*    FUNCAO    : GRAVA A REJEICAO DE TRANSACAO DE                         
135800*                MATRICULA POR MATRICULA JA EXISTENTE.                    
135900*    ENTRADA   : REG-TRANSACOES.                                          
136000*    SAIDA     : LINHA REJEITADO NO RELATORIO E WS-                       
136100*                CONT-REJ-JAMATRIC INCREMENTADO.                          
136200*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
136300*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
136400*                (TICKET 000327).                                         
136500*-----------------------------------------------------------------        
136600 0510-JA-MATRICULADO.                                                     
136700     MOVE 'ALUNO JA MATRICULADO' TO WS-MOTIVO.                            
136800     ADD 1 TO WS-CONT-REJ-JAMATRIC.                                       
136900     GO TO 0590-GRAVA-REJEITADO-TRANS.                                    
137000                                                                          
137100*-----------------------------------------------------------------        
137200*    FUNCAO    : TRATA UMA TRANSACAO DO TIPO CONCLUSAO                    
137300*                DE CURSO - VALIDA A NOTA, LOCALIZA A                     
137400*                MATRICULA E CLASSIFICA O ALUNO COMO                      
137500*                APROVADO OU REPROVADO.                                   
137600*    ENTRADA   : REG-TRANSACOES COM TT-TIPO = 'C'.                        
137700*    SAIDA     : MATRICULA ATUALIZADA COM DATA DE                         
137800*                CONCLUSAO E NOTA OU REJEICAO GRAVADA                     
137900*                NO RELATORIO.                                            
138000*    OBSERVACAO: A CRITICA DE NOTA FORA DO INTERVALO 0                    
138100*                A 10 FICA NESTE PARAGRAFO.                               
138200*-----------------------------------------------------------------        
138300 0520-TRATA-CONCLUSAO.                                                    
138400     IF TRN-NOTA < 0 OR TRN-NOTA > 10.0                                   
138500        MOVE 'NOTA FORA DO INTERVALO' TO WS-MOTIVO                        
138600        ADD 1 TO WS-CONT-REJ-NOTAFORA                                     
138700        GO TO 0590-GRAVA-REJEITADO-TRANS.                                 
138800     MOVE ZERO TO WS-ACHOU-MAT.                                           
138900     IF WS-QTD-MATRIC = 0                                                 
139000        GO TO 0520-MATRICULA-NAO-ENC.                                     
139100     SET IX-MAT TO 1.                                                     
139200*-----------------------------------------------------------------        
139300*    FUNCAO    : PROCURA A MATRICULA A SER CONCLUIDA NA                   
139400*                TABELA TB-MATRICULAS.                                    
139500*    ENTRADA   : TT-MATR-ALUNO / TT-COD-CURSO / TB-                       
139600*                MATRICULAS.                                              
139700*    SAIDA     : IX-MAT POSICIONADO OU WS-MATRIC-ENC =                    
139800*                'N'.                                                     
139900*    OBSERVACAO: PROCURA SEQUENCIAL SIMPLES NA TABELA                     
140000*                EM MEMORIA - VOLUME DE CURSOS E ALUNOS                   
140100*                NAO JUSTIFICA BUSCA BINARIA.                             
140200*-----------------------------------------------------------------        
140300 0520-BUSCA-MATRICULA.                                                    
140400     IF IX-MAT > WS-QTD-MATRIC                                            
140500        GO TO 0520-CHECA-MATRICULA.                                       
140600     IF TM-ALU-ID (IX-MAT) = TRN-ALU-ID                                   
140700        AND TM-CUR-CODIGO (IX-MAT) = TRN-CUR-CODIGO                       
140800        MOVE IX-MAT TO WS-ACHOU-MAT                                       
140900        GO TO 0520-CHECA-MATRICULA.                                       
141000     SET IX-MAT UP BY 1.                                                  
141100     GO TO 0520-BUSCA-MATRICULA.                                          
141200*-----------------------------------------------------------------        
141300*    FUNCAO    : CRITICA A NOTA INFORMADA E A                             
141400*                EXISTENCIA DA MATRICULA ANTES DE                         
141500*                EFETIVAR A CONCLUSAO.                                    
141600*    ENTRADA   : TT-NOTA / WS-MATRIC-ENC.                                 
141700*    SAIDA     : REJEITA POR NOTA FORA DA FAIXA (0 A                      
141800*                10), POR MATRICULA NAO ENCONTRADA OU                     
141900*                POR CURSO JA CONCLUIDO.                                  
142000*    OBSERVACAO: REGRA DE VALIDACAO DE NOTA EXIGIDA                       
142100*                PELA ESPECIFICACAO DO CLIENTE                            
142200*                WEBCURSOS.                                               
142300*-----------------------------------------------------------------        
142400 0520-CHECA-MATRICULA.                                                    
142500     IF WS-ACHOU-MAT = 0                                                  
142600        GO TO 0520-MATRICULA-NAO-ENC.                                     
142700     SET IX-MAT TO WS-ACHOU-MAT.                                          
142800     IF TM-STATUS (IX-MAT) = 'C'                                          
142900        GO TO 0520-JA-CONCLUIDO.                                          
143000     MOVE 'C'      TO TM-STATUS   (IX-MAT).                               
143100     MOVE TRN-NOTA TO TM-NOTA     (IX-MAT).                               
143200     MOVE TRN-DATA TO TM-DT-CONCL (IX-MAT).                               
143300     ADD 1 TO WS-CONT-CONCL-EFETUADAS.                                    
143400     IF TRN-NOTA >= 7.0                                                   
143500        ADD 1 TO WS-CONT-CONCL-APROVADAS                                  
143600     ELSE                                                                 
143700        ADD 1 TO WS-CONT-CONCL-NAOAPROVADAS.                              
143800*    2.2  20/06/2001  EC  000315                                          
143900*    A CARTA DE CONCLUSAO SAIA NO NOME DO ULTIMO ALUNO/CURSO              
144000*    MATRICULADO (WS-ACHOU-ALU/WS-ACHOU-CUR SO ERAM ESCRITOS EM           
144100*    0510). REBUSCA AQUI PELA CHAVE DA PROPRIA TRANSACAO DE               
144200*    CONCLUSAO ANTES DE MONTAR A CARTA EM 0560.                           
144300*    2.4  15/11/2001  EC  000327 - REBUSCA PASSA A GO TO.                 
144400     MOVE ZERO TO WS-ACHOU-ALU.                                           
144500     IF WS-QTD-ALUNOS = 0                                                 
144600        GO TO 0520-REBUSCA-CURSO-INIC.                                    
144700     SET IX-ALU TO 1.                                                     
144800*-----------------------------------------------------------------        
144900*    FUNCAO    : REBUSCA O ALUNO PELA CHAVE DA PROPRIA                    
145000*                TRANSACAO, EM VEZ DE REAPROVEITAR O                      
145100*                INDICE DEIXADO POR UMA TRANSACAO                         
145200*                ANTERIOR.                                                
145300*    ENTRADA   : TT-MATR-ALUNO / TB-ALUNOS.                               
145400*    SAIDA     : IX-ALU REPOSICIONADO CORRETAMENTE PARA                   
145500*                O ALUNO DA CONCLUSAO.                                    
145600*    OBSERVACAO: TICKET 000315 - A CARTA SAIA NO NOME                     
145700*                DO ULTIMO ALUNO MATRICULADO, NAO NO                      
145800*                QUE CONCLUIU.                                            
145900*-----------------------------------------------------------------        
146000 0520-REBUSCA-ALUNO.                                                      
146100     IF IX-ALU > WS-QTD-ALUNOS                                            
146200        GO TO 0520-REBUSCA-CURSO-INIC.                                    
146300     IF TA-ID (IX-ALU) = TRN-ALU-ID                                       
146400        MOVE IX-ALU TO WS-ACHOU-ALU                                       
146500        GO TO 0520-REBUSCA-CURSO-INIC.                                    
146600     SET IX-ALU UP BY 1.                                                  
146700     GO TO 0520-REBUSCA-ALUNO.                                            
146800*-----------------------------------------------------------------        
146900*    FUNCAO    : PREPARA A REBUSCA DO CURSO DA                            
147000*                CONCLUSAO, ZERANDO O INDICE DE                           
147100*                PROCURA.                                                 
147200*    ENTRADA   : -                                                        
147300*    SAIDA     : IX-CUR ZERADO PARA A PROCURA                             
147400*                SEQUENCIAL.                                              
147500*    OBSERVACAO: PROCURA SEQUENCIAL SIMPLES NA TABELA                     
147600*                EM MEMORIA - VOLUME DE CURSOS E ALUNOS                   
147700*                NAO JUSTIFICA BUSCA BINARIA.                             
147800*-----------------------------------------------------------------        
147900 0520-REBUSCA-CURSO-INIC.                                                 
148000     MOVE ZERO TO WS-ACHOU-CUR.                                           
148100     IF WS-QTD-CURSOS = 0                                                 
148200        GO TO 0540-PROCESSA-CONCLUSAO.                                    
148300     SET IX-CUR TO 1.                                                     
148400*-----------------------------------------------------------------        
148500*    FUNCAO    : REBUSCA O CURSO PELA CHAVE DA PROPRIA                    
148600*                TRANSACAO DE CONCLUSAO.                                  
148700*    ENTRADA   : TT-COD-CURSO / TB-CURSOS.                                
148800*    SAIDA     : IX-CUR REPOSICIONADO CORRETAMENTE PARA                   
148900*                O CURSO DA CONCLUSAO.                                    
149000*    OBSERVACAO: MESMO MOTIVO DO TICKET 000315 APLICADO                   
149100*                AO CURSO.                                                
149200*-----------------------------------------------------------------        
149300 0520-REBUSCA-CURSO.                                                      
149400     IF IX-CUR > WS-QTD-CURSOS                                            
149500        GO TO 0540-PROCESSA-CONCLUSAO.                                    
149600     IF TC-CODIGO (IX-CUR) = TRN-CUR-CODIGO                               
149700        MOVE IX-CUR TO WS-ACHOU-CUR                                       
149800        GO TO 0540-PROCESSA-CONCLUSAO.                                    
149900     SET IX-CUR UP BY 1.                                                  
150000     GO TO 0520-REBUSCA-CURSO.                                            
150100*-----------------------------------------------------------------        
150200*    FUNCAO    : GRAVA A REJEICAO DE TRANSACAO DE                         
150300*                CONCLUSAO POR MATRICULA NAO                              
150400*                ENCONTRADA.                                              
150500*    ENTRADA   : REG-TRANSACOES.                                          
150600*    SAIDA     : LINHA REJEITADO NO RELATORIO E WS-                       
150700*                CONT-REJ-MATNAOENC INCREMENTADO.                         
150800*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
150900*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
151000*                (TICKET 000327).                                         
151100*-----------------------------------------------------------------        
151200 0520-MATRICULA-NAO-ENC.                                                  
151300     MOVE 'MATRICULA NAO ENCONTRADA' TO WS-MOTIVO.                        
151400     ADD 1 TO WS-CONT-REJ-MATNAOENC.                                      
151500     GO TO 0590-GRAVA-REJEITADO-TRANS.                                    
151600*-----------------------------------------------------------------        
151700*    FUNCAO    : GRAVA A REJEICAO DE TRANSACAO DE                         
151800*                CONCLUSAO PARA UMA MATRICULA QUE JA                      
151900*                TINHA SIDO CONCLUIDA ANTES.                              
152000*    ENTRADA   : REG-TRANSACOES.                                          
152100*    SAIDA     : LINHA REJEITADO NO RELATORIO E WS-                       
152200*                CONT-REJ-CURJACONC INCREMENTADO.                         
152300*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
152400*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
152500*                (TICKET 000327).                                         
152600*-----------------------------------------------------------------        
152700 0520-JA-CONCLUIDO.                                                       
152800     MOVE 'CURSO JA CONCLUIDO' TO WS-MOTIVO.                              
152900     ADD 1 TO WS-CONT-REJ-CURJACONC.                                      
153000     GO TO 0590-GRAVA-REJEITADO-TRANS.                                    
153100                                                                          
153200*----------------------------------------------------------------         
153300*    PROCESSADOR DO EVENTO DE CONCLUSAO - MONTA A CARTA                   
153400*----------------------------------------------------------------         
153500*-----------------------------------------------------------------        
153600*    FUNCAO    : EFETIVA A CONCLUSAO NA TABELA DE                         
153700*                MATRICULAS E ENCAMINHA O ALUNO PARA A                    
153800*                CLASSIFICACAO DE HISTORICO E MONTAGEM                    
153900*                DA CARTA.                                                
154000*    ENTRADA   : IX-MAT / TT-NOTA / TT-DATA.                              
154100*    SAIDA     : TM-STATUS, TM-DT-CONCL E TM-NOTA                         
154200*                ATUALIZADOS; WS-CONT-CONCL-EFETUADAS                     
154300*                INCREMENTADO.                                            
154400*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
154500*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
154600*                (TICKET 000327).                                         
154700*-----------------------------------------------------------------        
154800 0540-PROCESSA-CONCLUSAO.                                                 
154900*-----------------------------------------------------------------        
155000*    FUNCAO    : PREPARA A CLASSIFICACAO DO DESEMPENHO                    
155100*                DO ALUNO NO CURSO PARA O TEXTO DA                        
155200*                CARTA DE CONCLUSAO.                                      
155300*    ENTRADA   : TT-NOTA.                                                 
155400*    SAIDA     : DESVIA PARA A FAIXA DE NOTA                              
155500*                CORRESPONDENTE (0546-ESCOLHE-                            
155600*                HISTORICO).                                              
155700*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
155800*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
155900*                (TICKET 000327).                                         
156000*-----------------------------------------------------------------        
156100 0545-MONTA-HISTORICO.                                                    
156200     MOVE SPACES TO WH-CUR-CODIGO (1) WH-CUR-CODIGO (2)                   
156300                    WH-CUR-CODIGO (3).                                    
156400     MOVE ZEROS  TO WH-DT-CONCL (1) WH-DT-CONCL (2)                       
156500                    WH-DT-CONCL (3)                                       
156600                    WH-SEQ (1) WH-SEQ (2) WH-SEQ (3).                     
156700     MOVE 'N' TO WH-USADO (1) WH-USADO (2) WH-USADO (3).                  
156800     SET IX-HIS TO 1.                                                     
156900*-----------------------------------------------------------------        
157000*    FUNCAO    : ESCOLHE, POR FAIXA DE NOTA, O TEXTO DE                   
157100*                DESEMPENHO A SER USADO NA CARTA                          
157200*                (EXCELENTE, BOM OU SATISFATORIO).                        
157300*    ENTRADA   : TT-NOTA.                                                 
157400*    SAIDA     : GO TO PARA A COMPARACAO                                  
157500*                CORRESPONDENTE.                                          
157600*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
157700*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
157800*                (TICKET 000327).                                         
157900*-----------------------------------------------------------------        
158000 0546-ESCOLHE-HISTORICO.                                                  
158100     IF IX-HIS > 3                                                        
158200        GO TO 0550-BUSCA-DISPONIVEL.                                      
158300     MOVE ZERO TO WS-ACHOU-MAT.                                           
158400     IF WS-QTD-MATRIC = 0                                                 
158500        GO TO 0546-GRAVA-HIS.                                             
158600     SET IX-MAT TO 1.                                                     
158700*    EXCLUI OS DOIS ULTIMOS JA ESCOLHIDOS (WH-SEQ(1)/WH-SEQ(2))           
158800*    PARA NAO REPETIR CURSO NO HISTORICO DE 3 POSICOES.                   
158900*-----------------------------------------------------------------        
159000*    FUNCAO    : COMPARA A NOTA COM OS LIMITES DAS                        
159100*                FAIXAS DE DESEMPENHO.                                    
159200*    ENTRADA   : TT-NOTA.                                                 
159300*    SAIDA     : GO TO DE ACORDO COM A FAIXA EM QUE A                     
159400*                NOTA SE ENCAIXA.                                         
159500*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
159600*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
159700*                (TICKET 000327).                                         
159800*-----------------------------------------------------------------        
159900 0547-COMPARA-HISTORICO.                                                  
160000     IF IX-MAT > WS-QTD-MATRIC                                            
160100        GO TO 0546-GRAVA-HIS.                                             
160200     IF TM-ALU-ID (IX-MAT) = TRN-ALU-ID                                   
160300        AND TM-STATUS (IX-MAT) = 'C'                                      
160400        AND TM-ID (IX-MAT) NOT = WH-SEQ (1)                               
160500        AND TM-ID (IX-MAT) NOT = WH-SEQ (2)                               
160600        IF WS-ACHOU-MAT = 0                                               
160700           MOVE IX-MAT TO WS-ACHOU-MAT                                    
160800        ELSE                                                              
160900        IF TM-DT-CONCL (IX-MAT) > TM-DT-CONCL (WS-ACHOU-MAT)              
161000           MOVE IX-MAT TO WS-ACHOU-MAT                                    
161100        ELSE                                                              
161200        IF TM-DT-CONCL (IX-MAT) = TM-DT-CONCL (WS-ACHOU-MAT)              
161300           AND TM-ID (IX-MAT) > TM-ID (WS-ACHOU-MAT)                      
161400           MOVE IX-MAT TO WS-ACHOU-MAT.                                   
161500     SET IX-MAT UP BY 1.                                                  
161600     GO TO 0547-COMPARA-HISTORICO.                                        
161700*-----------------------------------------------------------------        
161800*    FUNCAO    : GRAVA, NA TABELA DE MATRICULAS, A                        
161900*                CLASSIFICACAO DE APROVADO/REPROVADO E                    
162000*                O TEXTO DE DESEMPENHO ESCOLHIDO.                         
162100*    ENTRADA   : WS-CLASSIF / WS-TEXTO-DESEMP.                            
162200*    SAIDA     : TM-STATUS ATUALIZADO; WS-CONT-CONCL-                     
162300*                APROVADAS OU WS-CONT-CONCL-                              
162400*                NAOAPROVADAS INCREMENTADO.                               
162500*    OBSERVACAO: PARAGRAFO SO GRAVA - A MONTAGEM DO                       
162600*                TEXTO OU DADO JA FOI FEITA NO                            
162700*                PARAGRAFO ANTERIOR.                                      
162800*-----------------------------------------------------------------        
162900 0546-GRAVA-HIS.                                                          
163000     IF WS-ACHOU-MAT NOT = 0                                              
163100        MOVE TM-CUR-CODIGO (WS-ACHOU-MAT) TO                              
163200                            WH-CUR-CODIGO (IX-HIS)                        
163300        MOVE TM-DT-CONCL   (WS-ACHOU-MAT) TO                              
163400                            WH-DT-CONCL   (IX-HIS)                        
163500        MOVE TM-ID         (WS-ACHOU-MAT) TO                              
163600                            WH-SEQ        (IX-HIS)                        
163700        MOVE 'S' TO WH-USADO (IX-HIS).                                    
163800     SET IX-HIS UP BY 1.                                                  
163900     GO TO 0546-ESCOLHE-HISTORICO.                                        
164000                                                                          
164100*-----------------------------------------------------------------        
164200*    FUNCAO    : PROCURA, NA TABELA DE CURSOS ORDENADA                    
164300*                POR NOME, UM CURSO AINDA NAO CURSADO                     
164400*                PELO ALUNO, PARA SUGERIR NA CARTA DE                     
164500*                PARABENIZACAO.                                           
164600*    ENTRADA   : TB-CURSOS ORDENADA / TB-MATRICULAS DO                    
164700*                ALUNO.                                                   
164800*    SAIDA     : WS-COD-SUGESTAO / WS-NOME-SUGESTAO                       
164900*                PREENCHIDOS, OU EM BRANCO SE NAO                         
165000*                HOUVER CURSO DISPONIVEL.                                 
165100*    OBSERVACAO: PROCURA SEQUENCIAL SIMPLES NA TABELA                     
165200*                EM MEMORIA - VOLUME DE CURSOS E ALUNOS                   
165300*                NAO JUSTIFICA BUSCA BINARIA.                             
165400*-----------------------------------------------------------------        
165500 0550-BUSCA-DISPONIVEL.                                                   
165600     MOVE 'N' TO WS-DISP-ACHADO.                                          
165700     MOVE SPACES TO WS-CARTA-DISP-NOME WS-CARTA-DISP-DESCR.               
165800     MOVE ZERO TO WS-CARTA-DISP-HORAS.                                    
165900     IF WS-QTD-CUR-ORD = 0                                                
166000        GO TO 0560-MONTA-CARTA.                                           
166100     SET IX-ORD TO 1.                                                     
166200*-----------------------------------------------------------------        
166300*    FUNCAO    : TESTA SE O CURSO CORRENTE DA VARREDURA                   
166400*                JA FOI CURSADO PELO ALUNO.                               
166500*    ENTRADA   : IX-CUR-ORD / TB-MATRICULAS DO ALUNO.                     
166600*    SAIDA     : GO TO CONFORME O RESULTADO DO TESTE.                     
166700*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
166800*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
166900*                (TICKET 000327).                                         
167000*-----------------------------------------------------------------        
167100 0551-TESTA-CURSO-ORD.                                                    
167200     IF IX-ORD > WS-QTD-CUR-ORD                                           
167300        GO TO 0560-MONTA-CARTA.                                           
167400     IF DISPONIVEL-ACHADO                                                 
167500        GO TO 0560-MONTA-CARTA.                                           
167600     MOVE ZERO TO WS-ACHOU-MAT.                                           
167700     IF WS-QTD-MATRIC = 0                                                 
167800        GO TO 0551-VERIFICA.                                              
167900     SET IX-MAT TO 1.                                                     
168000*-----------------------------------------------------------------        
168100*    FUNCAO    : COMPARA O CURSO DA VARREDURA COM CADA                    
168200*                MATRICULA DO ALUNO, PARA SABER SE ELE                    
168300*                JA O CURSOU.                                             
168400*    ENTRADA   : IX-MAT / TB-MATRICULAS DO ALUNO.                         
168500*    SAIDA     : WS-JA-TEM = 'S' OU 'N'.                                  
168600*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
168700*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
168800*                (TICKET 000327).                                         
168900*-----------------------------------------------------------------        
169000 0552-ALUNO-TEM-CURSO.                                                    
169100     IF IX-MAT > WS-QTD-MATRIC                                            
169200        GO TO 0551-VERIFICA.                                              
169300     IF WS-ACHOU-MAT NOT = 0                                              
169400        GO TO 0551-VERIFICA.                                              
169500     IF TM-ALU-ID (IX-MAT) = TRN-ALU-ID                                   
169600        AND TM-CUR-CODIGO (IX-MAT) = TO-CODIGO (IX-ORD)                   
169700        MOVE IX-MAT TO WS-ACHOU-MAT.                                      
169800     SET IX-MAT UP BY 1.                                                  
169900     GO TO 0552-ALUNO-TEM-CURSO.                                          
170000*-----------------------------------------------------------------        
170100*    FUNCAO    : FECHA O TESTE DE UM CURSO NA VARREDURA                   
170200*                E DECIDE SE ELE E A SUGESTAO OU SE A                     
170300*                VARREDURA CONTINUA.                                      
170400*    ENTRADA   : WS-JA-TEM.                                               
170500*    SAIDA     : WS-COD-SUGESTAO PREENCHIDO E VARREDURA                   
170600*                ENCERRADA, OU GO TO DE VOLTA A                           
170700*                VARREDURA.                                               
170800*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
170900*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
171000*                (TICKET 000327).                                         
171100*-----------------------------------------------------------------        
171200 0551-VERIFICA.                                                           
171300     IF WS-ACHOU-MAT = 0                                                  
171400        MOVE 'S' TO WS-DISP-ACHADO                                        
171500        MOVE TO-NOME  (IX-ORD) TO WS-CARTA-DISP-NOME                      
171600        MOVE TO-DESCR (IX-ORD) TO WS-CARTA-DISP-DESCR                     
171700        MOVE TO-CARGA (IX-ORD) TO WS-CARTA-DISP-HORAS.                    
171800     SET IX-ORD UP BY 1.                                                  
171900     GO TO 0551-TESTA-CURSO-ORD.                                          
172000                                                                          
172100*----------------------------------------------------------------         
172200*    MONTAGEM DA CARTA DE PARABENS (TEMPLATE FIXO - SEM IA)               
172300*----------------------------------------------------------------         
172400*-----------------------------------------------------------------        
172500*    FUNCAO    : COORDENA A MONTAGEM COMPLETA DA CARTA                    
172600*                DE PARABENIZACAO DO ALUNO APROVADO -                     
172700*                CABECALHO, SAUDACAO, DESEMPENHO,                         
172800*                SUGESTAO DE PROXIMO CURSO E FECHO.                       
172900*    ENTRADA   : TM-* DA MATRICULA CONCLUIDA / WS-COD-                    
173000*                SUGESTAO.                                                
173100*    SAIDA     : CARTA COMPLETA GRAVADA EM ARQ-CARTAS                     
173200*                (CARTAS.DAT).                                            
173300*    OBSERVACAO: TICKET 000167 - A CARTA PASSOU A SER                     
173400*                GRAVADA EM ARQUIVO SEPARADO, FORA DO                     
173500*                RELATORIO GERAL.                                         
173600*-----------------------------------------------------------------        
173700 0560-MONTA-CARTA.                                                        
173800     MOVE TA-NOME  (WS-ACHOU-ALU) TO WS-CARTA-NOME-ALU.                   
173900     MOVE TA-EMAIL (WS-ACHOU-ALU) TO WS-CARTA-EMAIL-ALU.                  
174000     MOVE TC-NOME  (WS-ACHOU-CUR) TO WS-CARTA-NOME-CUR.                   
174100     MOVE TRN-NOTA TO WS-CARTA-NOTA.                                      
174200     MOVE TRN-NOTA TO WS-CARTA-NOTA-ED.                                   
174300                                                                          
174400*    2.4  15/11/2001  EC  000327                                          
174500*    ESCRITA DAS LINHAS DA CARTA (MEDIDA DE TAMANHO E GRAVACAO            
174600*    EM BLOCOS DE 100 POSICOES) PASSA A SER FEITA EM LINHA, POR           
174700*    GO TO, EM CADA PONTO DE USO - PERFORM DEIXA DE APARECER.             
174800*-----------------------------------------------------------------        
174900*    FUNCAO    : MONTA A LINHA DE CABECALHO DA CARTA                      
175000*                COM O NOME DO ALUNO.                                     
175100*    ENTRADA   : TA-NOME DO ALUNO.                                        
175200*    SAIDA     : LINHA DE CABECALHO GRAVADA EM ARQ-                       
175300*                CARTAS.                                                  
175400*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
175500*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
175600*                (TICKET 000327).                                         
175700*-----------------------------------------------------------------        
175800 0561-ESCREVE-CABECALHO-CARTA.                                            
175900     MOVE WS-CARTA-NOME-ALU TO WS-CAMPO-TRIM (1:40).                      
176000     MOVE SPACES TO WS-CAMPO-TRIM (41:20).                                
176100     MOVE 60 TO WS-TAM-TRIM.                                              
176200*-----------------------------------------------------------------        
176300*    FUNCAO    : MEDE O TAMANHO UTIL DO NOME DO ALUNO,                    
176400*                DESCARTANDO OS BRANCOS A DIREITA, PARA                   
176500*                CENTRALIZAR O TEXTO NA CARTA.                            
176600*    ENTRADA   : TA-NOME.                                                 
176700*    SAIDA     : WS-LEN COM O TAMANHO REAL DO NOME.                       
176800*    OBSERVACAO: IDIOMA REPETIDO EM TODA A ROTINA DE                      
176900*                CARTAS PORQUE O COMPILADOR DA EPOCA                      
177000*                NAO OFERECE FUNCTION TRIM.                               
177100*-----------------------------------------------------------------        
177200 0561-MEDE-NOME-ALU.                                                      
177300     IF WS-TAM-TRIM = 0                                                   
177400        GO TO 0561-GRAVA-CABECALHO.                                       
177500     IF WS-CAMPO-TRIM (WS-TAM-TRIM:1) NOT = SPACE                         
177600        GO TO 0561-GRAVA-CABECALHO.                                       
177700     SUBTRACT 1 FROM WS-TAM-TRIM.                                         
177800     GO TO 0561-MEDE-NOME-ALU.                                            
177900*-----------------------------------------------------------------        
178000*    FUNCAO    : GRAVA A LINHA DE CABECALHO JA MONTADA.                   
178100*    ENTRADA   : WS-LINHA-CARTA.                                          
178200*    SAIDA     : REGISTRO GRAVADO EM ARQ-CARTAS.                          
178300*    OBSERVACAO: PARAGRAFO SO GRAVA - A MONTAGEM DO                       
178400*                TEXTO OU DADO JA FOI FEITA NO                            
178500*                PARAGRAFO ANTERIOR.                                      
178600*-----------------------------------------------------------------        
178700 0561-GRAVA-CABECALHO.                                                    
178800     MOVE SPACES TO WS-LINHA-CARTA.                                       
178900     STRING WS-CARTA-NOME-ALU (1:WS-TAM-TRIM) DELIMITED BY SIZE           
179000            ' '                               DELIMITED BY SIZE           
179100            WS-CARTA-EMAIL-ALU                DELIMITED BY SPACE          
179200         INTO WS-LINHA-CARTA                                              
179300     END-STRING.                                                          
179400     MOVE 200 TO WS-LEN-CARTA.                                            
179500*-----------------------------------------------------------------        
179600*    FUNCAO    : SUB-ROTINA DE MEDICAO DE STRING                          
179700*                REUTILIZADA DENTRO DO BLOCO DO                           
179800*                CABECALHO - PERCORRE A STRING DE TRAS                    
179900*                PARA FRENTE PROCURANDO O ULTIMO                          
180000*                CARACTER NAO BRANCO.                                     
180100*    ENTRADA   : STRING DE ENTRADA / WS-POS.                              
180200*    SAIDA     : WS-LEN ATUALIZADO A CADA VOLTA DO                        
180300*                LACO.                                                    
180400*    OBSERVACAO: O MESMO IDIOMA DE MEDICAO APARECE                        
180500*                REPETIDO EM CADA BLOCO DE TEXTO DA                       
180600*                CARTA (0561 A 0565) PORQUE O                             
180700*                COMPILADOR DA EPOCA NAO TINHA FUNCTION                   
180800*                TRIM.                                                    
180900*-----------------------------------------------------------------        
181000 0561-MEDE1.                                                              
181100     IF WS-LEN-CARTA = 0                                                  
181200        GO TO 0561-FIM1.                                                  
181300     IF WS-LINHA-CARTA (WS-LEN-CARTA:1) NOT = SPACE                       
181400        GO TO 0561-FIM1.                                                  
181500     SUBTRACT 1 FROM WS-LEN-CARTA.                                        
181600     GO TO 0561-MEDE1.                                                    
181700*-----------------------------------------------------------------        
181800*    FUNCAO    : PONTO DE SAIDA DO LACO DE MEDICAO DE                     
181900*                STRING DO CABECALHO.                                     
182000*    ENTRADA   : -                                                        
182100*    SAIDA     : WS-LEN FINAL.                                            
182200*    OBSERVACAO: ENCERRA O LACO DE MEDICAO INICIADO NO                    
182300*                PARAGRAFO ANTERIOR.                                      
182400*-----------------------------------------------------------------        
182500 0561-FIM1.                                                               
182600     IF WS-LEN-CARTA = 0                                                  
182700        MOVE SPACES TO REG-CARTAS                                         
182800        WRITE REG-CARTAS                                                  
182900        GO TO 0561-BOASVINDAS.                                            
183000*-----------------------------------------------------------------        
183100*    FUNCAO    : TESTA UM CARACTER DA STRING DURANTE A                    
183200*                MEDICAO E DECIDE SE O LACO CONTINUA OU                   
183300*                PARA.                                                    
183400*    ENTRADA   : WS-POS / STRING DE ENTRADA.                              
183500*    SAIDA     : GO TO DE VOLTA AO LACO OU PARA O PONTO                   
183600*                DE SAIDA.                                                
183700*    OBSERVACAO: CORPO DO LACO DE MEDICAO - REPETE A                      
183800*                CADA CARACTER TESTADO.                                   
183900*-----------------------------------------------------------------        
184000 0561-BLOCO1.                                                             
184100     IF WS-LEN-CARTA > 100                                                
184200        MOVE WS-LINHA-CARTA (1:100) TO REG-CARTAS                         
184300        WRITE REG-CARTAS                                                  
184400        MOVE WS-LINHA-CARTA (101:100) TO WS-LINHA-CARTA (1:100)           
184500        MOVE SPACES TO WS-LINHA-CARTA (101:100)                           
184600        SUBTRACT 100 FROM WS-LEN-CARTA                                    
184700        GO TO 0561-BLOCO1.                                                
184800     MOVE WS-LINHA-CARTA (1:WS-LEN-CARTA) TO REG-CARTAS.                  
184900     WRITE REG-CARTAS.                                                    
185000                                                                          
185100*-----------------------------------------------------------------        
185200*    FUNCAO    : MONTA A LINHA DE SAUDACAO INICIAL DA                     
185300*                CARTA (BOAS-VINDAS AO CONCLUINTE).                       
185400*    ENTRADA   : TA-NOME / TM-* DO CURSO CONCLUIDO.                       
185500*    SAIDA     : LINHA DE BOAS-VINDAS GRAVADA EM ARQ-                     
185600*                CARTAS.                                                  
185700*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
185800*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
185900*                (TICKET 000327).                                         
186000*-----------------------------------------------------------------        
186100 0561-BOASVINDAS.                                                         
186200     MOVE WS-CARTA-NOME-CUR TO WS-CAMPO-TRIM (1:30).                      
186300     MOVE SPACES TO WS-CAMPO-TRIM (31:30).                                
186400     MOVE 60 TO WS-TAM-TRIM.                                              
186500*-----------------------------------------------------------------        
186600*    FUNCAO    : MEDE O TAMANHO UTIL DO NOME DO CURSO                     
186700*                CONCLUIDO PARA MONTAR O TEXTO DE BOAS-                   
186800*                VINDAS.                                                  
186900*    ENTRADA   : TC-NOME DO CURSO.                                        
187000*    SAIDA     : WS-LEN COM O TAMANHO REAL DO NOME DO                     
187100*                CURSO.                                                   
187200*    OBSERVACAO: IDIOMA REPETIDO EM TODA A ROTINA DE                      
187300*                CARTAS PORQUE O COMPILADOR DA EPOCA                      
187400*                NAO OFERECE FUNCTION TRIM.                               
187500*-----------------------------------------------------------------        
187600 0561-MEDE-NOME-CUR.                                                      
187700     IF WS-TAM-TRIM = 0                                                   
187800        GO TO 0561-GRAVA-BOASVINDAS.                                      
187900     IF WS-CAMPO-TRIM (WS-TAM-TRIM:1) NOT = SPACE                         
188000        GO TO 0561-GRAVA-BOASVINDAS.                                      
188100     SUBTRACT 1 FROM WS-TAM-TRIM.                                         
188200     GO TO 0561-MEDE-NOME-CUR.                                            
188300*-----------------------------------------------------------------        
188400*    FUNCAO    : GRAVA A LINHA DE BOAS-VINDAS JA                          
188500*                MONTADA.                                                 
188600*    ENTRADA   : WS-LINHA-CARTA.                                          
188700*    SAIDA     : REGISTRO GRAVADO EM ARQ-CARTAS.                          
188800*    OBSERVACAO: PARAGRAFO SO GRAVA - A MONTAGEM DO                       
188900*                TEXTO OU DADO JA FOI FEITA NO                            
189000*                PARAGRAFO ANTERIOR.                                      
189100*-----------------------------------------------------------------        
189200 0561-GRAVA-BOASVINDAS.                                                   
189300     MOVE SPACES TO WS-LINHA-CARTA.                                       
189400     STRING 'Parabens pela conclusao do curso '                           
189500                                           DELIMITED BY SIZE              
189600            WS-CARTA-NOME-CUR (1:WS-TAM-TRIM)                             
189700                                           DELIMITED BY SIZE              
189800            '!'                          DELIMITED BY SIZE                
189900         INTO WS-LINHA-CARTA                                              
190000     END-STRING.                                                          
190100     MOVE 200 TO WS-LEN-CARTA.                                            
190200*-----------------------------------------------------------------        
190300*    FUNCAO    : SEGUNDA SUB-ROTINA DE MEDICAO DE                         
190400*                STRING DO BLOCO DE BOAS-VINDAS.                          
190500*    ENTRADA   : STRING DE ENTRADA / WS-POS.                              
190600*    SAIDA     : WS-LEN ATUALIZADO A CADA VOLTA DO                        
190700*                LACO.                                                    
190800*    OBSERVACAO: IDIOMA REPETIDO EM TODA A ROTINA DE                      
190900*                CARTAS PORQUE O COMPILADOR DA EPOCA                      
191000*                NAO OFERECE FUNCTION TRIM.                               
191100*-----------------------------------------------------------------        
191200 0561-MEDE2.                                                              
191300     IF WS-LEN-CARTA = 0                                                  
191400        GO TO 0561-FIM2.                                                  
191500     IF WS-LINHA-CARTA (WS-LEN-CARTA:1) NOT = SPACE                       
191600        GO TO 0561-FIM2.                                                  
191700     SUBTRACT 1 FROM WS-LEN-CARTA.                                        
191800     GO TO 0561-MEDE2.                                                    
191900*-----------------------------------------------------------------        
192000*    FUNCAO    : PONTO DE SAIDA DO SEGUNDO LACO DE                        
192100*                MEDICAO DE STRING DO BLOCO DE BOAS-                      
192200*                VINDAS.                                                  
192300*    ENTRADA   : -                                                        
192400*    SAIDA     : WS-LEN FINAL.                                            
192500*    OBSERVACAO: ENCERRA O LACO DE MEDICAO INICIADO NO                    
192600*                PARAGRAFO ANTERIOR.                                      
192700*-----------------------------------------------------------------        
192800 0561-FIM2.                                                               
192900     IF WS-LEN-CARTA = 0                                                  
193000        MOVE SPACES TO REG-CARTAS                                         
193100        WRITE REG-CARTAS                                                  
193200        GO TO 0561-LINHA-BRANCO.                                          
193300*-----------------------------------------------------------------        
193400*    FUNCAO    : TESTA UM CARACTER DA STRING DURANTE A                    
193500*                SEGUNDA MEDICAO DO BLOCO DE BOAS-                        
193600*                VINDAS.                                                  
193700*    ENTRADA   : WS-POS / STRING DE ENTRADA.                              
193800*    SAIDA     : GO TO DE VOLTA AO LACO OU PARA O PONTO                   
193900*                DE SAIDA.                                                
194000*    OBSERVACAO: CORPO DO LACO DE MEDICAO - REPETE A                      
194100*                CADA CARACTER TESTADO.                                   
194200*-----------------------------------------------------------------        
194300 0561-BLOCO2.                                                             
194400     IF WS-LEN-CARTA > 100                                                
194500        MOVE WS-LINHA-CARTA (1:100) TO REG-CARTAS                         
194600        WRITE REG-CARTAS                                                  
194700        MOVE WS-LINHA-CARTA (101:100) TO WS-LINHA-CARTA (1:100)           
194800        MOVE SPACES TO WS-LINHA-CARTA (101:100)                           
194900        SUBTRACT 100 FROM WS-LEN-CARTA                                    
195000        GO TO 0561-BLOCO2.                                                
195100     MOVE WS-LINHA-CARTA (1:WS-LEN-CARTA) TO REG-CARTAS.                  
195200     WRITE REG-CARTAS.                                                    
195300                                                                          
195400*-----------------------------------------------------------------        
195500*    FUNCAO    : GRAVA UMA LINHA EM BRANCO DE SEPARACAO                   
195600*                NA CARTA, APOS O BLOCO DE BOAS-VINDAS.                   
195700*    ENTRADA   : -                                                        
195800*    SAIDA     : LINHA EM BRANCO GRAVADA EM ARQ-CARTAS.                   
195900*    OBSERVACAO: SEPARACAO VISUAL ENTRE BLOCOS DE                         
196000*                TEXTO, PARA FACILITAR A LEITURA DA                       
196100*                CARTA IMPRESSA.                                          
196200*-----------------------------------------------------------------        
196300 0561-LINHA-BRANCO.                                                       
196400     MOVE SPACES TO WS-LINHA-CARTA.                                       
196500     MOVE SPACES TO REG-CARTAS.                                           
196600     WRITE REG-CARTAS.                                                    
196700                                                                          
196800*-----------------------------------------------------------------        
196900*    FUNCAO    : MONTA O SEGUNDO BLOCO DE TEXTO DA                        
197000*                CARTA, PARABENIZANDO O ALUNO PELA                        
197100*                CONCLUSAO DO CURSO COM APROVACAO.                        
197200*    ENTRADA   : TA-NOME / TC-NOME DO CURSO.                              
197300*    SAIDA     : LINHA DE SAUDACAO GRAVADA EM ARQ-                        
197400*                CARTAS.                                                  
197500*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
197600*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
197700*                (TICKET 000327).                                         
197800*-----------------------------------------------------------------        
197900 0562-ESCREVE-SAUDACAO.                                                   
198000     MOVE WS-CARTA-NOME-ALU TO WS-CAMPO-TRIM (1:40).                      
198100     MOVE SPACES TO WS-CAMPO-TRIM (41:20).                                
198200     MOVE 60 TO WS-TAM-TRIM.                                              
198300*-----------------------------------------------------------------        
198400*    FUNCAO    : MEDE NOVAMENTE O TAMANHO UTIL DO NOME                    
198500*                DO ALUNO, DESTA VEZ PARA O BLOCO DE                      
198600*                SAUDACAO.                                                
198700*    ENTRADA   : TA-NOME.                                                 
198800*    SAIDA     : WS-LEN COM O TAMANHO REAL DO NOME.                       
198900*    OBSERVACAO: IDIOMA REPETIDO EM TODA A ROTINA DE                      
199000*                CARTAS PORQUE O COMPILADOR DA EPOCA                      
199100*                NAO OFERECE FUNCTION TRIM.                               
199200*-----------------------------------------------------------------        
199300 0562-MEDE-NOME-ALU.                                                      
199400     IF WS-TAM-TRIM = 0                                                   
199500        GO TO 0562-GRAVA-SAUDACAO.                                        
199600     IF WS-CAMPO-TRIM (WS-TAM-TRIM:1) NOT = SPACE                         
199700        GO TO 0562-GRAVA-SAUDACAO.                                        
199800     SUBTRACT 1 FROM WS-TAM-TRIM.                                         
199900     GO TO 0562-MEDE-NOME-ALU.                                            
200000*-----------------------------------------------------------------        
200100*    FUNCAO    : GRAVA A LINHA DE SAUDACAO JA MONTADA.                    
200200*    ENTRADA   : WS-LINHA-CARTA.                                          
200300*    SAIDA     : REGISTRO GRAVADO EM ARQ-CARTAS.                          
200400*    OBSERVACAO: PARAGRAFO SO GRAVA - A MONTAGEM DO                       
200500*                TEXTO OU DADO JA FOI FEITA NO                            
200600*                PARAGRAFO ANTERIOR.                                      
200700*-----------------------------------------------------------------        
200800 0562-GRAVA-SAUDACAO.                                                     
200900     MOVE SPACES TO WS-LINHA-CARTA.                                       
201000     STRING 'Ola, ' DELIMITED BY SIZE                                     
201100            WS-CARTA-NOME-ALU (1:WS-TAM-TRIM) DELIMITED BY SIZE           
201200            '!' DELIMITED BY SIZE                                         
201300         INTO WS-LINHA-CARTA                                              
201400     END-STRING.                                                          
201500     MOVE 200 TO WS-LEN-CARTA.                                            
201600*-----------------------------------------------------------------        
201700*    FUNCAO    : SUB-ROTINA DE MEDICAO DE STRING DO                       
201800*                BLOCO DE SAUDACAO.                                       
201900*    ENTRADA   : STRING DE ENTRADA / WS-POS.                              
202000*    SAIDA     : WS-LEN ATUALIZADO A CADA VOLTA DO                        
202100*                LACO.                                                    
202200*    OBSERVACAO: IDIOMA REPETIDO EM TODA A ROTINA DE                      
202300*                CARTAS PORQUE O COMPILADOR DA EPOCA                      
202400*                NAO OFERECE FUNCTION TRIM.                               
202500*-----------------------------------------------------------------        
202600 0562-MEDE1.                                                              
202700     IF WS-LEN-CARTA = 0                                                  
202800        GO TO 0562-FIM1.                                                  
202900     IF WS-LINHA-CARTA (WS-LEN-CARTA:1) NOT = SPACE                       
203000        GO TO 0562-FIM1.                                                  
203100     SUBTRACT 1 FROM WS-LEN-CARTA.                                        
203200     GO TO 0562-MEDE1.                                                    
203300*-----------------------------------------------------------------        
203400*    FUNCAO    : PONTO DE SAIDA DO LACO DE MEDICAO DE                     
203500*                STRING DO BLOCO DE SAUDACAO.                             
203600*    ENTRADA   : -                                                        
203700*    SAIDA     : WS-LEN FINAL.                                            
203800*    OBSERVACAO: ENCERRA O LACO DE MEDICAO INICIADO NO                    
203900*                PARAGRAFO ANTERIOR.                                      
204000*-----------------------------------------------------------------        
204100 0562-FIM1.                                                               
204200     IF WS-LEN-CARTA = 0                                                  
204300        MOVE SPACES TO REG-CARTAS                                         
204400        WRITE REG-CARTAS                                                  
204500        GO TO 0562-LINHA-BRANCO.                                          
204600*-----------------------------------------------------------------        
204700*    FUNCAO    : TESTA UM CARACTER DA STRING DURANTE A                    
204800*                MEDICAO DO BLOCO DE SAUDACAO.                            
204900*    ENTRADA   : WS-POS / STRING DE ENTRADA.                              
205000*    SAIDA     : GO TO DE VOLTA AO LACO OU PARA O PONTO                   
205100*                DE SAIDA.                                                
205200*    OBSERVACAO: CORPO DO LACO DE MEDICAO - REPETE A                      
205300*                CADA CARACTER TESTADO.                                   
205400*-----------------------------------------------------------------        
205500 0562-BLOCO1.                                                             
205600     IF WS-LEN-CARTA > 100                                                
205700        MOVE WS-LINHA-CARTA (1:100) TO REG-CARTAS                         
205800        WRITE REG-CARTAS                                                  
205900        MOVE WS-LINHA-CARTA (101:100) TO WS-LINHA-CARTA (1:100)           
206000        MOVE SPACES TO WS-LINHA-CARTA (101:100)                           
206100        SUBTRACT 100 FROM WS-LEN-CARTA                                    
206200        GO TO 0562-BLOCO1.                                                
206300     MOVE WS-LINHA-CARTA (1:WS-LEN-CARTA) TO REG-CARTAS.                  
206400     WRITE REG-CARTAS.                                                    
206500                                                                          
206600*-----------------------------------------------------------------        
206700*    FUNCAO    : GRAVA UMA LINHA EM BRANCO DE SEPARACAO                   
206800*                NA CARTA, APOS O BLOCO DE SAUDACAO.                      
206900*    ENTRADA   : -                                                        
207000*    SAIDA     : LINHA EM BRANCO GRAVADA EM ARQ-CARTAS.                   
207100*    OBSERVACAO: SEPARACAO VISUAL ENTRE BLOCOS DE                         
207200*                TEXTO, PARA FACILITAR A LEITURA DA                       
207300*                CARTA IMPRESSA.                                          
207400*-----------------------------------------------------------------        
207500 0562-LINHA-BRANCO.                                                       
207600     MOVE SPACES TO WS-LINHA-CARTA.                                       
207700     MOVE SPACES TO REG-CARTAS.                                           
207800     WRITE REG-CARTAS.                                                    
207900                                                                          
208000*-----------------------------------------------------------------        
208100*    FUNCAO    : MONTA O TEXTO DE DESEMPENHO DO ALUNO                     
208200*                NO CURSO, DE ACORDO COM A FAIXA DE                       
208300*                NOTA CLASSIFICADA EM 0546.                               
208400*    ENTRADA   : WS-TEXTO-DESEMP / TT-NOTA.                               
208500*    SAIDA     : LINHA(S) DE DESEMPENHO GRAVADAS EM                       
208600*                ARQ-CARTAS.                                              
208700*    OBSERVACAO: AS TRES FAIXAS (EXCELENTE, BOM,                          
208800*                SATISFATORIO) USAM A MESMA FRASE DE                      
208900*                ABERTURA, CONFORME NORMA DE REDACAO DO                   
209000*                DEPTO DE ATENDIMENTO.                                    
209100*-----------------------------------------------------------------        
209200 0563-ESCREVE-DESEMPENHO.                                                 
209300     MOVE WS-CARTA-NOME-CUR TO WS-CAMPO-TRIM (1:30).                      
209400     MOVE SPACES TO WS-CAMPO-TRIM (31:30).                                
209500     MOVE 60 TO WS-TAM-TRIM.                                              
209600*-----------------------------------------------------------------        
209700*    FUNCAO    : MEDE O TAMANHO UTIL DO NOME DO CURSO                     
209800*                PARA O TEXTO DE DESEMPENHO.                              
209900*    ENTRADA   : TC-NOME DO CURSO.                                        
210000*    SAIDA     : WS-LEN COM O TAMANHO REAL DO NOME DO                     
210100*                CURSO.                                                   
210200*    OBSERVACAO: IDIOMA REPETIDO EM TODA A ROTINA DE                      
210300*                CARTAS PORQUE O COMPILADOR DA EPOCA                      
210400*                NAO OFERECE FUNCTION TRIM.                               
210500*-----------------------------------------------------------------        
210600 0563-MEDE-NOME-CUR.                                                      
210700     IF WS-TAM-TRIM = 0                                                   
210800        GO TO 0563-MONTA-TEXTO.                                           
210900     IF WS-CAMPO-TRIM (WS-TAM-TRIM:1) NOT = SPACE                         
211000        GO TO 0563-MONTA-TEXTO.                                           
211100     SUBTRACT 1 FROM WS-TAM-TRIM.                                         
211200     GO TO 0563-MEDE-NOME-CUR.                                            
211300*-----------------------------------------------------------------        
211400*    FUNCAO    : MONTA O TEXTO DE DESEMPENHO CONFORME A                   
211500*                FAIXA DE NOTA, USANDO A MESMA SENTENCA                   
211600*                DE ABERTURA NAS TRES FAIXAS.                             
211700*    ENTRADA   : TT-NOTA / WS-TEXTO-DESEMP.                               
211800*    SAIDA     : WS-LINHA-CARTA PREENCHIDA COM O TEXTO                    
211900*                CORRESPONDENTE A FAIXA.                                  
212000*    OBSERVACAO: TICKET 000331 - A SENTENCA DE ABERTURA                   
212100*                FOI PADRONIZADA IGUAL NAS TRES FAIXAS                    
212200*                DE NOTA.                                                 
212300*-----------------------------------------------------------------        
212400 0563-MONTA-TEXTO.                                                        
212500     MOVE TRN-NOTA TO WS-CARTA-NOTA-ED.                                   
212600     MOVE SPACES TO WS-NOTA-TXT.                                          
212700     IF WS-CARTA-NOTA-ED (1:1) = SPACE                                    
212800        MOVE WS-CARTA-NOTA-ED (2:3) TO WS-NOTA-TXT (1:3)                  
212900        MOVE 3 TO WS-TAM-NOTA                                             
213000     ELSE                                                                 
213100        MOVE WS-CARTA-NOTA-ED (1:4) TO WS-NOTA-TXT                        
213200        MOVE 4 TO WS-TAM-NOTA.                                            
213300     MOVE SPACES TO WS-LINHA-CARTA.                                       
213400     IF TRN-NOTA >= 9.0                                                   
213500*    2.1  14/02/2001  EC  000301                                          
213600*    AS TRES FAIXAS DE NOTA ABREM A CARTA COM A MESMA FRASE -             
213700*    "PARABENS PELA CONCLUSAO DO CURSO..." - E SO MUDAM NO FECHO.         
213800        STRING 'Parabens pela conclusao do curso "'                       
213900                                        DELIMITED BY SIZE                 
214000               WS-CARTA-NOME-CUR (1:WS-TAM-TRIM)                          
214100                                        DELIMITED BY SIZE                 
214200               '" com uma nota excelente de '                             
214300                                        DELIMITED BY SIZE                 
214400               WS-NOTA-TXT (1:WS-TAM-NOTA)                                
214500                                        DELIMITED BY SIZE                 
214600               '! Seu desempenho foi excepcional!'                        
214700                                        DELIMITED BY SIZE                 
214800            INTO WS-LINHA-CARTA                                           
214900        END-STRING                                                        
215000     ELSE                                                                 
215100     IF TRN-NOTA >= 7.0                                                   
215200        STRING 'Parabens pela conclusao do curso "'                       
215300                                        DELIMITED BY SIZE                 
215400               WS-CARTA-NOME-CUR (1:WS-TAM-TRIM)                          
215500                                        DELIMITED BY SIZE                 
215600               '" com nota '            DELIMITED BY SIZE                 
215700               WS-NOTA-TXT (1:WS-TAM-NOTA)                                
215800                                        DELIMITED BY SIZE                 
215900               '! Otimo trabalho!'      DELIMITED BY SIZE                 
216000            INTO WS-LINHA-CARTA                                           
216100        END-STRING                                                        
216200     ELSE                                                                 
216300        STRING 'Parabens pela conclusao do curso "'                       
216400                                        DELIMITED BY SIZE                 
216500               WS-CARTA-NOME-CUR (1:WS-TAM-TRIM)                          
216600                                        DELIMITED BY SIZE                 
216700               '" com nota '            DELIMITED BY SIZE                 
216800               WS-NOTA-TXT (1:WS-TAM-NOTA)                                
216900                                        DELIMITED BY SIZE                 
217000               '. Continue se dedicando!'                                 
217100                                        DELIMITED BY SIZE                 
217200            INTO WS-LINHA-CARTA                                           
217300        END-STRING.                                                       
217400     MOVE 200 TO WS-LEN-CARTA.                                            
217500*-----------------------------------------------------------------        
217600*    FUNCAO    : SUB-ROTINA DE MEDICAO DE STRING DO                       
217700*                BLOCO DE DESEMPENHO.                                     
217800*    ENTRADA   : STRING DE ENTRADA / WS-POS.                              
217900*    SAIDA     : WS-LEN ATUALIZADO A CADA VOLTA DO                        
218000*                LACO.                                                    
218100*    OBSERVACAO: IDIOMA REPETIDO EM TODA A ROTINA DE                      
218200*                CARTAS PORQUE O COMPILADOR DA EPOCA                      
218300*                NAO OFERECE FUNCTION TRIM.                               
218400*-----------------------------------------------------------------        
218500 0563-MEDE1.                                                              
218600     IF WS-LEN-CARTA = 0                                                  
218700        GO TO 0563-FIM1.                                                  
218800     IF WS-LINHA-CARTA (WS-LEN-CARTA:1) NOT = SPACE                       
218900        GO TO 0563-FIM1.                                                  
219000     SUBTRACT 1 FROM WS-LEN-CARTA.                                        
219100     GO TO 0563-MEDE1.                                                    
219200*-----------------------------------------------------------------        
219300*    FUNCAO    : PONTO DE SAIDA DO LACO DE MEDICAO DE                     
219400*                STRING DO BLOCO DE DESEMPENHO.                           
219500*    ENTRADA   : -                                                        
219600*    SAIDA     : WS-LEN FINAL.                                            
219700*    OBSERVACAO: ENCERRA O LACO DE MEDICAO INICIADO NO                    
219800*                PARAGRAFO ANTERIOR.                                      
219900*-----------------------------------------------------------------        
220000 0563-FIM1.                                                               
220100     IF WS-LEN-CARTA = 0                                                  
220200        MOVE SPACES TO REG-CARTAS                                         
220300        WRITE REG-CARTAS                                                  
220400        GO TO 0563-LINHA-BRANCO.                                          
220500*-----------------------------------------------------------------        
220600*    FUNCAO    : TESTA UM CARACTER DA STRING DURANTE A                    
220700*                MEDICAO DO BLOCO DE DESEMPENHO.                          
220800*    ENTRADA   : WS-POS / STRING DE ENTRADA.                              
220900*    SAIDA     : GO TO DE VOLTA AO LACO OU PARA O PONTO                   
221000*                DE SAIDA.                                                
221100*    OBSERVACAO: CORPO DO LACO DE MEDICAO - REPETE A                      
221200*                CADA CARACTER TESTADO.                                   
221300*-----------------------------------------------------------------        
221400 0563-BLOCO1.                                                             
221500     IF WS-LEN-CARTA > 100                                                
221600        MOVE WS-LINHA-CARTA (1:100) TO REG-CARTAS                         
221700        WRITE REG-CARTAS                                                  
221800        MOVE WS-LINHA-CARTA (101:100) TO WS-LINHA-CARTA (1:100)           
221900        MOVE SPACES TO WS-LINHA-CARTA (101:100)                           
222000        SUBTRACT 100 FROM WS-LEN-CARTA                                    
222100        GO TO 0563-BLOCO1.                                                
222200     MOVE WS-LINHA-CARTA (1:WS-LEN-CARTA) TO REG-CARTAS.                  
222300     WRITE REG-CARTAS.                                                    
222400                                                                          
222500*-----------------------------------------------------------------        
222600*    FUNCAO    : GRAVA UMA LINHA EM BRANCO DE SEPARACAO                   
222700*                NA CARTA, APOS O BLOCO DE DESEMPENHO.                    
222800*    ENTRADA   : -                                                        
222900*    SAIDA     : LINHA EM BRANCO GRAVADA EM ARQ-CARTAS.                   
223000*    OBSERVACAO: SEPARACAO VISUAL ENTRE BLOCOS DE                         
223100*                TEXTO, PARA FACILITAR A LEITURA DA                       
223200*                CARTA IMPRESSA.                                          
223300*-----------------------------------------------------------------        
223400 0563-LINHA-BRANCO.                                                       
223500     MOVE SPACES TO WS-LINHA-CARTA.                                       
223600     MOVE SPACES TO REG-CARTAS.                                           
223700     WRITE REG-CARTAS.                                                    
223800                                                                          
223900*-----------------------------------------------------------------        
224000*    FUNCAO    : MONTA O TEXTO QUE SUGERE AO ALUNO O                      
224100*                PROXIMO CURSO DISPONIVEL, QUANDO                         
224200*                0550-BUSCA-DISPONIVEL ENCONTROU ALGUM.                   
224300*    ENTRADA   : WS-COD-SUGESTAO / WS-NOME-SUGESTAO.                      
224400*    SAIDA     : LINHA DE SUGESTAO GRAVADA EM ARQ-                        
224500*                CARTAS, OU BLOCO OMITIDO SE NAO HOUVER                   
224600*                SUGESTAO.                                                
224700*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
224800*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
224900*                (TICKET 000327).                                         
225000*-----------------------------------------------------------------        
225100 0564-ESCREVE-SUGESTAO.                                                   
225200     IF DISPONIVEL-ACHADO                                                 
225300        GO TO 0564-MONTA-DISPONIVEL.                                      
225400     MOVE 'Voce completou todos os cursos disponiveis! '                  
225500                                     TO WS-LINHA-CARTA (1:45).            
225600     MOVE 'Parabens por essa conquista incrivel!'                         
225700                                     TO WS-LINHA-CARTA (46:37).           
225800     GO TO 0564-GRAVA-SUGESTAO.                                           
225900*-----------------------------------------------------------------        
226000*    FUNCAO    : BUSCA A DESCRICAO COMPLETA DO CURSO                      
226100*                SUGERIDO NA TABELA PARA COMPOR O                         
226200*                TEXTO.                                                   
226300*    ENTRADA   : WS-COD-SUGESTAO / TB-CURSOS.                             
226400*    SAIDA     : WS-DESCR-SUGESTAO PREENCHIDA.                            
226500*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
226600*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
226700*                (TICKET 000327).                                         
226800*-----------------------------------------------------------------        
226900 0564-MONTA-DISPONIVEL.                                                   
227000     MOVE WS-CARTA-DISP-DESCR TO WS-CAMPO-TRIM (1:60).                    
227100     MOVE 60 TO WS-TAM-TRIM.                                              
227200*-----------------------------------------------------------------        
227300*    FUNCAO    : MEDE O TAMANHO UTIL DA DESCRICAO DO                      
227400*                CURSO SUGERIDO.                                          
227500*    ENTRADA   : WS-DESCR-SUGESTAO.                                       
227600*    SAIDA     : WS-LEN COM O TAMANHO REAL.                               
227700*    OBSERVACAO: IDIOMA REPETIDO EM TODA A ROTINA DE                      
227800*                CARTAS PORQUE O COMPILADOR DA EPOCA                      
227900*                NAO OFERECE FUNCTION TRIM.                               
228000*-----------------------------------------------------------------        
228100 0564-MEDE-DESCR.                                                         
228200     IF WS-TAM-TRIM = 0                                                   
228300        GO TO 0564-CHECA-DESCR.                                           
228400     IF WS-CAMPO-TRIM (WS-TAM-TRIM:1) NOT = SPACE                         
228500        GO TO 0564-CHECA-DESCR.                                           
228600     SUBTRACT 1 FROM WS-TAM-TRIM.                                         
228700     GO TO 0564-MEDE-DESCR.                                               
228800*-----------------------------------------------------------------        
228900*    FUNCAO    : TESTA SE A DESCRICAO DO CURSO SUGERIDO                   
229000*                COUBE NO TAMANHO PREVISTO PARA A LINHA                   
229100*                DA CARTA, TRUNCANDO SE NECESSARIO.                       
229200*    ENTRADA   : WS-LEN.                                                  
229300*    SAIDA     : WS-DESCR-SUGESTAO AJUSTADA SE FOR                        
229400*                MAIOR QUE O ESPACO DISPONIVEL.                           
229500*    OBSERVACAO: PARAGRAFO DE CRITICA - SO TESTA E                        
229600*                DESVIA, NAO ALTERA DADOS DO CADASTRO.                    
229700*-----------------------------------------------------------------        
229800 0564-CHECA-DESCR.                                                        
229900     IF WS-TAM-TRIM > 100                                                 
230000        MOVE WS-CAMPO-TRIM (1:97) TO WS-CARTA-DISP-DESCR                  
230100        MOVE '...' TO WS-CARTA-DISP-DESCR (98:3)                          
230200     ELSE                                                                 
230300        MOVE WS-CAMPO-TRIM (1:WS-TAM-TRIM) TO WS-CARTA-DISP-DESCR         
230400        MOVE SPACES TO WS-CARTA-DISP-DESCR (WS-TAM-TRIM + 1:              
230500                               60 - WS-TAM-TRIM).                         
230600     MOVE WS-CARTA-DISP-HORAS TO WS-CARTA-DISP-HORAS-ED.                  
230700     MOVE WS-CARTA-DISP-NOME TO WS-CAMPO-TRIM (1:30).                     
230800     MOVE SPACES TO WS-CAMPO-TRIM (31:30).                                
230900     MOVE 60 TO WS-TAM-TRIM.                                              
231000*-----------------------------------------------------------------        
231100*    FUNCAO    : MEDE O TAMANHO UTIL DO NOME DO CURSO                     
231200*                SUGERIDO.                                                
231300*    ENTRADA   : WS-NOME-SUGESTAO.                                        
231400*    SAIDA     : WS-LEN COM O TAMANHO REAL.                               
231500*    OBSERVACAO: IDIOMA REPETIDO EM TODA A ROTINA DE                      
231600*                CARTAS PORQUE O COMPILADOR DA EPOCA                      
231700*                NAO OFERECE FUNCTION TRIM.                               
231800*-----------------------------------------------------------------        
231900 0564-MEDE-NOME.                                                          
232000     IF WS-TAM-TRIM = 0                                                   
232100        GO TO 0564-MONTA-TEXTO.                                           
232200     IF WS-CAMPO-TRIM (WS-TAM-TRIM:1) NOT = SPACE                         
232300        GO TO 0564-MONTA-TEXTO.                                           
232400     SUBTRACT 1 FROM WS-TAM-TRIM.                                         
232500     GO TO 0564-MEDE-NOME.                                                
232600*-----------------------------------------------------------------        
232700*    FUNCAO    : MONTA A FRASE COMPLETA DE SUGESTAO DE                    
232800*                PROXIMO CURSO.                                           
232900*    ENTRADA   : WS-NOME-SUGESTAO / WS-DESCR-SUGESTAO.                    
233000*    SAIDA     : WS-LINHA-CARTA PREENCHIDA COM O TEXTO                    
233100*                DE SUGESTAO.                                             
233200*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
233300*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
233400*                (TICKET 000327).                                         
233500*-----------------------------------------------------------------        
233600 0564-MONTA-TEXTO.                                                        
233700     MOVE SPACES TO WS-LINHA-CARTA.                                       
233800     STRING 'Que tal continuar sua jornada de aprendizado?'               
233900                                     DELIMITED BY SIZE                    
234000            ' Recomendamos o curso "' DELIMITED BY SIZE                   
234100            WS-CARTA-DISP-NOME (1:WS-TAM-TRIM)                            
234200                                     DELIMITED BY SIZE                    
234300            '" ('                    DELIMITED BY SIZE                    
234400            WS-CARTA-DISP-HORAS-ED   DELIMITED BY SIZE                    
234500            'h) como proximo passo. ' DELIMITED BY SIZE                   
234600            WS-CARTA-DISP-DESCR      DELIMITED BY SIZE                    
234700         INTO WS-LINHA-CARTA                                              
234800     END-STRING.                                                          
234900*-----------------------------------------------------------------        
235000*    FUNCAO    : GRAVA A LINHA DE SUGESTAO JA MONTADA.                    
235100*    ENTRADA   : WS-LINHA-CARTA.                                          
235200*    SAIDA     : REGISTRO GRAVADO EM ARQ-CARTAS.                          
235300*    OBSERVACAO: PARAGRAFO SO GRAVA - A MONTAGEM DO                       
235400*                TEXTO OU DADO JA FOI FEITA NO                            
235500*                PARAGRAFO ANTERIOR.                                      
235600*-----------------------------------------------------------------        
235700 0564-GRAVA-SUGESTAO.                                                     
235800     MOVE 200 TO WS-LEN-CARTA.                                            
235900*-----------------------------------------------------------------        
236000*    FUNCAO    : SUB-ROTINA DE MEDICAO DE STRING DO                       
236100*                BLOCO DE SUGESTAO.                                       
236200*    ENTRADA   : STRING DE ENTRADA / WS-POS.                              
236300*    SAIDA     : WS-LEN ATUALIZADO A CADA VOLTA DO                        
236400*                LACO.                                                    
236500*    OBSERVACAO: IDIOMA REPETIDO EM TODA A ROTINA DE                      
236600*                CARTAS PORQUE O COMPILADOR DA EPOCA                      
236700*                NAO OFERECE FUNCTION TRIM.                               
236800*-----------------------------------------------------------------        
236900 0564-MEDE1.                                                              
237000     IF WS-LEN-CARTA = 0                                                  
237100        GO TO 0564-FIM1.                                                  
237200     IF WS-LINHA-CARTA (WS-LEN-CARTA:1) NOT = SPACE                       
237300        GO TO 0564-FIM1.                                                  
237400     SUBTRACT 1 FROM WS-LEN-CARTA.                                        
237500     GO TO 0564-MEDE1.                                                    
237600*-----------------------------------------------------------------        
237700*    FUNCAO    : PONTO DE SAIDA DO LACO DE MEDICAO DE                     
237800*                STRING DO BLOCO DE SUGESTAO.                             
237900*    ENTRADA   : -                                                        
238000*    SAIDA     : WS-LEN FINAL.                                            
238100*    OBSERVACAO: ENCERRA O LACO DE MEDICAO INICIADO NO                    
238200*                PARAGRAFO ANTERIOR.                                      
238300*-----------------------------------------------------------------        
238400 0564-FIM1.                                                               
238500     IF WS-LEN-CARTA = 0                                                  
238600        MOVE SPACES TO REG-CARTAS                                         
238700        WRITE REG-CARTAS                                                  
238800        GO TO 0564-LINHA-BRANCO.                                          
238900*-----------------------------------------------------------------        
239000*    FUNCAO    : TESTA UM CARACTER DA STRING DURANTE A                    
239100*                MEDICAO DO BLOCO DE SUGESTAO.                            
239200*    ENTRADA   : WS-POS / STRING DE ENTRADA.                              
239300*    SAIDA     : GO TO DE VOLTA AO LACO OU PARA O PONTO                   
239400*                DE SAIDA.                                                
239500*    OBSERVACAO: CORPO DO LACO DE MEDICAO - REPETE A                      
239600*                CADA CARACTER TESTADO.                                   
239700*-----------------------------------------------------------------        
239800 0564-BLOCO1.                                                             
239900     IF WS-LEN-CARTA > 100                                                
240000        MOVE WS-LINHA-CARTA (1:100) TO REG-CARTAS                         
240100        WRITE REG-CARTAS                                                  
240200        MOVE WS-LINHA-CARTA (101:100) TO WS-LINHA-CARTA (1:100)           
240300        MOVE SPACES TO WS-LINHA-CARTA (101:100)                           
240400        SUBTRACT 100 FROM WS-LEN-CARTA                                    
240500        GO TO 0564-BLOCO1.                                                
240600     MOVE WS-LINHA-CARTA (1:WS-LEN-CARTA) TO REG-CARTAS.                  
240700     WRITE REG-CARTAS.                                                    
240800                                                                          
240900*-----------------------------------------------------------------        
241000*    FUNCAO    : GRAVA UMA LINHA EM BRANCO DE SEPARACAO                   
241100*                NA CARTA, APOS O BLOCO DE SUGESTAO.                      
241200*    ENTRADA   : -                                                        
241300*    SAIDA     : LINHA EM BRANCO GRAVADA EM ARQ-CARTAS.                   
241400*    OBSERVACAO: SEPARACAO VISUAL ENTRE BLOCOS DE                         
241500*                TEXTO, PARA FACILITAR A LEITURA DA                       
241600*                CARTA IMPRESSA.                                          
241700*-----------------------------------------------------------------        
241800 0564-LINHA-BRANCO.                                                       
241900     MOVE SPACES TO WS-LINHA-CARTA.                                       
242000     MOVE SPACES TO REG-CARTAS.                                           
242100     WRITE REG-CARTAS.                                                    
242200                                                                          
242300*-----------------------------------------------------------------        
242400*    FUNCAO    : MONTA E GRAVA O FECHO DA CARTA                           
242500*                (DESPEDIDA E ASSINATURA DA EQUIPE                        
242600*                WEBCURSOS) E O SEPARADOR FINAL ENTRE                     
242700*                UMA CARTA E OUTRA.                                       
242800*    ENTRADA   : -                                                        
242900*    SAIDA     : LINHAS DE FECHO E SEPARADOR GRAVADAS                     
243000*                EM ARQ-CARTAS.                                           
243100*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
243200*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
243300*                (TICKET 000327).                                         
243400*-----------------------------------------------------------------        
243500 0565-ESCREVE-FECHO.                                                      
243600     MOVE SPACES TO WS-LINHA-CARTA.                                       
243700     MOVE 'Continue aprendendo conosco na WebCursos!'                     
243800                                 TO WS-LINHA-CARTA (1:42).                
243900     MOVE 200 TO WS-LEN-CARTA.                                            
244000*-----------------------------------------------------------------        
244100*    FUNCAO    : SUB-ROTINA DE MEDICAO DE STRING DO                       
244200*                BLOCO DE FECHO.                                          
244300*    ENTRADA   : STRING DE ENTRADA / WS-POS.                              
244400*    SAIDA     : WS-LEN ATUALIZADO A CADA VOLTA DO                        
244500*                LACO.                                                    
244600*    OBSERVACAO: IDIOMA REPETIDO EM TODA A ROTINA DE                      
244700*                CARTAS PORQUE O COMPILADOR DA EPOCA                      
244800*                NAO OFERECE FUNCTION TRIM.                               
244900*-----------------------------------------------------------------        
245000 0565-MEDE1.                                                              
245100     IF WS-LEN-CARTA = 0                                                  
245200        GO TO 0565-FIM1.                                                  
245300     IF WS-LINHA-CARTA (WS-LEN-CARTA:1) NOT = SPACE                       
245400        GO TO 0565-FIM1.                                                  
245500     SUBTRACT 1 FROM WS-LEN-CARTA.                                        
245600     GO TO 0565-MEDE1.                                                    
245700*-----------------------------------------------------------------        
245800*    FUNCAO    : PONTO DE SAIDA DO LACO DE MEDICAO DE                     
245900*                STRING DO BLOCO DE FECHO.                                
246000*    ENTRADA   : -                                                        
246100*    SAIDA     : WS-LEN FINAL.                                            
246200*    OBSERVACAO: ENCERRA O LACO DE MEDICAO INICIADO NO                    
246300*                PARAGRAFO ANTERIOR.                                      
246400*-----------------------------------------------------------------        
246500 0565-FIM1.                                                               
246600     IF WS-LEN-CARTA = 0                                                  
246700        MOVE SPACES TO REG-CARTAS                                         
246800        WRITE REG-CARTAS                                                  
246900        GO TO 0565-SEPARADOR.                                             
247000*-----------------------------------------------------------------        
247100*    FUNCAO    : TESTA UM CARACTER DA STRING DURANTE A                    
247200*                MEDICAO DO BLOCO DE FECHO.                               
247300*    ENTRADA   : WS-POS / STRING DE ENTRADA.                              
247400*    SAIDA     : GO TO DE VOLTA AO LACO OU PARA O PONTO                   
247500*                DE SAIDA.                                                
247600*    OBSERVACAO: CORPO DO LACO DE MEDICAO - REPETE A                      
247700*                CADA CARACTER TESTADO.                                   
247800*-----------------------------------------------------------------        
247900 0565-BLOCO1.                                                             
248000     IF WS-LEN-CARTA > 100                                                
248100        MOVE WS-LINHA-CARTA (1:100) TO REG-CARTAS                         
248200        WRITE REG-CARTAS                                                  
248300        MOVE WS-LINHA-CARTA (101:100) TO WS-LINHA-CARTA (1:100)           
248400        MOVE SPACES TO WS-LINHA-CARTA (101:100)                           
248500        SUBTRACT 100 FROM WS-LEN-CARTA                                    
248600        GO TO 0565-BLOCO1.                                                
248700     MOVE WS-LINHA-CARTA (1:WS-LEN-CARTA) TO REG-CARTAS.                  
248800     WRITE REG-CARTAS.                                                    
248900                                                                          
249000*-----------------------------------------------------------------        
249100*    FUNCAO    : GRAVA A LINHA DE '=' QUE SEPARA                          
249200*                VISUALMENTE UMA CARTA DA PROXIMA NO                      
249300*                ARQUIVO CARTAS.DAT.                                      
249400*    ENTRADA   : WS-LINHA-SEP.                                            
249500*    SAIDA     : LINHA SEPARADORA GRAVADA EM ARQ-                         
249600*                CARTAS.                                                  
249700*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
249800*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
249900*                (TICKET 000327).                                         
250000*-----------------------------------------------------------------        
250100 0565-SEPARADOR.                                                          
250200     MOVE WS-LINHA-SEP TO REG-CARTAS.                                     
250300     WRITE REG-CARTAS.                                                    
250400     GO TO 0530-LE-PROXIMA-TRANS.                                         
250500                                                                          
250600*-----------------------------------------------------------------        
250700*    FUNCAO    : TRATA A TRANSACAO CUJO TT-TIPO VEIO                      
250800*                DIFERENTE DE 'M' E DE 'C' - TIPO DE                      
250900*                TRANSACAO INVALIDO.                                      
251000*    ENTRADA   : REG-TRANSACOES.                                          
251100*    SAIDA     : LINHA REJEITADO GRAVADA NO RELATORIO.                    
251200*    OBSERVACAO: PARAGRAFO SO GRAVA - A MONTAGEM DO                       
251300*                TEXTO OU DADO JA FOI FEITA NO                            
251400*                PARAGRAFO ANTERIOR.                                      
251500*-----------------------------------------------------------------        
251600 0590-GRAVA-REJEITADO-TRANS.                                              
251700     MOVE SPACES TO REJ-IMAGEM.                                           
251800     MOVE REG-TRANSACOES TO REJ-IMAGEM (1:30).                            
251900     MOVE WS-MOTIVO TO REJ-MOTIVO.                                        
252000     WRITE REG-RELAT FROM LINHA-REJEITADO.                                
252100     GO TO 0530-LE-PROXIMA-TRANS.                                         
252200                                                                          
252300*-----------------------------------------------------------------        
252400*    FUNCAO    : COORDENA A REGRAVACAO COMPLETA DO                        
252500*                ARQUIVO DE MATRICULAS, JA COM AS                         
252600*                ALTERACOES DO DIA, PARA SERVIR DE                        
252700*                ENTRADA AO PROXIMO PASSO (CURSLIB).                      
252800*    ENTRADA   : TB-MATRICULAS / WS-QTD-MATRICULAS.                       
252900*    SAIDA     : ARQ-MATOUT REGRAVADO POR INTEIRO.                        
253000*    OBSERVACAO: PARAGRAFO SO GRAVA - A MONTAGEM DO                       
253100*                TEXTO OU DADO JA FOI FEITA NO                            
253200*                PARAGRAFO ANTERIOR.                                      
253300*-----------------------------------------------------------------        
253400 0700-GRAVA-MATRICULAS.                                                   
253500     IF WS-QTD-MATRIC = 0                                                 
253600        GO TO 0800-GRAVA-CONTROLE.                                        
253700     SET IX-MAT TO 1.                                                     
253800*-----------------------------------------------------------------        
253900*    FUNCAO    : GRAVA UM ELEMENTO DA TABELA DE                           
254000*                MATRICULAS NO ARQUIVO DE SAIDA.                          
254100*    ENTRADA   : IX-MAT / TB-MATRICULAS.                                  
254200*    SAIDA     : REG-MATOUT GRAVADO EM ARQ-MATOUT.                        
254300*    OBSERVACAO: PARAGRAFO SO GRAVA - A MONTAGEM DO                       
254400*                TEXTO OU DADO JA FOI FEITA NO                            
254500*                PARAGRAFO ANTERIOR.                                      
254600*-----------------------------------------------------------------        
254700 0710-GRAVA-UMA-MATRICULA.                                                
254800     IF IX-MAT > WS-QTD-MATRIC                                            
254900        GO TO 0800-GRAVA-CONTROLE.                                        
255000     MOVE TM-ID          (IX-MAT) TO MTS-ID.                              
255100     MOVE TM-ALU-ID      (IX-MAT) TO MTS-ALU-ID.                          
255200     MOVE TM-CUR-CODIGO  (IX-MAT) TO MTS-CUR-CODIGO.                      
255300     MOVE TM-STATUS      (IX-MAT) TO MTS-STATUS.                          
255400     MOVE TM-NOTA        (IX-MAT) TO MTS-NOTA.                            
255500     MOVE TM-DT-MATR     (IX-MAT) TO MTS-DT-MATR.                         
255600     MOVE TM-DT-CONCL    (IX-MAT) TO MTS-DT-CONCL.                        
255700     WRITE REG-MATOUT.                                                    
255800     SET IX-MAT UP BY 1.                                                  
255900     GO TO 0710-GRAVA-UMA-MATRICULA.                                      
256000                                                                          
256100*-----------------------------------------------------------------        
256200*    FUNCAO    : MONTA E GRAVA O REGISTRO UNICO DE                        
256300*                TOTAIS DE CONTROLE (WCCTLPAS.DAT) QUE                    
256400*                SERA LIDO PELO CURSLIB PARA FECHAR O                     
256500*                RELATORIO GERAL DO PASSO.                                
256600*    ENTRADA   : TODOS OS CONTADORES WS-CONT-*                            
256700*                ACUMULADOS DURANTE O PASSO.                              
256800*    SAIDA     : REG-CTLPAS GRAVADO EM ARQ-CTLPAS.                        
256900*    OBSERVACAO: TICKET 000331 - PASSOU A INCLUIR                         
257000*                TAMBEM O TOTAL DE CURSOS REJEITADOS                      
257100*                POR CARGA HORARIA INVALIDA.                              
257200*-----------------------------------------------------------------        
257300 0800-GRAVA-CONTROLE.                                                     
257400     MOVE WS-CONT-TRANS-LIDAS         TO CT-TRANS-LIDAS.                  
257500     MOVE WS-CONT-MATR-EFETUADAS      TO CT-MATR-EFETUADAS.               
257600     MOVE WS-CONT-CONCL-EFETUADAS     TO CT-CONCL-EFETUADAS.              
257700     MOVE WS-CONT-REJ-ALUNAOENC       TO CT-REJ-ALUNAOENC.                
257800     MOVE WS-CONT-REJ-CURNAOENC       TO CT-REJ-CURNAOENC.                
257900     MOVE WS-CONT-REJ-JAMATRIC        TO CT-REJ-JAMATRIC.                 
258000     MOVE WS-CONT-REJ-NOTAFORA        TO CT-REJ-NOTAFORA.                 
258100     MOVE WS-CONT-REJ-MATNAOENC       TO CT-REJ-MATNAOENC.                
258200     MOVE WS-CONT-REJ-CURJACONC       TO CT-REJ-CURJACONC.                
258300     MOVE WS-CONT-REJ-CARGAFORA       TO CT-REJ-CARGAFORA.                
258400     MOVE WS-CONT-CONCL-APROVADAS     TO CT-CONCL-APROVADAS.              
258500     MOVE WS-CONT-CONCL-NAOAPROVADAS  TO CT-CONCL-NAOAPROVADAS.           
258600     MOVE WS-CONT-ALU-CARREGADOS      TO CT-ALU-CARREGADOS.               
258700     MOVE WS-CONT-ALU-REJEITADOS      TO CT-ALU-REJEITADOS.               
258800     MOVE WS-DATA-EXECUCAO            TO CT-DATA-EXECUCAO.                
258900     WRITE REG-CTLPAS.                                                    
259000                                                                          
259100*-----------------------------------------------------------------        
259200*    FUNCAO    : FECHA TODOS OS ARQUIVOS DO PASSO E                       
259300*                ENCERRA O PROGRAMA.                                      
259400*    ENTRADA   : -                                                        
259500*    SAIDA     : ARQUIVOS FECHADOS, STOP RUN.                             
259600*    OBSERVACAO: PARAGRAFO EXECUTADO POR GO TO,                           
259700*                CONFORME NORMA DE PROGRAMACAO DO DEPTO                   
259800*                (TICKET 000327).                                         
259900*-----------------------------------------------------------------        
260000 0900-FECHA-ARQUIVOS.                                                     
260100     CLOSE ARQ-ALUNOS ARQ-CURSOS ARQ-MATIN ARQ-TRANS                      
260200           ARQ-MATOUT ARQ-CARTAS ARQ-RELAT ARQ-CTLPAS.                    
260300     STOP RUN.                                                            
